000100***************************************************************
000200*    SDOPS.DD.CBL                                              *
000300*    OPERATIONS EXTRACT -- ONE PER LAN PER MONTH.  READ BY       *
000400*    SD7000 (U9) TO CROSS-CHECK THE PAYOUT REPORT FIGURES        *
000500*    AGAINST THE SERVICING FLOOR'S OWN NUMBERS.                  *
000600*                                                                *
000700*    94-25  LMH  US12511  ORIGINAL LAYOUT.                      *
000800***************************************************************
000900 01  OPS-REC.
001000     05  OPS-LMS-LAN                     PIC X(20).
001100     05  OPS-BALANCE-FIELDS.
001200         10  OPS-OPENING-POS             PIC S9(13)V99 COMP-3.
001300         10  OPS-CLOSING-POS             PIC S9(13)V99 COMP-3.
001400     05  OPS-COLLECTION-FIELDS.
001500         10  OPS-PRINCIPAL               PIC S9(13)V99 COMP-3.
001600         10  OPS-INTEREST                PIC S9(13)V99 COMP-3.
001700         10  OPS-EMI                     PIC S9(13)V99 COMP-3.
001800     05  FILLER                          PIC X(30).
