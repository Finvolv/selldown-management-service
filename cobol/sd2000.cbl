000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SD2000.
000300 AUTHOR.        D A KOWALSKI.
000400 INSTALLATION.  LOAN SERVICING SYSTEMS -- SELL-DOWN UNIT.
000500 DATE-WRITTEN.  JUNE 1988.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL -- BATCH PRODUCTION LIBRARY.
000800******************************************************************
000900*    SD2000 -- MONTHLY PAYOUT CALCULATION DRIVER (U10/U2/U3)     *
001000*                                                                *
001100*    FOR THE (DEAL, PARTNER, YEAR, MONTH) NAMED ON THE RUN CARD, *
001200*    LOADS THE DEAL AND ITS LOAN-MASTER LANS, MATCHES THEM TO    *
001300*    THE MONTH'S PAYOUT MASTER, RUNS THE SELLER-SHARE ENGINE     *
001400*    (RATIO PRORATION, INTEREST ACCRUAL AND ROLL-FORWARD) OVER   *
001500*    EACH MATCHED RECORD, CHECKS OPENING POS AGAINST THE PRIOR   *
001600*    MONTH OR THE LOAN MASTER, WRITES THE DISCREPANCY LISTING    *
001700*    AND REWRITES THE PAYOUT MASTER WITH THE CALCULATED FIGURES. *
001800*                                                                *
001900*    CHANGE LOG                                                  *
002000*    ----------                                                  *
002100*    88-33  DAK  US11201  ORIGINAL PROGRAM -- RATIO PRORATION    *
002200*                          (R1) AND OPENING-POS CHECK (U3) ONLY. *
002300*    89-27  DAK  US11288  ADDED INTEREST ACCRUAL (R2) AND        *
002400*                          COMPONENT-PAID DERIVATION (R3).       *
002500*    91-14  DAK  US11480  ADDED PRIOR-MONTH LOOKUP AND THE       *
002600*                          OVERDUE-INTEREST ROLL-FORWARD (R4/R5).*
002700*    93-06  RJP  US12207  ADDED DISCRPT OUTPUT (U3) -- PREVIOUSLY*
002800*                          THE MISMATCH FLAG WAS SET WITH NO     *
002900*                          LISTING FOR THE RECON CLERKS TO WORK. *
003000*    96-22  LMH  US13355  SELLER FIELDS NOW CARRIED ON PAY-REC   *
003100*                          ITSELF -- DROPPED THE OLD SDSHR SCRATCH*
003200*                          FILE THIS PROGRAM USED TO WRITE.      *
003300*    98-30  DAK  US14001  Y2K -- RUN-CARD YEAR IS NOW 4 DIGITS,  *
003400*                          PRIOR-MONTH-OF-JANUARY WRAP NOW CARRIES*
003500*                          THE FULL 4-DIGIT PRIOR YEAR.          *
003600*    01-11  RJP  US15220  DPD FIELDS EXCLUDED FROM THE RATIO-    *
003700*                          PRORATION SET PER FINANCE'S REQUEST.  *
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     CONSOLE IS CRT.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT DEALFIL-FILE   ASSIGN TO DEALFIL
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS IS WS-DEALFIL-STATUS.
004800     SELECT LOANMST-FILE   ASSIGN TO LOANMST
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS IS WS-LOANMST-STATUS.
005100     SELECT OLDPAYMST-FILE ASSIGN TO PAYMST
005200            ORGANIZATION IS SEQUENTIAL
005300            FILE STATUS IS WS-OLDPAY-STATUS.
005400     SELECT NEWPAYMST-FILE ASSIGN TO NEWPAYMST
005500            ORGANIZATION IS SEQUENTIAL
005600            FILE STATUS IS WS-NEWPAY-STATUS.
005700     SELECT DISCRPT-FILE   ASSIGN TO DISCRPT
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS IS WS-DISCRPT-STATUS.
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  DEALFIL-FILE
006300     RECORD CONTAINS 126 CHARACTERS
006400     LABEL RECORDS ARE STANDARD.
006500 01  DEALIN-REC.
006600     05  DI-DEAL-ID                      PIC 9(9).
006700     05  DI-DEAL-NAME                    PIC X(30).
006800     05  DI-DEAL-CUSTOMER-ID             PIC 9(9).
006900     05  DI-DEAL-OPENING-AMOUNT          PIC S9(13)V99.
007000     05  DI-DEAL-ANNUAL-INT-RATE         PIC V9(6).
007100     05  DI-DEAL-ASSIGN-RATIO            PIC V9(6).
007200     05  DI-DEAL-STATUS                  PIC X(12).
007300     05  DI-DEAL-TYPE                    PIC X(10).
007400     05  DI-DEAL-INT-METHOD              PIC X(16).
007500     05  DI-DEAL-MOM-DAY                 PIC 9(2).
007600     05  FILLER                          PIC X(11).
007700 FD  LOANMST-FILE
007800     RECORD CONTAINS 139 CHARACTERS
007900     LABEL RECORDS ARE STANDARD.
008000 01  LOANIN-REC.
008100     05  LI-LMS-LAN                      PIC X(20).
008200     05  LI-DEAL-ID                      PIC 9(9).
008300     05  LI-PARTNER-ID                   PIC 9(9).
008400     05  LI-CURRENT-POS                  PIC S9(13)V99.
008500     05  LI-ASSIGNED-POS                 PIC S9(13)V99.
008600     05  LI-CURRENT-INT-RATE             PIC V9(6).
008700     05  LI-ASSIGNED-RATE-OVRD           PIC V9(6).
008800     05  LI-CUR-ASSIGNED-OD-INT          PIC S9(13)V99.
008900     05  LI-CURRENT-DPD                  PIC S9(5).
009000     05  LI-STATUS                       PIC X(12).
009100     05  LI-LOAN-TYPE                    PIC X(10).
009200     05  LI-LOAN-AGE                     PIC 9(4).
009300     05  LI-SOURCE-SYSTEM                PIC X(10).
009400     05  FILLER                          PIC X(3).
009500 FD  OLDPAYMST-FILE
009600     RECORD CONTAINS 348 CHARACTERS
009700     LABEL RECORDS ARE STANDARD.
009800     COPY 'sdpay.dd.cbl'.
009900 FD  NEWPAYMST-FILE
010000     RECORD CONTAINS 348 CHARACTERS
010100     LABEL RECORDS ARE STANDARD.
010200 01  NEWPAYMST-REC                       PIC X(348).
010300 FD  DISCRPT-FILE
010400     RECORD CONTAINS 107 CHARACTERS
010500     LABEL RECORDS ARE STANDARD.
010600 01  DISCRPT-LINE                        PIC X(107).
010700 WORKING-STORAGE SECTION.
010710 77  WS-LOAN-COUNT                       PIC S9(7)  COMP
010720                                          VALUE 0.
010800 01  WS-FILE-STATUS-GROUP.
010900     05  WS-DEALFIL-STATUS               PIC X(2)  VALUE '00'.
011000     05  WS-LOANMST-STATUS               PIC X(2)  VALUE '00'.
011100     05  WS-OLDPAY-STATUS                PIC X(2)  VALUE '00'.
011200     05  WS-NEWPAY-STATUS                PIC X(2)  VALUE '00'.
011300     05  WS-DISCRPT-STATUS               PIC X(2)  VALUE '00'.
011400     05  FILLER                          PIC X(2)  VALUE SPACES.
011500 01  WS-SWITCHES.
011600     05  WS-DEALFIL-EOF-SW               PIC X(1)  VALUE 'N'.
011700         88  DEALFIL-EOF                     VALUE 'Y'.
011800     05  WS-LOANMST-EOF-SW               PIC X(1)  VALUE 'N'.
011900         88  LOANMST-EOF                     VALUE 'Y'.
012000     05  WS-OLDPAY-EOF-SW                PIC X(1)  VALUE 'N'.
012100         88  OLDPAY-EOF                      VALUE 'Y'.
012200     05  WS-DEAL-FOUND-SW                PIC X(1)  VALUE 'N'.
012300         88  WS-DEAL-FOUND                   VALUE 'Y'.
012400     05  WS-LOAN-FOUND-SW                PIC X(1)  VALUE 'N'.
012500         88  WS-LOAN-FOUND                   VALUE 'Y'.
012600     05  WS-PRIOR-FOUND-SW               PIC X(1)  VALUE 'N'.
012700         88  WS-PRIOR-FOUND                  VALUE 'Y'.
012800     05  FILLER                          PIC X(2)  VALUE SPACES.
012900 01  WS-COUNTERS.
013200     05  WS-PAY-COUNT                    PIC S9(7)  COMP
013300                                          VALUE 0.
013400     05  WS-MATCHED-COUNT                PIC S9(7)  COMP-3
013500                                          VALUE 0.
013600     05  WS-DISC-COUNT                   PIC S9(7)  COMP-3
013700                                          VALUE 0.
013800     05  LD-IX                           PIC S9(7)  COMP.
013900     05  PAY-IX                          PIC S9(7)  COMP.
014000     05  SCAN2-IX                        PIC S9(7)  COMP.
014100     05  WS-PRIOR-IX                     PIC S9(7)  COMP.
014200 01  WS-WORK-FIELDS.
014300     05  WS-COMMAND-LINE                 PIC X(80).
014400     05  WS-RUN-DEAL                     PIC 9(9).
014500     05  WS-RUN-PARTNER                  PIC 9(9).
014600     05  WS-RUN-YEAR                     PIC 9(4).
014700     05  WS-RUN-MONTH                    PIC 9(2).
014800     05  WS-PM-YEAR                      PIC 9(4)   COMP.
014900     05  WS-PM-MONTH                     PIC 9(2)   COMP.
014910     05  WS-DAYS                         PIC S9(5)  COMP.
014920     05  WS-ABS-START                    PIC S9(9)  COMP.
014930     05  WS-ABS-END                      PIC S9(9)  COMP.
014940     05  WS-DATE-IN                      PIC 9(8).
014950     05  WS-DATE-IN-R REDEFINES WS-DATE-IN.
014960         10  WS-DATE-IN-YYYY             PIC 9(4).
014970         10  WS-DATE-IN-MM               PIC 9(2).
014980         10  WS-DATE-IN-DD               PIC 9(2).
014990     05  WS-ABS-DAY-OUT                  PIC S9(9)  COMP.
015000     05  WS-YEAR-DIV4-Q                  PIC S9(7)  COMP.
015010     05  WS-YEAR-DIV4-R                  PIC 9(4)   COMP.
015020     05  WS-YEAR-DIV100-Q                PIC S9(7)  COMP.
015030     05  WS-YEAR-DIV100-R                PIC 9(4)   COMP.
015040     05  WS-YEAR-DIV400-Q                PIC S9(7)  COMP.
015050     05  WS-YEAR-DIV400-R                PIC 9(4)   COMP.
015060     05  WS-LEAP-YEAR-SW                 PIC X(1).
015070         88  WS-IS-LEAP-YEAR                 VALUE 'Y'.
015500     05  WS-RATE-PER-DAY                 PIC S9(3)V9(9) COMP-3.
015600     05  WS-INTEREST-CALC                PIC S9(13)V9(9) COMP-3.
015700     05  WS-DIFF-CALC                    PIC S9(13)V99 COMP-3.
015800     05  FILLER                          PIC X(10).
015900 01  WS-DAYS-IN-MONTH-TABLE.
016000     05  FILLER                          PIC 9(3)  VALUE 000.
016100     05  FILLER                          PIC 9(3)  VALUE 031.
016200     05  FILLER                          PIC 9(3)  VALUE 059.
016300     05  FILLER                          PIC 9(3)  VALUE 090.
016400     05  FILLER                          PIC 9(3)  VALUE 120.
016500     05  FILLER                          PIC 9(3)  VALUE 151.
016600     05  FILLER                          PIC 9(3)  VALUE 181.
016700     05  FILLER                          PIC 9(3)  VALUE 212.
016800     05  FILLER                          PIC 9(3)  VALUE 243.
016900     05  FILLER                          PIC 9(3)  VALUE 273.
017000     05  FILLER                          PIC 9(3)  VALUE 304.
017100     05  FILLER                          PIC 9(3)  VALUE 334.
017200     05  FILLER                          PIC 9(3)  VALUE 365.
017300 01  WS-CUMDAYS-R REDEFINES WS-DAYS-IN-MONTH-TABLE.
017400     05  WS-CUMDAYS-ENTRY OCCURS 13 TIMES PIC 9(3).
017500 COPY 'sddeal.dd.cbl'.
017700 01  WS-LOAN-TABLE.
017800     05  WS-LOAN-ENTRY OCCURS 1 TO 5000 TIMES
017900                       DEPENDING ON WS-LOAN-COUNT
018000                       ASCENDING KEY IS TBL-LD-LMS-LAN
018100                       INDEXED BY LD-IX.
018200         10  TBL-LD-LMS-LAN              PIC X(20).
018300         10  TBL-LD-DEAL-ID              PIC 9(9).
018400         10  TBL-LD-PARTNER-ID           PIC 9(9).
018500         10  TBL-LD-CURRENT-POS          PIC S9(13)V99 COMP-3.
018600         10  TBL-LD-ASSIGNED-POS         PIC S9(13)V99 COMP-3.
018700         10  TBL-LD-CURRENT-INT-RATE     PIC V9(6)     COMP-3.
018800         10  TBL-LD-ASSIGNED-RATE-OVRD   PIC V9(6)     COMP-3.
018900         10  TBL-LD-CUR-ASSIGNED-OD-INT  PIC S9(13)V99 COMP-3.
019000         10  TBL-LD-CURRENT-DPD          PIC S9(5)     COMP-3.
019100         10  TBL-LD-STATUS               PIC X(12).
019200         10  TBL-LD-LOAN-TYPE            PIC X(10).
019300         10  TBL-LD-LOAN-AGE             PIC 9(4).
019400         10  TBL-LD-SOURCE-SYSTEM        PIC X(10).
019500         10  TBL-LD-FILLER               PIC X(10).
019600 01  WS-PAY-TABLE.
019700     05  WS-PAY-ENTRY OCCURS 1 TO 8000 TIMES
019800                      DEPENDING ON WS-PAY-COUNT
019900                      INDEXED BY TBL-IX.
020000         10  TBL-MATCHED-SW              PIC X(1)  VALUE 'N'.
020100         10  TBL-PAY-FIELDS.
020200             15  TBL-LMS-LAN             PIC X(20).
020300             15  TBL-CYCLE-YEAR          PIC 9(4).
020400             15  TBL-CYCLE-MONTH         PIC 9(2).
020500             15  TBL-CYCLE-START         PIC 9(8).
020600             15  TBL-CYCLE-END           PIC 9(8).
020700             15  TBL-LAST-CYCLE-END      PIC 9(8).
020800             15  TBL-OPENING-POS         PIC S9(13)V99 COMP-3.
020900             15  TBL-CLOSING-POS         PIC S9(13)V99 COMP-3.
021000             15  TBL-TOT-PRIN-DUE        PIC S9(13)V99 COMP-3.
021100             15  TBL-PRIN-OVERDUE        PIC S9(13)V99 COMP-3.
021200             15  TBL-TOT-PRIN-PAID       PIC S9(13)V99 COMP-3.
021300             15  TBL-PRIN-OVERDUE-PAID   PIC S9(13)V99 COMP-3.
021400             15  TBL-TOT-INT-DUE         PIC S9(13)V99 COMP-3.
021500             15  TBL-INT-OVERDUE         PIC S9(13)V99 COMP-3.
021600             15  TBL-TOT-INT-PAID        PIC S9(13)V99 COMP-3.
021700             15  TBL-INT-OVERDUE-PAID    PIC S9(13)V99 COMP-3.
021800             15  TBL-FORECLOSURE-PAID    PIC S9(13)V99 COMP-3.
021900             15  TBL-FORECLOSURE-CHG-PD  PIC S9(13)V99 COMP-3.
022000             15  TBL-PREPAYMENT-PAID     PIC S9(13)V99 COMP-3.
022100             15  TBL-PREPAYMENT-CHG-PD   PIC S9(13)V99 COMP-3.
022200             15  TBL-TOT-CHARGES-PAID    PIC S9(13)V99 COMP-3.
022300             15  TBL-TOTAL-PAID          PIC S9(13)V99 COMP-3.
022400             15  TBL-OPENING-DPD         PIC S9(5)     COMP-3.
022500             15  TBL-CLOSING-DPD         PIC S9(5)     COMP-3.
022600             15  TBL-SELLER-OPENING-POS  PIC S9(13)V99 COMP-3.
022700             15  TBL-SELLER-CLOSING-POS  PIC S9(13)V99 COMP-3.
022800             15  TBL-SEL-TOT-PRIN-DUE    PIC S9(13)V99 COMP-3.
022900             15  TBL-SEL-PRIN-OVERDUE    PIC S9(13)V99 COMP-3.
023000             15  TBL-SEL-TOT-PRIN-PAID   PIC S9(13)V99 COMP-3.
023100             15  TBL-SEL-PRIN-OD-PAID    PIC S9(13)V99 COMP-3.
023200             15  TBL-SEL-TOT-INT-DUE     PIC S9(13)V99 COMP-3.
023300             15  TBL-SEL-INT-OVERDUE     PIC S9(13)V99 COMP-3.
023400             15  TBL-SEL-TOT-INT-PAID    PIC S9(13)V99 COMP-3.
023500             15  TBL-SEL-INT-OD-PAID     PIC S9(13)V99 COMP-3.
023600             15  TBL-SEL-FORECLOS-PAID   PIC S9(13)V99 COMP-3.
023700             15  TBL-SEL-FORECLOS-CHG    PIC S9(13)V99 COMP-3.
023800             15  TBL-SEL-PREPAY-PAID     PIC S9(13)V99 COMP-3.
023900             15  TBL-SEL-PREPAY-CHG      PIC S9(13)V99 COMP-3.
024000             15  TBL-SEL-TOT-CHG-PAID    PIC S9(13)V99 COMP-3.
024100             15  TBL-SEL-TOTAL-PAID      PIC S9(13)V99 COMP-3.
024200             15  TBL-SEL-OPENING-DPD     PIC S9(5)     COMP-3.
024300             15  TBL-SEL-CLOSING-DPD     PIC S9(5)     COMP-3.
024400             15  TBL-POS-MISMATCH-FLAG   PIC X(1).
024500             15  TBL-FILLER              PIC X(29).
024600 COPY 'sddisc.dd.cbl'.
024800 01  WS-DISC-PRINT-LINE.
024900     05  DPL-LAN                         PIC X(20).
025000     05  FILLER                          PIC X(2)   VALUE SPACES.
025100     05  DPL-PAYOUT-POS                  PIC -(11)9.99.
025200     05  FILLER                          PIC X(2)   VALUE SPACES.
025300     05  DPL-EXPECTED-POS                PIC -(11)9.99.
025400     05  FILLER                          PIC X(2)   VALUE SPACES.
025500     05  DPL-DIFFERENCE                  PIC -(11)9.99.
025600     05  FILLER                          PIC X(2)   VALUE SPACES.
025700     05  DPL-TYPE                        PIC X(14).
025800     05  FILLER                          PIC X(20)  VALUE SPACES.
025900 PROCEDURE DIVISION.
026000 A000-MAIN-LINE.
026100     PERFORM B000-INITIALIZE.
026200     PERFORM C000-FIND-DEAL THRU C000-EXIT
026300         UNTIL DEALFIL-EOF OR WS-DEAL-FOUND.
026400     IF NOT WS-DEAL-FOUND
026500         DISPLAY 'SD2000 - DEAL NOT FOUND, RUN ABANDONED' UPON CRT
026600         PERFORM Y900-CLOSE-FILES
026700         STOP RUN
026800     END-IF.
026900     PERFORM D000-LOAD-LOAN-RTN THRU D000-EXIT
027000         UNTIL LOANMST-EOF.
027100     IF WS-LOAN-COUNT = 0
027200         DISPLAY 'SD2000 - NO LOAN DETAILS FOR DEAL/PARTNER' UPON
027300             CRT
027400         PERFORM Y900-CLOSE-FILES
027500         STOP RUN
027600     END-IF.
027700     PERFORM E000-LOAD-PAY-RTN THRU E000-EXIT
027800         UNTIL OLDPAY-EOF.
027900     MOVE 0 TO PAY-IX.
028000     PERFORM F100-MATCH-RTN THRU F100-EXIT
028100         UNTIL PAY-IX > WS-PAY-COUNT.
028200     IF WS-MATCHED-COUNT = 0
028300         DISPLAY 'SD2000 - NO MATCHING PAYOUT RECORDS FOR CYCLE'
028400             UPON CRT
028500         PERFORM Y900-CLOSE-FILES
028600         STOP RUN
028700     END-IF.
028800     MOVE 0 TO PAY-IX.
028900     PERFORM G100-CALC-RTN THRU G100-EXIT
029000         UNTIL PAY-IX > WS-PAY-COUNT.
029100     MOVE 0 TO PAY-IX.
029200     PERFORM H100-DISC-RTN THRU H100-EXIT
029300         UNTIL PAY-IX > WS-PAY-COUNT.
029400     MOVE 0 TO PAY-IX.
029500     PERFORM J100-REWRITE-RTN THRU J100-EXIT
029600         UNTIL PAY-IX > WS-PAY-COUNT.
029700     DISPLAY 'SD2000 - PAYOUT-FILE-CREATED / PAYOUT-FILE-GENERATED'
029800         UPON CRT.
029900     PERFORM K000-REPORT-COUNTS.
030000     PERFORM Y900-CLOSE-FILES.
030100     STOP RUN.
030200*
030300 B000-INITIALIZE.
030400     DISPLAY 'SD2000 - PAYOUT CALCULATION STARTING' UPON CRT.
030500     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
030600     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
030700         INTO WS-RUN-DEAL WS-RUN-PARTNER WS-RUN-YEAR WS-RUN-MONTH.
030800     OPEN INPUT  DEALFIL-FILE.
030900     OPEN INPUT  LOANMST-FILE.
031000     OPEN INPUT  OLDPAYMST-FILE.
031100     OPEN OUTPUT NEWPAYMST-FILE.
031200     OPEN OUTPUT DISCRPT-FILE.
031300     PERFORM C900-READ-DEAL.
031400     PERFORM D900-READ-LOAN.
031500     PERFORM E900-READ-OLDPAY.
031600*
031700 C000-FIND-DEAL.
031800     IF DI-DEAL-ID = WS-RUN-DEAL
031900         MOVE DI-DEAL-ID              TO DEAL-ID
032000         MOVE DI-DEAL-NAME            TO DEAL-NAME
032100         MOVE DI-DEAL-CUSTOMER-ID     TO DEAL-CUSTOMER-ID
032200         MOVE DI-DEAL-OPENING-AMOUNT  TO DEAL-OPENING-AMOUNT
032300         MOVE DI-DEAL-ANNUAL-INT-RATE TO DEAL-ANNUAL-INT-RATE
032400         MOVE DI-DEAL-ASSIGN-RATIO    TO DEAL-ASSIGN-RATIO
032500         MOVE DI-DEAL-STATUS          TO DEAL-STATUS
032600         MOVE DI-DEAL-TYPE            TO DEAL-TYPE
032700         MOVE DI-DEAL-INT-METHOD      TO DEAL-INT-METHOD
032800         MOVE DI-DEAL-MOM-DAY         TO DEAL-MOM-DAY
032900         MOVE 'Y' TO WS-DEAL-FOUND-SW
033000     ELSE
033100         PERFORM C900-READ-DEAL
033200     END-IF.
033300 C000-EXIT.
033400     EXIT.
033500*
033600 C900-READ-DEAL.
033700     READ DEALFIL-FILE
033800         AT END
033900             MOVE 'Y' TO WS-DEALFIL-EOF-SW
034000     END-READ.
034100*
034200 D000-LOAD-LOAN-RTN.
034300     IF LI-DEAL-ID = WS-RUN-DEAL AND LI-PARTNER-ID = WS-RUN-PARTNER
034400         ADD 1 TO WS-LOAN-COUNT
034500         SET LD-IX TO WS-LOAN-COUNT
034600         MOVE LI-LMS-LAN             TO TBL-LD-LMS-LAN (LD-IX)
034700         MOVE LI-DEAL-ID             TO TBL-LD-DEAL-ID (LD-IX)
034800         MOVE LI-PARTNER-ID          TO TBL-LD-PARTNER-ID (LD-IX)
034900         MOVE LI-CURRENT-POS         TO TBL-LD-CURRENT-POS (LD-IX)
035000         MOVE LI-ASSIGNED-POS        TO TBL-LD-ASSIGNED-POS (LD-IX)
035100         MOVE LI-CURRENT-INT-RATE    TO
035200                                   TBL-LD-CURRENT-INT-RATE (LD-IX)
035300         MOVE LI-ASSIGNED-RATE-OVRD  TO
035400                                   TBL-LD-ASSIGNED-RATE-OVRD (LD-IX)
035500         MOVE LI-CUR-ASSIGNED-OD-INT TO
035600                                   TBL-LD-CUR-ASSIGNED-OD-INT (LD-IX)
035700         MOVE LI-CURRENT-DPD         TO TBL-LD-CURRENT-DPD (LD-IX)
035800         MOVE LI-STATUS              TO TBL-LD-STATUS (LD-IX)
035900         MOVE LI-LOAN-TYPE           TO TBL-LD-LOAN-TYPE (LD-IX)
036000         MOVE LI-LOAN-AGE            TO TBL-LD-LOAN-AGE (LD-IX)
036100         MOVE LI-SOURCE-SYSTEM       TO TBL-LD-SOURCE-SYSTEM (LD-IX)
036200     END-IF.
036300     PERFORM D900-READ-LOAN.
036400 D000-EXIT.
036500     EXIT.
036600*
036700 D900-READ-LOAN.
036800     READ LOANMST-FILE
036900         AT END
037000             MOVE 'Y' TO WS-LOANMST-EOF-SW
037100     END-READ.
037200*
037300 E000-LOAD-PAY-RTN.
037400     ADD 1 TO WS-PAY-COUNT.
037500     SET TBL-IX TO WS-PAY-COUNT.
037600     MOVE 'N'      TO TBL-MATCHED-SW (TBL-IX).
037700     MOVE PAY-REC  TO TBL-PAY-FIELDS (TBL-IX).
037800     PERFORM E900-READ-OLDPAY.
037900 E000-EXIT.
038000     EXIT.
038100*
038200 E900-READ-OLDPAY.
038300     READ OLDPAYMST-FILE
038400         AT END
038500             MOVE 'Y' TO WS-OLDPAY-EOF-SW
038600     END-READ.
038700*
038800 F100-MATCH-RTN.
038900     ADD 1 TO PAY-IX.
039000     IF PAY-IX > WS-PAY-COUNT
039100         GO TO F100-EXIT
039200     END-IF.
039300     IF TBL-CYCLE-YEAR (PAY-IX) = WS-RUN-YEAR
039400         AND TBL-CYCLE-MONTH (PAY-IX) = WS-RUN-MONTH
039500         SEARCH ALL WS-LOAN-ENTRY
039600             AT END
039700                 CONTINUE
039800             WHEN TBL-LD-LMS-LAN (LD-IX) = TBL-LMS-LAN (PAY-IX)
039900                 MOVE 'Y' TO TBL-MATCHED-SW (PAY-IX)
040000                 ADD 1 TO WS-MATCHED-COUNT
040100         END-SEARCH
040200     END-IF.
040300 F100-EXIT.
040400     EXIT.
040500*
040600 G100-CALC-RTN.
040700     ADD 1 TO PAY-IX.
040800     IF PAY-IX > WS-PAY-COUNT
040900         GO TO G100-EXIT
041000     END-IF.
041100     IF TBL-MATCHED-SW (PAY-IX) = 'Y'
041200         PERFORM G200-CALC-DAYS
041300         PERFORM G300-CALC-R1
041400         PERFORM G400-CALC-R2
041500         PERFORM G500-CALC-R3
041600         PERFORM G600-CALC-R4
041700         PERFORM G700-CALC-R5
041800     END-IF.
042100 G100-EXIT.
042200     EXIT.
042300*
042400 G200-CALC-DAYS.
042500     MOVE TBL-CYCLE-START (PAY-IX) TO WS-DATE-IN.
042600     PERFORM G210-CALC-ABS-DAY.
042700     MOVE WS-ABS-DAY-OUT TO WS-ABS-START.
042800     MOVE TBL-CYCLE-END (PAY-IX) TO WS-DATE-IN.
042900     PERFORM G210-CALC-ABS-DAY.
043000     MOVE WS-ABS-DAY-OUT TO WS-ABS-END.
043100     COMPUTE WS-DAYS = WS-ABS-END - WS-ABS-START.
043200*
043300 G210-CALC-ABS-DAY.
043400     DIVIDE WS-DATE-IN-YYYY BY 4   GIVING WS-YEAR-DIV4-Q
043410         REMAINDER WS-YEAR-DIV4-R.
043420     DIVIDE WS-DATE-IN-YYYY BY 100 GIVING WS-YEAR-DIV100-Q
043430         REMAINDER WS-YEAR-DIV100-R.
043440     DIVIDE WS-DATE-IN-YYYY BY 400 GIVING WS-YEAR-DIV400-Q
043450         REMAINDER WS-YEAR-DIV400-R.
043460     MOVE 'N' TO WS-LEAP-YEAR-SW.
043470     IF WS-YEAR-DIV400-R = 0
043480         MOVE 'Y' TO WS-LEAP-YEAR-SW
043490     ELSE
043500         IF WS-YEAR-DIV100-R NOT = 0 AND WS-YEAR-DIV4-R = 0
043510             MOVE 'Y' TO WS-LEAP-YEAR-SW
043520         END-IF
043530     END-IF.
043540     COMPUTE WS-ABS-DAY-OUT =
043550         (WS-DATE-IN-YYYY * 365) + WS-YEAR-DIV4-Q
043560             - WS-YEAR-DIV100-Q + WS-YEAR-DIV400-Q
043570             + WS-CUMDAYS-ENTRY (WS-DATE-IN-MM) + WS-DATE-IN-DD.
043580     IF WS-DATE-IN-MM > 2 AND WS-IS-LEAP-YEAR
043590         ADD 1 TO WS-ABS-DAY-OUT
043600     END-IF.
043610*
043700 G300-CALC-R1.
043800     COMPUTE TBL-SELLER-OPENING-POS (PAY-IX) ROUNDED =
043900         TBL-OPENING-POS (PAY-IX) * DEAL-ASSIGN-RATIO.
044000     COMPUTE TBL-SELLER-CLOSING-POS (PAY-IX) ROUNDED =
044100         TBL-CLOSING-POS (PAY-IX) * DEAL-ASSIGN-RATIO.
044150*    DPD IS NOT PRORATED -- A LOAN IS DELINQUENT BY A NUMBER OF DAYS
044160*    REGARDLESS OF WHO OWNS WHAT SHARE OF IT, SO THE SELLER'S DPD
044170*    MIRROR JUST FOLLOWS THE WHOLE-LOAN FIGURE.
044180     MOVE TBL-OPENING-DPD (PAY-IX) TO TBL-SEL-OPENING-DPD (PAY-IX).
044190     MOVE TBL-CLOSING-DPD (PAY-IX) TO TBL-SEL-CLOSING-DPD (PAY-IX).
044200     COMPUTE TBL-SEL-TOT-PRIN-DUE (PAY-IX) ROUNDED =
044300         TBL-TOT-PRIN-DUE (PAY-IX) * DEAL-ASSIGN-RATIO.
044400     COMPUTE TBL-SEL-PRIN-OVERDUE (PAY-IX) ROUNDED =
044500         TBL-PRIN-OVERDUE (PAY-IX) * DEAL-ASSIGN-RATIO.
044600     COMPUTE TBL-SEL-TOT-PRIN-PAID (PAY-IX) ROUNDED =
044700         TBL-TOT-PRIN-PAID (PAY-IX) * DEAL-ASSIGN-RATIO.
044800     COMPUTE TBL-SEL-PRIN-OD-PAID (PAY-IX) ROUNDED =
044900         TBL-PRIN-OVERDUE-PAID (PAY-IX) * DEAL-ASSIGN-RATIO.
045000     COMPUTE TBL-SEL-FORECLOS-PAID (PAY-IX) ROUNDED =
045100         TBL-FORECLOSURE-PAID (PAY-IX) * DEAL-ASSIGN-RATIO.
045200     COMPUTE TBL-SEL-FORECLOS-CHG (PAY-IX) ROUNDED =
045300         TBL-FORECLOSURE-CHG-PD (PAY-IX) * DEAL-ASSIGN-RATIO.
045400     COMPUTE TBL-SEL-PREPAY-PAID (PAY-IX) ROUNDED =
045500         TBL-PREPAYMENT-PAID (PAY-IX) * DEAL-ASSIGN-RATIO.
045600     COMPUTE TBL-SEL-PREPAY-CHG (PAY-IX) ROUNDED =
045700         TBL-PREPAYMENT-CHG-PD (PAY-IX) * DEAL-ASSIGN-RATIO.
045800     COMPUTE TBL-SEL-TOT-CHG-PAID (PAY-IX) ROUNDED =
045900         TBL-TOT-CHARGES-PAID (PAY-IX) * DEAL-ASSIGN-RATIO.
046000     COMPUTE TBL-SEL-TOTAL-PAID (PAY-IX) ROUNDED =
046100         TBL-TOTAL-PAID (PAY-IX) * DEAL-ASSIGN-RATIO.
046200*
046300 G400-CALC-R2.
046400     MOVE 0 TO TBL-SEL-TOT-INT-DUE (PAY-IX).
046500     IF TBL-SELLER-OPENING-POS (PAY-IX) NOT = 0 AND WS-DAYS > 0
046600         COMPUTE WS-RATE-PER-DAY ROUNDED =
046700             DEAL-ANNUAL-INT-RATE / 365
046800         COMPUTE TBL-SEL-TOT-INT-DUE (PAY-IX) ROUNDED =
046900             TBL-SELLER-OPENING-POS (PAY-IX) * WS-RATE-PER-DAY
047000                 * WS-DAYS
047100     END-IF.
047200*
047300 G500-CALC-R3.
047400     IF TBL-TOT-INT-PAID (PAY-IX) > 0
047500         MOVE TBL-SEL-TOT-INT-DUE (PAY-IX) TO
047600             TBL-SEL-TOT-INT-PAID (PAY-IX)
047700     ELSE
047800         MOVE 0 TO TBL-SEL-TOT-INT-PAID (PAY-IX)
047900     END-IF.
048000*
048100 G600-CALC-R4.
048200     MOVE TBL-CYCLE-YEAR (PAY-IX)  TO WS-PM-YEAR.
048300     MOVE TBL-CYCLE-MONTH (PAY-IX) TO WS-PM-MONTH.
048400     SUBTRACT 1 FROM WS-PM-MONTH.
048500     IF WS-PM-MONTH = 0
048600         MOVE 12 TO WS-PM-MONTH
048700         SUBTRACT 1 FROM WS-PM-YEAR
048800     END-IF.
048900     MOVE 'N' TO WS-PRIOR-FOUND-SW.
049000     MOVE 0 TO SCAN2-IX.
049100     PERFORM G610-SCAN-PRIOR THRU G610-EXIT
049200         UNTIL SCAN2-IX > WS-PAY-COUNT OR WS-PRIOR-FOUND.
049300     IF WS-PRIOR-FOUND
049400         COMPUTE WS-DIFF-CALC ROUNDED =
049500             TBL-SEL-TOT-INT-DUE (WS-PRIOR-IX)
049600                 - TBL-SEL-TOT-INT-PAID (WS-PRIOR-IX)
049700         IF WS-DIFF-CALC < 0
049800             MOVE 0 TO TBL-SEL-INT-OVERDUE (PAY-IX)
049900         ELSE
050000             MOVE WS-DIFF-CALC TO TBL-SEL-INT-OVERDUE (PAY-IX)
050100         END-IF
050200     ELSE
050300         SEARCH ALL WS-LOAN-ENTRY
050400             AT END
050500                 MOVE 0 TO TBL-SEL-INT-OVERDUE (PAY-IX)
050600             WHEN TBL-LD-LMS-LAN (LD-IX) = TBL-LMS-LAN (PAY-IX)
050700                 MOVE TBL-LD-CUR-ASSIGNED-OD-INT (LD-IX) TO
050800                     TBL-SEL-INT-OVERDUE (PAY-IX)
050900         END-SEARCH
051000     END-IF.
051100*
051200 G610-SCAN-PRIOR.
051300     ADD 1 TO SCAN2-IX.
051400     IF SCAN2-IX > WS-PAY-COUNT
051500         GO TO G610-EXIT
051600     END-IF.
051700     IF TBL-LMS-LAN (SCAN2-IX) = TBL-LMS-LAN (PAY-IX)
051800         AND TBL-CYCLE-YEAR (SCAN2-IX) = WS-PM-YEAR
051900         AND TBL-CYCLE-MONTH (SCAN2-IX) = WS-PM-MONTH
052000         MOVE 'Y' TO WS-PRIOR-FOUND-SW
052100         MOVE SCAN2-IX TO WS-PRIOR-IX
052200     END-IF.
052300 G610-EXIT.
052400     EXIT.
052500*
052600 G700-CALC-R5.
052700     IF TBL-SEL-INT-OVERDUE (PAY-IX) > 0
052800         COMPUTE WS-DIFF-CALC ROUNDED =
052900             TBL-SEL-TOT-INT-PAID (PAY-IX)
053000                 - (TBL-SEL-TOT-INT-DUE (PAY-IX)
053100                     - TBL-SEL-INT-OVERDUE (PAY-IX))
053200         IF WS-DIFF-CALC < 0
053300             MOVE 0 TO TBL-SEL-INT-OD-PAID (PAY-IX)
053400         ELSE
053500             MOVE WS-DIFF-CALC TO TBL-SEL-INT-OD-PAID (PAY-IX)
053600         END-IF
053700     ELSE
053800         MOVE 0 TO TBL-SEL-INT-OD-PAID (PAY-IX)
053900     END-IF.
054000*
054100 H100-DISC-RTN.
054200     ADD 1 TO PAY-IX.
054300     IF PAY-IX > WS-PAY-COUNT
054400         GO TO H100-EXIT
054500     END-IF.
054600     IF TBL-MATCHED-SW (PAY-IX) = 'Y'
054700         PERFORM H200-CHECK-ONE-LAN
054800     END-IF.
054900 H100-EXIT.
055000     EXIT.
055100*
055200 H200-CHECK-ONE-LAN.
055300     MOVE 'N' TO WS-LOAN-FOUND-SW.
055400     SEARCH ALL WS-LOAN-ENTRY
055500         AT END
055600             CONTINUE
055700         WHEN TBL-LD-LMS-LAN (LD-IX) = TBL-LMS-LAN (PAY-IX)
055800             MOVE 'Y' TO WS-LOAN-FOUND-SW
055900     END-SEARCH.
056000     IF NOT WS-LOAN-FOUND
056100         MOVE 0 TO DIS-DIFFERENCE
056200         MOVE 'NO-LOAN-DETAIL' TO DIS-TYPE
056300         MOVE 'N' TO DIS-MISMATCH-FLAG
056400         MOVE 'N' TO TBL-POS-MISMATCH-FLAG (PAY-IX)
056500     ELSE
056600         PERFORM H300-FIND-EXPECTED
056700         COMPUTE DIS-DIFFERENCE =
056800             TBL-OPENING-POS (PAY-IX) - WS-DIFF-CALC
056900         IF DIS-DIFFERENCE NOT = 0
057000             MOVE 'Y' TO DIS-MISMATCH-FLAG
057100             MOVE 'Y' TO TBL-POS-MISMATCH-FLAG (PAY-IX)
057200             PERFORM H400-WRITE-DISC
057300         ELSE
057400             MOVE 'N' TO DIS-MISMATCH-FLAG
057500             MOVE 'N' TO TBL-POS-MISMATCH-FLAG (PAY-IX)
057600         END-IF
057700     END-IF.
057800*
057900 H300-FIND-EXPECTED.
058000     MOVE 'N' TO WS-PRIOR-FOUND-SW.
058100     IF TBL-LAST-CYCLE-END (PAY-IX) NOT = 0
058200         MOVE 0 TO SCAN2-IX
058300         PERFORM H310-SCAN-BY-CYCLE-END THRU H310-EXIT
058400             UNTIL SCAN2-IX > WS-PAY-COUNT OR WS-PRIOR-FOUND
058500     END-IF.
058600     IF WS-PRIOR-FOUND
058700         MOVE TBL-CLOSING-POS (WS-PRIOR-IX) TO WS-DIFF-CALC
058800         MOVE 'PREVIOUS-MONTH' TO DIS-TYPE
058900     ELSE
059000         MOVE TBL-LD-CURRENT-POS (LD-IX) TO WS-DIFF-CALC
059100         MOVE 'CURRENT-MONTH' TO DIS-TYPE
059200     END-IF.
059300*
059400 H310-SCAN-BY-CYCLE-END.
059500     ADD 1 TO SCAN2-IX.
059600     IF SCAN2-IX > WS-PAY-COUNT
059700         GO TO H310-EXIT
059800     END-IF.
059900     IF TBL-LMS-LAN (SCAN2-IX) = TBL-LMS-LAN (PAY-IX)
060000         AND TBL-CYCLE-END (SCAN2-IX) = TBL-LAST-CYCLE-END (PAY-IX)
060100         MOVE 'Y' TO WS-PRIOR-FOUND-SW
060200         MOVE SCAN2-IX TO WS-PRIOR-IX
060300     END-IF.
060400 H310-EXIT.
060500     EXIT.
060600*
060700 H400-WRITE-DISC.
060800     ADD 1 TO WS-DISC-COUNT.
060900     MOVE TBL-LMS-LAN (PAY-IX)       TO DIS-LMS-LAN.
061000     MOVE TBL-OPENING-POS (PAY-IX)   TO DIS-PAYOUT-OPEN-POS.
061100     MOVE WS-DIFF-CALC               TO DIS-EXPECTED-OPEN-POS.
061200     MOVE SPACES TO WS-DISC-PRINT-LINE.
061300     MOVE DIS-LMS-LAN                TO DPL-LAN.
061400     MOVE DIS-PAYOUT-OPEN-POS        TO DPL-PAYOUT-POS.
061500     MOVE DIS-EXPECTED-OPEN-POS      TO DPL-EXPECTED-POS.
061600     MOVE DIS-DIFFERENCE             TO DPL-DIFFERENCE.
061700     MOVE DIS-TYPE                   TO DPL-TYPE.
061800     WRITE DISCRPT-LINE FROM WS-DISC-PRINT-LINE.
061900*
062000 J100-REWRITE-RTN.
062100     ADD 1 TO PAY-IX.
062200     IF PAY-IX > WS-PAY-COUNT
062300         GO TO J100-EXIT
062400     END-IF.
062500     MOVE TBL-PAY-FIELDS (PAY-IX) TO NEWPAYMST-REC.
062600     WRITE NEWPAYMST-REC.
062700 J100-EXIT.
062800     EXIT.
062900*
063000 K000-REPORT-COUNTS.
063100     DISPLAY 'SD2000 - LOAN DETAILS LOADED = ' WS-LOAN-COUNT UPON
063200         CRT.
063300     DISPLAY 'SD2000 - PAYOUT RECORDS MATCHED = ' WS-MATCHED-COUNT
063400         UPON CRT.
063500     DISPLAY 'SD2000 - PAYOUT RECORDS UPDATED = ' WS-MATCHED-COUNT
063600         UPON CRT.
063700     DISPLAY 'SD2000 - DISCREPANCIES REPORTED = ' WS-DISC-COUNT
063800         UPON CRT.
063900*
064000 Y900-CLOSE-FILES.
064100     CLOSE DEALFIL-FILE.
064200     CLOSE LOANMST-FILE.
064300     CLOSE OLDPAYMST-FILE.
064400     CLOSE NEWPAYMST-FILE.
064500     CLOSE DISCRPT-FILE.
