000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SD7000.
000300 AUTHOR.        L M HARDING.
000400 INSTALLATION.  LOAN SERVICING SYSTEMS -- SELL-DOWN UNIT.
000500 DATE-WRITTEN.  OCTOBER 1994.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL -- BATCH PRODUCTION LIBRARY.
000800******************************************************************
000900*    SD7000 -- OPERATIONS RECONCILIATION REPORT (U9)             *
001000*                                                                *
001100*    MATCHES THE SERVICING FLOOR'S MONTHLY OPERATIONS EXTRACT TO *
001200*    THE PAYOUT MASTER, LAN FOR LAN, AND PRINTS THE OPERATIONS   *
001300*    FIGURES ALONGSIDE OUR OWN, WITH THE DIFFERENCE ON EACH PAIR *
001400*    OF COLUMNS.  A LAN ON THE PAYOUT MASTER WITH NO MATCHING    *
001500*    OPERATIONS RECORD IS NOT PRINTED -- IT IS ONLY COUNTED, SO  *
001600*    OPERATIONS KNOWS HOW MANY OF THEIR LANS DIDN'T TIE OUT.     *
001700*    UNLIKE THE FINANCE REPORT (SD6000) THIS ONE PUTS ITS COUNT  *
001800*    TRAILER AFTER THE DETAIL, NOT A SUM LINE BEFORE IT -- NO    *
001900*    BUFFERING OF THE DETAIL IS NEEDED.                          *
002000*                                                                *
002100*    CHANGE LOG                                                  *
002200*    ----------                                                  *
002300*    94-25  LMH  US12511  ORIGINAL PROGRAM.                      *
002400*    97-19  DKS  US13488  OPS-EMI COLUMN NOW COMPARED AGAINST    *
002500*                          PRINCIPAL DUE PLUS INTEREST DUE       *
002600*                          RATHER THAN PRINCIPAL DUE ALONE --    *
002700*                          OPERATIONS' EMI FIGURE IS THE FULL    *
002800*                          INSTALMENT, NOT JUST THE PRINCIPAL    *
002900*                          SLICE OF IT.                          *
003000*    99-18  RJP  US14290  Y2K -- REVIEWED, NO DATE COLUMNS ON    *
003100*                          THIS REPORT, LEFT AS-IS.              *
003120*    01-22  DKS  US15340  CORRECTED THE OPERATIONS-EXTRACT RECORD *
003140*                          LENGTH -- OPERATIONS REPACKED THEIR    *
003160*                          BALANCE/COLLECTION FIELDS TO COMP-3    *
003180*                          LAST QUARTER AND THE FD WAS NEVER      *
003190*                          UPDATED TO MATCH.                      *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     CONSOLE IS CRT.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT OPSFIL-FILE  ASSIGN TO OPSFIL
004000            ORGANIZATION IS LINE SEQUENTIAL
004100            FILE STATUS IS WS-OPSFIL-STATUS.
004200     SELECT PAYMST-FILE  ASSIGN TO PAYMST
004300            ORGANIZATION IS SEQUENTIAL
004400            FILE STATUS IS WS-PAYMST-STATUS.
004500     SELECT OPSRPT-FILE  ASSIGN TO OPSRPT
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS IS WS-OPSRPT-STATUS.
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  OPSFIL-FILE
005100     RECORD CONTAINS 90 CHARACTERS
005200     LABEL RECORDS ARE STANDARD.
005300 01  OPSIN-REC.
005400     COPY 'sdops.dd.cbl'.
005500 FD  PAYMST-FILE
005600     RECORD CONTAINS 348 CHARACTERS
005700     LABEL RECORDS ARE STANDARD.
005800     COPY 'sdpay.dd.cbl'.
005900 FD  OPSRPT-FILE
006000     RECORD CONTAINS 206 CHARACTERS
006100     LABEL RECORDS ARE STANDARD.
006200 01  OPSRPT-LINE                         PIC X(206).
006300 WORKING-STORAGE SECTION.
006310 77  WS-MATCH-COUNT                      PIC S9(7)  COMP-3
006320                                          VALUE 0.
006400 01  WS-FILE-STATUS-GROUP.
006500     05  WS-OPSFIL-STATUS                PIC X(2)  VALUE '00'.
006600     05  WS-PAYMST-STATUS                PIC X(2)  VALUE '00'.
006700     05  WS-OPSRPT-STATUS                PIC X(2)  VALUE '00'.
006800     05  FILLER                          PIC X(2)  VALUE SPACES.
006900 01  WS-SWITCHES.
007000     05  WS-OPSFIL-EOF-SW                PIC X(1)  VALUE 'N'.
007100         88  OPSFIL-EOF                      VALUE 'Y'.
007200     05  WS-PAYMST-EOF-SW                PIC X(1)  VALUE 'N'.
007300         88  PAYMST-EOF                      VALUE 'Y'.
007400     05  WS-OPS-FOUND-SW                 PIC X(1)  VALUE 'N'.
007500         88  WS-OPS-FOUND                    VALUE 'Y'.
007600     05  FILLER                          PIC X(3)  VALUE SPACES.
007700 01  WS-COUNTERS.
007800     05  WS-OPS-COUNT                    PIC S9(5)  COMP
007900                                          VALUE 0.
008200     05  WS-NOMATCH-COUNT                PIC S9(7)  COMP-3
008300                                          VALUE 0.
008400     05  FILLER                          PIC X(6)  VALUE SPACES.
008500 01  WS-OPS-TABLE.
008600     05  WS-OPS-ENTRY OCCURS 1 TO 8000 TIMES
008700                      DEPENDING ON WS-OPS-COUNT
008800                      ASCENDING KEY IS TBL-OPS-LAN
008900                      INDEXED BY OP-IX.
009000         10  TBL-OPS-LAN                 PIC X(20).
009050         10  TBL-OPS-LAN-R REDEFINES TBL-OPS-LAN.
009060             15  TBL-OPS-LAN-BRANCH      PIC X(4).
009070             15  TBL-OPS-LAN-ACCT-SEQ    PIC X(16).
009100         10  TBL-OPS-OPENING-POS         PIC S9(13)V99 COMP-3.
009200         10  TBL-OPS-PRINCIPAL           PIC S9(13)V99 COMP-3.
009300         10  TBL-OPS-INTEREST            PIC S9(13)V99 COMP-3.
009400         10  TBL-OPS-EMI                 PIC S9(13)V99 COMP-3.
009500         10  TBL-OPS-CLOSING-POS         PIC S9(13)V99 COMP-3.
009600         10  FILLER                      PIC X(10).
009700 01  WS-CALC-FIELDS.
009800     05  WS-OPEN-POS-NO-OD               PIC S9(13)V99 COMP-3.
009900     05  WS-DIFF-OPENING-POS             PIC S9(13)V99 COMP-3.
010000     05  WS-DIFF-PRINCIPAL               PIC S9(13)V99 COMP-3.
010100     05  WS-DIFF-INTEREST                PIC S9(13)V99 COMP-3.
010200     05  WS-PAYOUT-EMI                   PIC S9(13)V99 COMP-3.
010300     05  WS-DIFF-EMI                     PIC S9(13)V99 COMP-3.
010400     05  WS-DIFF-CLOSING-POS             PIC S9(13)V99 COMP-3.
010500     05  FILLER                          PIC X(10)  VALUE SPACES.
010600 01  WS-OPS-PRINT-LINE.
010650     05  PL-LAN                          PIC X(20).
010660     05  PL-LAN-R REDEFINES PL-LAN.
010670         10  PL-LAN-BRANCH               PIC X(4).
010680         10  PL-LAN-ACCT-SEQ             PIC X(16).
010800     05  FILLER                          PIC X(1)   VALUE SPACES.
010900     05  PL-OPS-OPENING-POS              PIC -(11)9.99.
011000     05  FILLER                          PIC X(1)   VALUE SPACES.
011100     05  PL-DIFF-OPENING-POS             PIC -(11)9.99.
011200     05  FILLER                          PIC X(1)   VALUE SPACES.
011300     05  PL-OPS-PRINCIPAL                PIC -(11)9.99.
011400     05  FILLER                          PIC X(1)   VALUE SPACES.
011500     05  PL-DIFF-PRINCIPAL               PIC -(11)9.99.
011600     05  FILLER                          PIC X(1)   VALUE SPACES.
011700     05  PL-OPS-INTEREST                 PIC -(11)9.99.
011800     05  FILLER                          PIC X(1)   VALUE SPACES.
011900     05  PL-DIFF-INTEREST                PIC -(11)9.99.
012000     05  FILLER                          PIC X(1)   VALUE SPACES.
012100     05  PL-OPS-EMI                      PIC -(11)9.99.
012200     05  FILLER                          PIC X(1)   VALUE SPACES.
012300     05  PL-DIFF-EMI                     PIC -(11)9.99.
012400     05  FILLER                          PIC X(1)   VALUE SPACES.
012500     05  PL-OPS-CLOSING-POS              PIC -(11)9.99.
012600     05  FILLER                          PIC X(1)   VALUE SPACES.
012700     05  PL-DIFF-CLOSING-POS             PIC -(11)9.99.
012800     05  FILLER                          PIC X(15)  VALUE SPACES.
012900 01  WS-TRAILER-LINE.
013000     05  TL-LABEL-1                      PIC X(18)
013100                                          VALUE 'MATCHED RECORDS ='.
013200     05  TL-MATCH-COUNT                  PIC ZZZ,ZZ9.
013300     05  FILLER                          PIC X(4)   VALUE SPACES.
013400     05  TL-LABEL-2                      PIC X(20)
013500                                          VALUE 'UNMATCHED RECORDS ='.
013600     05  TL-NOMATCH-COUNT                PIC ZZZ,ZZ9.
013700     05  FILLER                          PIC X(150) VALUE SPACES.
013800 PROCEDURE DIVISION.
013900 A000-MAIN-LINE.
014000     PERFORM B000-INITIALIZE.
014100     PERFORM C000-BUILD-OPS-TABLE THRU C000-EXIT
014200         UNTIL OPSFIL-EOF.
014300     PERFORM D000-MATCH-RTN THRU D000-EXIT
014400         UNTIL PAYMST-EOF.
014500     PERFORM E000-PRINT-TRAILER.
014600     PERFORM G000-REPORT-COUNTS.
014700     PERFORM H900-CLOSE-FILES.
014800     STOP RUN.
014900*
015000 B000-INITIALIZE.
015100     DISPLAY 'SD7000 - OPS RECONCILIATION STARTING' UPON CRT.
015200     OPEN INPUT  OPSFIL-FILE.
015300     OPEN INPUT  PAYMST-FILE.
015400     OPEN OUTPUT OPSRPT-FILE.
015500     PERFORM Z910-READ-OPSFIL.
015600     PERFORM Z920-READ-PAYMST.
015700*
015800 C000-BUILD-OPS-TABLE.
015900     ADD 1 TO WS-OPS-COUNT.
016000     SET OP-IX TO WS-OPS-COUNT.
016100     MOVE OPS-LMS-LAN         TO TBL-OPS-LAN (OP-IX).
016200     MOVE OPS-OPENING-POS     TO TBL-OPS-OPENING-POS (OP-IX).
016300     MOVE OPS-PRINCIPAL       TO TBL-OPS-PRINCIPAL (OP-IX).
016400     MOVE OPS-INTEREST        TO TBL-OPS-INTEREST (OP-IX).
016500     MOVE OPS-EMI             TO TBL-OPS-EMI (OP-IX).
016600     MOVE OPS-CLOSING-POS     TO TBL-OPS-CLOSING-POS (OP-IX).
016700     PERFORM Z910-READ-OPSFIL.
016800 C000-EXIT.
016900     EXIT.
017000*
017100 D000-MATCH-RTN.
017200     PERFORM D100-FIND-OPS-ENTRY.
017300     IF WS-OPS-FOUND
017400         PERFORM D200-CALC-DIFFS
017500         PERFORM D300-PRINT-DETAIL
017600         ADD 1 TO WS-MATCH-COUNT
017700     ELSE
017800         ADD 1 TO WS-NOMATCH-COUNT
017900     END-IF.
018000     PERFORM Z920-READ-PAYMST.
018100 D000-EXIT.
018200     EXIT.
018300*
018400 D100-FIND-OPS-ENTRY.
018500     MOVE 'N' TO WS-OPS-FOUND-SW.
018600     IF WS-OPS-COUNT > 0
018700         SET OP-IX TO 1
018800         SEARCH ALL WS-OPS-ENTRY
018900             AT END
019000                 MOVE 'N' TO WS-OPS-FOUND-SW
019100             WHEN TBL-OPS-LAN (OP-IX) = PAY-LMS-LAN
019200                 MOVE 'Y' TO WS-OPS-FOUND-SW
019300     END-IF.
019400     IF NOT WS-OPS-FOUND
019500         SET OP-IX TO 1
019600     END-IF.
019700*
019800 D200-CALC-DIFFS.
019900     COMPUTE WS-OPEN-POS-NO-OD =
020000         PAY-OPENING-POS - PAY-PRIN-OVERDUE.
020100     COMPUTE WS-DIFF-OPENING-POS ROUNDED =
020200         TBL-OPS-OPENING-POS (OP-IX) - WS-OPEN-POS-NO-OD.
020300     COMPUTE WS-DIFF-PRINCIPAL ROUNDED =
020400         TBL-OPS-PRINCIPAL (OP-IX) - PAY-TOT-PRIN-DUE.
020500     COMPUTE WS-DIFF-INTEREST ROUNDED =
020600         TBL-OPS-INTEREST (OP-IX) - PAY-TOT-INT-DUE.
020700     COMPUTE WS-PAYOUT-EMI ROUNDED =
020800         PAY-TOT-PRIN-DUE + PAY-TOT-INT-DUE.
020900     COMPUTE WS-DIFF-EMI ROUNDED =
021000         TBL-OPS-EMI (OP-IX) - WS-PAYOUT-EMI.
021100     COMPUTE WS-DIFF-CLOSING-POS ROUNDED =
021200         TBL-OPS-CLOSING-POS (OP-IX) - PAY-CLOSING-POS.
021300*
021400 D300-PRINT-DETAIL.
021500     MOVE SPACES                    TO WS-OPS-PRINT-LINE.
021600     MOVE PAY-LMS-LAN                TO PL-LAN.
021700     MOVE TBL-OPS-OPENING-POS (OP-IX) TO PL-OPS-OPENING-POS.
021800     MOVE WS-DIFF-OPENING-POS        TO PL-DIFF-OPENING-POS.
021900     MOVE TBL-OPS-PRINCIPAL (OP-IX)  TO PL-OPS-PRINCIPAL.
022000     MOVE WS-DIFF-PRINCIPAL          TO PL-DIFF-PRINCIPAL.
022100     MOVE TBL-OPS-INTEREST (OP-IX)   TO PL-OPS-INTEREST.
022200     MOVE WS-DIFF-INTEREST           TO PL-DIFF-INTEREST.
022300     MOVE TBL-OPS-EMI (OP-IX)        TO PL-OPS-EMI.
022400     MOVE WS-DIFF-EMI                TO PL-DIFF-EMI.
022500     MOVE TBL-OPS-CLOSING-POS (OP-IX) TO PL-OPS-CLOSING-POS.
022600     MOVE WS-DIFF-CLOSING-POS        TO PL-DIFF-CLOSING-POS.
022700     MOVE WS-OPS-PRINT-LINE          TO OPSRPT-LINE.
022800     WRITE OPSRPT-LINE.
022900*
023000 E000-PRINT-TRAILER.
023100     MOVE WS-MATCH-COUNT             TO TL-MATCH-COUNT.
023200     MOVE WS-NOMATCH-COUNT           TO TL-NOMATCH-COUNT.
023300     MOVE WS-TRAILER-LINE            TO OPSRPT-LINE.
023400     WRITE OPSRPT-LINE.
023500*
023600 Z910-READ-OPSFIL.
023700     READ OPSFIL-FILE
023800         AT END
023900             MOVE 'Y' TO WS-OPSFIL-EOF-SW
024000     END-READ.
024100*
024200 Z920-READ-PAYMST.
024300     READ PAYMST-FILE
024400         AT END
024500             MOVE 'Y' TO WS-PAYMST-EOF-SW
024600     END-READ.
024700*
024800 G000-REPORT-COUNTS.
024900     DISPLAY 'SD7000 - MATCHED LANS PRINTED    = ' WS-MATCH-COUNT
025000         UPON CRT.
025100     DISPLAY 'SD7000 - UNMATCHED LANS SKIPPED  = ' WS-NOMATCH-COUNT
025200         UPON CRT.
025300*
025400 H900-CLOSE-FILES.
025500     CLOSE OPSFIL-FILE.
025600     CLOSE PAYMST-FILE.
025700     CLOSE OPSRPT-FILE.
