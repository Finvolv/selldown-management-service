000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SD6000.
000300 AUTHOR.        D A KOWALSKI.
000400 INSTALLATION.  LOAN SERVICING SYSTEMS -- SELL-DOWN UNIT.
000500 DATE-WRITTEN.  MARCH 1993.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL -- BATCH PRODUCTION LIBRARY.
000800******************************************************************
000900*    SD6000 -- FINANCE (SSRS) RECONCILIATION REPORT (U8)         *
001000*                                                                *
001100*    MATCHES FINANCE'S SSRS TRIAL-BALANCE EXTRACT TO THE PAYOUT  *
001200*    MASTER, LAN FOR LAN, AND PRINTS TWO PARTS -- PART 1 CHECKS  *
001300*    THE POS/CHARGES FIGURES, PART 2 CHECKS THE INTEREST FIGURES *
001400*    -- SO FINANCE CAN SEE WHERE THEIR TRIAL BALANCE AND OUR     *
001500*    PAYOUT CALCULATION DISAGREE.  A LAN ON THE SSRS EXTRACT     *
001600*    WITH NO MATCHING PAYOUT RECORD IS STILL PRINTED, WITH THE   *
001700*    PAYOUT-SIDE FIGURES CARRIED AS ZERO.  THE LOAN MASTER AND   *
001800*    DEAL FILE ARE ONLY READ TO PICK UP THE DEAL'S ANNUAL RATE   *
001900*    FOR THE PART 2 FTP-INTEREST CHECK.                          *
002000*                                                                *
002100*    CHANGE LOG                                                  *
002200*    ----------                                                  *
002300*    93-06  RJP  US12207  ORIGINAL PROGRAM, PART 1 ONLY.         *
002400*    96-05  LMH  US13355  ADDED PART 2 (INTEREST) SECTION AND    *
002500*                          THE DEAL/LOAN-MASTER RATE LOOKUP.     *
002600*    99-17  RJP  US14290  Y2K -- CUT-OFF DATE PRINTS FULL        *
002700*                          4-DIGIT YEAR NOW.                     *
002720*    03-08  LMH  US15900  FIXED A PAY-TABLE LOOKUP BUG THAT COULD *
002740*                          ZERO OUT SLOT ONE'S SELLER OPENING POS *
002750*                          ON A LEGITIMATE MATCH -- CAUGHT DURING *
002760*                          FINANCE'S QUARTERLY TIE-OUT REVIEW.    *
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     CONSOLE IS CRT.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT SSRSFIL-FILE ASSIGN TO SSRSFIL
003600            ORGANIZATION IS LINE SEQUENTIAL
003700            FILE STATUS IS WS-SSRSFIL-STATUS.
003800     SELECT PAYMST-FILE  ASSIGN TO PAYMST
003900            ORGANIZATION IS SEQUENTIAL
004000            FILE STATUS IS WS-PAYMST-STATUS.
004100     SELECT LOANMST-FILE ASSIGN TO LOANMST
004200            ORGANIZATION IS LINE SEQUENTIAL
004300            FILE STATUS IS WS-LOANMST-STATUS.
004400     SELECT DEALFIL-FILE ASSIGN TO DEALFIL
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS IS WS-DEALFIL-STATUS.
004700     SELECT SSRSRPT-FILE ASSIGN TO SSRSRPT
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS IS WS-SSRSRPT-STATUS.
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  SSRSFIL-FILE
005300     RECORD CONTAINS 222 CHARACTERS
005400     LABEL RECORDS ARE STANDARD.
005500 01  SSRSIN-REC.
005600     05  SI-LMS-LAN                      PIC X(20).
005700     05  SI-LAN-R REDEFINES SI-LMS-LAN.
005800         10  SI-LAN-BRANCH               PIC X(4).
005900         10  SI-LAN-ACCT-SEQ             PIC X(16).
006000     05  SI-LOAN-STATUS                  PIC X(12).
006100     05  SI-BS-OPEN-PR90                 PIC S9(13)V99.
006200     05  SI-BS-ITD-END-PR90              PIC S9(13)V99.
006300     05  SI-BS-FTM-LOAN-BAL90            PIC S9(13)V99.
006400     05  SI-BS-FTM-PR90                  PIC S9(13)V99.
006500     05  SI-PL-FTM-DEBT90                PIC S9(13)V99.
006600     05  SI-PL-FTM-BDREC90               PIC S9(13)V99.
006700     05  SI-PL-FTM-SETTLOSS90            PIC S9(13)V99.
006800     05  SI-PL-FTM-BOUNCE90              PIC S9(13)V99.
006900     05  SI-PL-FTM-FCCHG90               PIC S9(13)V99.
007000     05  SI-BS-ITD-BEG-LB90              PIC S9(13)V99.
007100     05  FILLER                          PIC X(40).
007200 FD  PAYMST-FILE
007300     RECORD CONTAINS 348 CHARACTERS
007400     LABEL RECORDS ARE STANDARD.
007500     COPY 'sdpay.dd.cbl'.
007600 FD  LOANMST-FILE
007700     RECORD CONTAINS 139 CHARACTERS
007800     LABEL RECORDS ARE STANDARD.
007900 01  LOANIN-REC.
008000     05  LI-LMS-LAN                      PIC X(20).
008100     05  LI-DEAL-ID                      PIC 9(9).
008200     05  LI-PARTNER-ID                   PIC 9(9).
008300     05  LI-CURRENT-POS                  PIC S9(13)V99.
008400     05  LI-ASSIGNED-POS                 PIC S9(13)V99.
008500     05  LI-CURRENT-INT-RATE             PIC V9(6).
008600     05  LI-ASSIGNED-RATE-OVRD           PIC V9(6).
008700     05  LI-CUR-ASSIGNED-OD-INT          PIC S9(13)V99.
008800     05  LI-CURRENT-DPD                  PIC S9(5).
008900     05  LI-STATUS                       PIC X(12).
009000     05  LI-LOAN-TYPE                    PIC X(10).
009100     05  LI-LOAN-AGE                     PIC 9(4).
009200     05  LI-SOURCE-SYSTEM                PIC X(10).
009300     05  FILLER                          PIC X(3).
009400 FD  DEALFIL-FILE
009500     RECORD CONTAINS 126 CHARACTERS
009600     LABEL RECORDS ARE STANDARD.
009700 01  DEALIN-REC.
009800     05  DI-DEAL-ID                      PIC 9(9).
009900     05  DI-DEAL-NAME                    PIC X(30).
010000     05  DI-DEAL-CUSTOMER-ID             PIC 9(9).
010100     05  DI-DEAL-OPENING-AMOUNT          PIC S9(13)V99.
010200     05  DI-DEAL-ANNUAL-INT-RATE         PIC V9(6).
010300     05  DI-DEAL-ASSIGN-RATIO            PIC V9(6).
010400     05  DI-DEAL-STATUS                  PIC X(12).
010500     05  DI-DEAL-TYPE                    PIC X(10).
010600     05  DI-DEAL-INT-METHOD              PIC X(16).
010700     05  DI-DEAL-MOM-DAY                 PIC 9(2).
010800     05  FILLER                          PIC X(11).
010900 FD  SSRSRPT-FILE
011000     RECORD CONTAINS 390 CHARACTERS
011100     LABEL RECORDS ARE STANDARD.
011200 01  SSRSRPT-LINE                        PIC X(390).
011300 WORKING-STORAGE SECTION.
011310 77  WS-PRINT-CTR                        PIC S9(7)  COMP
011320                                          VALUE 0.
011400 01  WS-FILE-STATUS-GROUP.
011500     05  WS-SSRSFIL-STATUS               PIC X(2)  VALUE '00'.
011600     05  WS-PAYMST-STATUS                PIC X(2)  VALUE '00'.
011700     05  WS-LOANMST-STATUS               PIC X(2)  VALUE '00'.
011800     05  WS-DEALFIL-STATUS               PIC X(2)  VALUE '00'.
011900     05  WS-SSRSRPT-STATUS               PIC X(2)  VALUE '00'.
012000     05  FILLER                          PIC X(2)  VALUE SPACES.
012100 01  WS-SWITCHES.
012200     05  WS-SSRSFIL-EOF-SW               PIC X(1)  VALUE 'N'.
012300         88  SSRSFIL-EOF                     VALUE 'Y'.
012400     05  WS-PAYMST-EOF-SW                PIC X(1)  VALUE 'N'.
012500         88  PAYMST-EOF                      VALUE 'Y'.
012600     05  WS-LOANMST-EOF-SW               PIC X(1)  VALUE 'N'.
012700         88  LOANMST-EOF                     VALUE 'Y'.
012800     05  WS-DEALFIL-EOF-SW               PIC X(1)  VALUE 'N'.
012900         88  DEALFIL-EOF                     VALUE 'Y'.
013000     05  WS-PAY-FOUND-SW                 PIC X(1)  VALUE 'N'.
013100         88  WS-PAY-FOUND                    VALUE 'Y'.
013200     05  WS-RATE-FOUND-SW                PIC X(1)  VALUE 'N'.
013300         88  WS-RATE-FOUND                   VALUE 'Y'.
013400     05  FILLER                          PIC X(2)  VALUE SPACES.
013500 01  WS-COUNTERS.
013600     05  WS-PAY-COUNT                    PIC S9(5)  COMP
013700                                          VALUE 0.
013800     05  WS-DEAL-COUNT                   PIC S9(5)  COMP
013900                                          VALUE 0.
014000     05  WS-DETAIL-COUNT                 PIC S9(7)  COMP-3
014100                                          VALUE 0.
014200     05  FILLER                          PIC X(6)  VALUE SPACES.
014210 01  WS-TOTAL-LAN                        PIC X(20)
014220                                          VALUE 'TOTAL'.
014230 01  WS-TOTAL-LAN-R REDEFINES WS-TOTAL-LAN.
014240     05  WS-TL-LABEL                     PIC X(9).
014250     05  WS-TL-FILLER                    PIC X(11).
014260 01  WS-REPORT-TOTALS-1.
014270     05  WT1-BS-OPEN-PR90                PIC S9(13)V99 COMP-3
014280                                          VALUE 0.
014290     05  WT1-BS-ITD-END-PR90             PIC S9(13)V99 COMP-3
014300                                          VALUE 0.
014310     05  WT1-PRINCIPAL-DA                PIC S9(13)V99 COMP-3
014320                                          VALUE 0.
014330     05  WT1-VD-PR                       PIC S9(13)V99 COMP-3
014340                                          VALUE 0.
014350     05  WT1-BAD-DEBT-90                 PIC S9(13)V99 COMP-3
014360                                          VALUE 0.
014370     05  WT1-BAD-DEBT-RECOVERY-90        PIC S9(13)V99 COMP-3
014380                                          VALUE 0.
014390     05  WT1-SETTLEMENT-LOSS-90          PIC S9(13)V99 COMP-3
014400                                          VALUE 0.
014410     05  WT1-TOTAL-VD                    PIC S9(13)V99 COMP-3
014420                                          VALUE 0.
014430     05  WT1-PAYOUT-REPORT               PIC S9(13)V99 COMP-3
014440                                          VALUE 0.
014450     05  WT1-OVERDUE-PR                  PIC S9(13)V99 COMP-3
014460                                          VALUE 0.
014470     05  WT1-PART-PAYMENT-FC             PIC S9(13)V99 COMP-3
014480                                          VALUE 0.
014490     05  WT1-TOTAL-PAYOUT                PIC S9(13)V99 COMP-3
014500                                          VALUE 0.
014510     05  WT1-DIFF                        PIC S9(13)V99 COMP-3
014520                                          VALUE 0.
014530     05  WT1-OVERDUE-CHECK               PIC S9(13)V99 COMP-3
014540                                          VALUE 0.
014550     05  WT1-BOUNCE-CHARGES-DA           PIC S9(13)V99 COMP-3
014560                                          VALUE 0.
014570     05  WT1-PAYOUT-BOUNCE-CHARGES       PIC S9(13)V99 COMP-3
014580                                          VALUE 0.
014590     05  WT1-DIFF-BOUNCE                 PIC S9(13)V99 COMP-3
014600                                          VALUE 0.
014610     05  WT1-FC-CHARGES-DA               PIC S9(13)V99 COMP-3
014620                                          VALUE 0.
014630     05  WT1-PAYOUT-FC-CHARGES           PIC S9(13)V99 COMP-3
014640                                          VALUE 0.
014650     05  WT1-DIFF-FC                     PIC S9(13)V99 COMP-3
014660                                          VALUE 0.
014670     05  FILLER                          PIC X(20)  VALUE SPACES.
014680 01  WS-REPORT-TOTALS-2.
014690     05  WT2-OPEN-FUTURE-PRIN            PIC S9(13)V99 COMP-3
014700                                          VALUE 0.
014710     05  WT2-AF                          PIC S9(13)V99 COMP-3
014720                                          VALUE 0.
014730     05  WT2-DIFF-AF                     PIC S9(13)V99 COMP-3
014740                                          VALUE 0.
014750     05  WT2-OPEN-INT-OD                 PIC S9(13)V99 COMP-3
014760                                          VALUE 0.
014770     05  WT2-CLOSING-OD                  PIC S9(13)V99 COMP-3
014780                                          VALUE 0.
014790     05  WT2-FTP-INTEREST-DA             PIC S9(13)V99 COMP-3
014800                                          VALUE 0.
014810     05  WT2-PAYOUT-REPORT               PIC S9(13)V99 COMP-3
014820                                          VALUE 0.
014830     05  WT2-OVERDUE-INT-COLL            PIC S9(13)V99 COMP-3
014840                                          VALUE 0.
014850     05  WT2-TOTAL-PAYOUT                PIC S9(13)V99 COMP-3
014860                                          VALUE 0.
014870     05  WT2-DIFF-1                      PIC S9(13)V99 COMP-3
014880                                          VALUE 0.
014890     05  FILLER                          PIC X(20)  VALUE SPACES.
014891 01  WS-DEAL-RATE-TABLE.
014892     05  WS-RATE-ENTRY OCCURS 1 TO 500 TIMES
014893                       DEPENDING ON WS-DEAL-COUNT
014894                       ASCENDING KEY IS TBL-RATE-DEAL-ID
014895                       INDEXED BY RT-IX.
014896         10  TBL-RATE-DEAL-ID            PIC 9(9).
014897         10  TBL-RATE-ANNUAL             PIC V9(6)    COMP-3.
014898         10  FILLER                      PIC X(9).
015000 01  WS-PAY-TABLE.
015100     05  WS-PAY-ENTRY OCCURS 1 TO 8000 TIMES
015200                      DEPENDING ON WS-PAY-COUNT
015250                      ASCENDING KEY IS TBL-PY-LAN
015300                      INDEXED BY PY-IX.
015400         10  TBL-PY-LAN                  PIC X(20).
015500         10  TBL-PY-DEAL-ID              PIC 9(9).
015600         10  TBL-PY-CYCLE-END            PIC 9(8).
015700         10  TBL-PY-SELL-OPEN-POS        PIC S9(13)V99 COMP-3.
015800         10  TBL-PY-SELL-CLOSE-POS       PIC S9(13)V99 COMP-3.
015900         10  TBL-PY-SELL-PRIN-OD         PIC S9(13)V99 COMP-3.
016000         10  TBL-PY-SELL-TOT-PRIN-PAID   PIC S9(13)V99 COMP-3.
016100         10  TBL-PY-SELL-PRIN-OD-PAID    PIC S9(13)V99 COMP-3.
016200         10  TBL-PY-SELL-TOT-INT-DUE     PIC S9(13)V99 COMP-3.
016300         10  TBL-PY-SELL-INT-OD          PIC S9(13)V99 COMP-3.
016400         10  TBL-PY-SELL-TOT-INT-PAID    PIC S9(13)V99 COMP-3.
016500         10  TBL-PY-SELL-INT-OD-PAID     PIC S9(13)V99 COMP-3.
016600         10  TBL-PY-SELL-FORECLOS-PAID   PIC S9(13)V99 COMP-3.
016700         10  TBL-PY-SELL-FORECLOS-CHG    PIC S9(13)V99 COMP-3.
016800         10  TBL-PY-SELL-PREPAY-PAID     PIC S9(13)V99 COMP-3.
016900         10  TBL-PY-SELL-PREPAY-CHG      PIC S9(13)V99 COMP-3.
017000         10  TBL-PY-SELL-TOT-CHG-PAID    PIC S9(13)V99 COMP-3.
017100         10  FILLER                      PIC X(10).
017300 01  WS-DAYS-TABLE.
017400     05  FILLER                          PIC X(24)  VALUE
017500         '312831303130313130313031'.
017600 01  WS-DAYS-TABLE-R REDEFINES WS-DAYS-TABLE.
017800     05  WS-DIM OCCURS 12 TIMES          PIC 9(2).
017850 01  WS-CYCLE-END-WORK                   PIC 9(8)   VALUE 0.
017860 01  WS-CYCLE-END-WORK-R REDEFINES WS-CYCLE-END-WORK.
017870     05  WS-CYCLE-END-YY                 PIC 9(4).
017880     05  WS-CYCLE-END-MM                 PIC 9(2).
017890     05  WS-CYCLE-END-DD                 PIC 9(2).
017900 01  WS-CALC-FIELDS.
018300     05  WS-YEAR-REM                     PIC 9(4)   COMP.
018400     05  WS-DAYS-IN-MONTH                PIC 9(2)   COMP-3.
018500     05  WS-TOTAL-VD                     PIC S9(13)V99 COMP-3.
018600     05  WS-PAYOUT-REPORT-1              PIC S9(13)V99 COMP-3.
018700     05  WS-OVERDUE-PR                   PIC S9(13)V99 COMP-3.
018800     05  WS-PART-PAYMENT-FC              PIC S9(13)V99 COMP-3.
018900     05  WS-TOTAL-PAYOUT-1               PIC S9(13)V99 COMP-3.
019000     05  WS-DIFF-1                       PIC S9(13)V99 COMP-3.
019100     05  WS-OVERDUE-CHECK                PIC S9(13)V99 COMP-3.
019200     05  WS-BOUNCE-CHARGES               PIC S9(13)V99 COMP-3.
019300     05  WS-DIFF-BOUNCE                  PIC S9(13)V99 COMP-3.
019400     05  WS-FC-CHARGES                   PIC S9(13)V99 COMP-3.
019500     05  WS-DIFF-FC                      PIC S9(13)V99 COMP-3.
019600     05  WS-OPEN-FUTURE-PRIN             PIC S9(13)V99 COMP-3.
019700     05  WS-DIFF-AF                      PIC S9(13)V99 COMP-3.
019800     05  WS-CLOSING-OVERDUE              PIC S9(13)V99 COMP-3.
019900     05  WS-FTP-INTEREST-DA              PIC S9(13)V99 COMP-3.
020000     05  WS-PAYOUT-REPORT-2              PIC S9(13)V99 COMP-3.
020100     05  WS-TOTAL-PAYOUT-2               PIC S9(13)V99 COMP-3.
020200     05  WS-DIFF-2                       PIC S9(13)V99 COMP-3.
020250     05  WS-OPEN-INT-OD                  PIC S9(13)V99 COMP-3.
020300     05  WS-DEAL-ANNUAL-RATE             PIC V9(6)    COMP-3.
020400     05  FILLER                          PIC X(10)  VALUE SPACES.
020500 01  WS-PART1-LINE.
020600     05  P1-LAN                          PIC X(20).
020700     05  FILLER                          PIC X(1)   VALUE SPACES.
020800     05  P1-STATUS                       PIC X(12).
020900     05  FILLER                          PIC X(1)   VALUE SPACES.
021000     05  P1-BS-OPEN-PR90                 PIC -(11)9.99.
021100     05  FILLER                          PIC X(1)   VALUE SPACES.
021200     05  P1-BS-ITD-END-PR90              PIC -(11)9.99.
021300     05  FILLER                          PIC X(1)   VALUE SPACES.
021400     05  P1-PRINCIPAL-DA                 PIC -(11)9.99.
021500     05  FILLER                          PIC X(1)   VALUE SPACES.
021600     05  P1-VD-PR                        PIC -(11)9.99.
021700     05  FILLER                          PIC X(1)   VALUE SPACES.
021800     05  P1-BAD-DEBT-90                  PIC -(11)9.99.
021900     05  FILLER                          PIC X(1)   VALUE SPACES.
022000     05  P1-BAD-DEBT-RECOVERY-90         PIC -(11)9.99.
022100     05  FILLER                          PIC X(1)   VALUE SPACES.
022200     05  P1-SETTLEMENT-LOSS-90           PIC -(11)9.99.
022300     05  FILLER                          PIC X(1)   VALUE SPACES.
022400     05  P1-TOTAL-VD                     PIC -(11)9.99.
022500     05  FILLER                          PIC X(1)   VALUE SPACES.
022600     05  P1-PAYOUT-REPORT                PIC -(11)9.99.
022700     05  FILLER                          PIC X(1)   VALUE SPACES.
022800     05  P1-OVERDUE-PR                   PIC -(11)9.99.
022900     05  FILLER                          PIC X(1)   VALUE SPACES.
023000     05  P1-PART-PAYMENT-FC              PIC -(11)9.99.
023100     05  FILLER                          PIC X(1)   VALUE SPACES.
023200     05  P1-TOTAL-PAYOUT                 PIC -(11)9.99.
023300     05  FILLER                          PIC X(1)   VALUE SPACES.
023400     05  P1-DIFF                         PIC -(11)9.99.
023500     05  FILLER                          PIC X(1)   VALUE SPACES.
023600     05  P1-OVERDUE-CHECK                PIC -(11)9.99.
023700     05  FILLER                          PIC X(1)   VALUE SPACES.
023800     05  P1-PRINCIPAL-REMARKS            PIC X(8).
023900     05  FILLER                          PIC X(1)   VALUE SPACES.
024000     05  P1-BOUNCE-CHARGES-DA            PIC -(11)9.99.
024100     05  FILLER                          PIC X(1)   VALUE SPACES.
024200     05  P1-PAYOUT-BOUNCE-CHARGES        PIC -(11)9.99.
024300     05  FILLER                          PIC X(1)   VALUE SPACES.
024400     05  P1-DIFF-BOUNCE                  PIC -(11)9.99.
024500     05  FILLER                          PIC X(1)   VALUE SPACES.
024600     05  P1-BOUNCE-REMARKS               PIC X(8).
024700     05  FILLER                          PIC X(1)   VALUE SPACES.
024800     05  P1-FC-CHARGES-DA                PIC -(11)9.99.
024900     05  FILLER                          PIC X(1)   VALUE SPACES.
025000     05  P1-PAYOUT-FC-CHARGES            PIC -(11)9.99.
025100     05  FILLER                          PIC X(1)   VALUE SPACES.
025200     05  P1-DIFF-FC                      PIC -(11)9.99.
025300     05  FILLER                          PIC X(1)   VALUE SPACES.
025400     05  P1-FC-REMARKS                   PIC X(8).
025500     05  FILLER                          PIC X(10)  VALUE SPACES.
025600 01  WS-PART2-LINE.
025700     05  P2-LAN                          PIC X(20).
025800     05  FILLER                          PIC X(1)   VALUE SPACES.
025900     05  P2-OPEN-FUTURE-PRIN             PIC -(11)9.99.
026000     05  FILLER                          PIC X(1)   VALUE SPACES.
026100     05  P2-AF                           PIC -(11)9.99.
026200     05  FILLER                          PIC X(1)   VALUE SPACES.
026300     05  P2-DIFF-AF                      PIC -(11)9.99.
026400     05  FILLER                          PIC X(1)   VALUE SPACES.
026500     05  P2-OPEN-INT-OD                  PIC -(11)9.99.
026600     05  FILLER                          PIC X(1)   VALUE SPACES.
026700     05  P2-CLOSING-OD                   PIC -(11)9.99.
026800     05  FILLER                          PIC X(1)   VALUE SPACES.
026900     05  P2-CUTOFF-DATE                  PIC 9(8).
027000     05  FILLER                          PIC X(1)   VALUE SPACES.
027100     05  P2-NO-OF-DAYS                   PIC ZZ9.
027200     05  FILLER                          PIC X(1)   VALUE SPACES.
027300     05  P2-FTP-INTEREST-DA              PIC -(11)9.99.
027400     05  FILLER                          PIC X(1)   VALUE SPACES.
027500     05  P2-PAYOUT-REPORT                PIC -(11)9.99.
027600     05  FILLER                          PIC X(1)   VALUE SPACES.
027700     05  P2-OVERDUE-INT-COLL             PIC -(11)9.99.
027800     05  FILLER                          PIC X(1)   VALUE SPACES.
027900     05  P2-TOTAL-PAYOUT                 PIC -(11)9.99.
028000     05  FILLER                          PIC X(1)   VALUE SPACES.
028100     05  P2-DIFF-1                       PIC -(11)9.99.
028200     05  FILLER                          PIC X(10)  VALUE SPACES.
028210 01  WS-LINE-TABLE.
028220*    BOTH PARTS OF THE REPORT PRINT THEIR SUM LINE FIRST, SO      *
028230*    EVERY DETAIL LINE IS BUFFERED HERE UNTIL THE SSRS EXTRACT    *
028240*    HAS BEEN FULLY SCANNED AND THE TOTALS ARE KNOWN.             *
028250     05  WS-LN-ENTRY OCCURS 1 TO 8000 TIMES
028260                     DEPENDING ON WS-DETAIL-COUNT
028270                     INDEXED BY LN-IX.
028280         10  TBL-PART1-LINE              PIC X(390).
028290         10  TBL-PART2-LINE              PIC X(390).
028300 PROCEDURE DIVISION.
028400 A000-MAIN-LINE.
028500     PERFORM B000-INITIALIZE.
028600     PERFORM C000-BUILD-RATE-TABLE THRU C000-EXIT
028700         UNTIL DEALFIL-EOF.
028800     PERFORM D000-BUILD-PAY-TABLE THRU D000-EXIT
028900         UNTIL LOANMST-EOF OR PAYMST-EOF.
028910*    PASS 1 -- SCAN THE WHOLE SSRS EXTRACT, CALCULATE BOTH        *
028920*    PARTS FOR EACH LAN, AND BUFFER THE PRINT LINES SO THE        *
028930*    GRAND-TOTAL LINE CAN BE PRINTED AHEAD OF THE DETAIL.         *
029000     PERFORM E000-MATCH-RTN THRU E000-EXIT
029100         UNTIL SSRSFIL-EOF.
029110*    PASS 2 -- PRINT PART 1 TOTALS THEN ITS BUFFERED DETAIL.      *
029120     PERFORM F100-PRINT-PART1-SUM.
029130     MOVE 0 TO WS-PRINT-CTR.
029140     PERFORM F110-PRINT-PART1-DETAIL THRU F110-EXIT
029150         UNTIL WS-PRINT-CTR NOT < WS-DETAIL-COUNT.
029160*    PASS 3 -- PRINT PART 2 TOTALS THEN ITS BUFFERED DETAIL.      *
029170     PERFORM F200-PRINT-PART2-SUM.
029180     MOVE 0 TO WS-PRINT-CTR.
029190     PERFORM F210-PRINT-PART2-DETAIL THRU F210-EXIT
029195         UNTIL WS-PRINT-CTR NOT < WS-DETAIL-COUNT.
029200     PERFORM G000-REPORT-COUNTS.
029300     PERFORM H900-CLOSE-FILES.
029400     STOP RUN.
029500*
029600 B000-INITIALIZE.
029700     DISPLAY 'SD6000 - FINANCE RECONCILIATION STARTING' UPON CRT.
029800     OPEN INPUT  SSRSFIL-FILE.
029900     OPEN INPUT  PAYMST-FILE.
030000     OPEN INPUT  LOANMST-FILE.
030100     OPEN INPUT  DEALFIL-FILE.
030200     OPEN OUTPUT SSRSRPT-FILE.
030300     PERFORM Z910-READ-DEALFIL.
030400     PERFORM Z920-READ-LOANMST.
030500     PERFORM Z930-READ-PAYMST.
030600     PERFORM Z900-READ-SSRSFIL.
030700*
030800 C000-BUILD-RATE-TABLE.
030900     ADD 1 TO WS-DEAL-COUNT.
031000     SET RT-IX TO WS-DEAL-COUNT.
031100     MOVE DI-DEAL-ID              TO TBL-RATE-DEAL-ID (RT-IX).
031200     MOVE DI-DEAL-ANNUAL-INT-RATE TO TBL-RATE-ANNUAL (RT-IX).
031300     PERFORM Z910-READ-DEALFIL.
031400 C000-EXIT.
031500     EXIT.
031600*
031700 D000-BUILD-PAY-TABLE.
031800*    THIS PROGRAM MATCHES ONE LOAN MASTER TO ONE PAYOUT MASTER   *
031900*    RUN, SO THE TWO FILES ARE READ IN STEP TO PAIR EACH LAN     *
032000*    WITH THE DEAL ID IT NEEDS FOR THE PART 2 RATE LOOKUP.       *
032100     IF LI-LMS-LAN NOT = PAY-LMS-LAN
032200         PERFORM Z920-READ-LOANMST
032300     ELSE
032400         ADD 1 TO WS-PAY-COUNT
032500         SET PY-IX TO WS-PAY-COUNT
032600         MOVE PAY-LMS-LAN               TO TBL-PY-LAN (PY-IX)
032700         MOVE LI-DEAL-ID                TO TBL-PY-DEAL-ID (PY-IX)
032800         MOVE PAY-CYCLE-END             TO TBL-PY-CYCLE-END (PY-IX)
032900         MOVE PAY-SELLER-OPENING-POS    TO
033000             TBL-PY-SELL-OPEN-POS (PY-IX)
033100         MOVE PAY-SELLER-CLOSING-POS    TO
033200             TBL-PY-SELL-CLOSE-POS (PY-IX)
033300         MOVE PAY-SELLER-PRIN-OVERDUE   TO
033400             TBL-PY-SELL-PRIN-OD (PY-IX)
033500         MOVE PAY-SELLER-TOT-PRIN-PAID  TO
033600             TBL-PY-SELL-TOT-PRIN-PAID (PY-IX)
033700         MOVE PAY-SELLER-PRIN-OD-PAID   TO
033800             TBL-PY-SELL-PRIN-OD-PAID (PY-IX)
033900         MOVE PAY-SELLER-TOT-INT-DUE    TO
034000             TBL-PY-SELL-TOT-INT-DUE (PY-IX)
034100         MOVE PAY-SELLER-INT-OVERDUE    TO
034200             TBL-PY-SELL-INT-OD (PY-IX)
034300         MOVE PAY-SELLER-TOT-INT-PAID   TO
034400             TBL-PY-SELL-TOT-INT-PAID (PY-IX)
034500         MOVE PAY-SELLER-INT-OD-PAID    TO
034600             TBL-PY-SELL-INT-OD-PAID (PY-IX)
034700         MOVE PAY-SELLER-FORECLOS-PAID  TO
034800             TBL-PY-SELL-FORECLOS-PAID (PY-IX)
034900         MOVE PAY-SELLER-FORECLOS-CHG   TO
035000             TBL-PY-SELL-FORECLOS-CHG (PY-IX)
035100         MOVE PAY-SELLER-PREPAY-PAID    TO
035200             TBL-PY-SELL-PREPAY-PAID (PY-IX)
035300         MOVE PAY-SELLER-PREPAY-CHG     TO
035400             TBL-PY-SELL-PREPAY-CHG (PY-IX)
035500         MOVE PAY-SELLER-TOT-CHG-PAID   TO
035600             TBL-PY-SELL-TOT-CHG-PAID (PY-IX)
035700         PERFORM Z920-READ-LOANMST
035800         PERFORM Z930-READ-PAYMST
035900     END-IF.
036000 D000-EXIT.
036100     EXIT.
036200*
036300 E000-MATCH-RTN.
036350     ADD 1 TO WS-DETAIL-COUNT.
036360     SET LN-IX TO WS-DETAIL-COUNT.
036400     PERFORM E100-FIND-PAY-ENTRY.
036500     PERFORM E200-CALC-PART1.
036600     PERFORM E300-BUILD-PART1.
036700     PERFORM E400-CALC-PART2.
036800     PERFORM E500-BUILD-PART2.
037000     PERFORM Z900-READ-SSRSFIL.
037100 E000-EXIT.
037200     EXIT.
037300*
037400 E100-FIND-PAY-ENTRY.
037500     MOVE 'N' TO WS-PAY-FOUND-SW.
037700     IF WS-PAY-COUNT > 0
037800         SET PY-IX TO 1
037900         SEARCH ALL WS-PAY-ENTRY
038000             AT END
038100                 MOVE 'N' TO WS-PAY-FOUND-SW
038200             WHEN TBL-PY-LAN (PY-IX) = SI-LMS-LAN
038300                 MOVE 'Y' TO WS-PAY-FOUND-SW
038400     END-IF.
038500     IF NOT WS-PAY-FOUND
038600         SET PY-IX TO 1
038700     END-IF.
038800*
038900 E200-CALC-PART1.
039000     IF WS-PAY-FOUND
039100         COMPUTE WS-PAYOUT-REPORT-1 ROUNDED =
039200             TBL-PY-SELL-TOT-PRIN-PAID (PY-IX) -
039300             TBL-PY-SELL-PRIN-OD-PAID (PY-IX)
039400         MOVE TBL-PY-SELL-PRIN-OD-PAID (PY-IX) TO WS-OVERDUE-PR
039500         COMPUTE WS-PART-PAYMENT-FC ROUNDED =
039600             TBL-PY-SELL-PREPAY-PAID (PY-IX) +
039700             TBL-PY-SELL-FORECLOS-PAID (PY-IX)
039800         COMPUTE WS-BOUNCE-CHARGES ROUNDED =
039900             TBL-PY-SELL-TOT-CHG-PAID (PY-IX) -
040000             TBL-PY-SELL-FORECLOS-CHG (PY-IX) -
040100             TBL-PY-SELL-PREPAY-CHG (PY-IX)
040200         MOVE TBL-PY-SELL-FORECLOS-CHG (PY-IX) TO WS-FC-CHARGES
040300         IF TBL-PY-SELL-CLOSE-POS (PY-IX) = 0
040400             ADD TBL-PY-SELL-PREPAY-PAID (PY-IX) TO WS-FC-CHARGES
040500         END-IF
040600     ELSE
040700         MOVE 0 TO WS-PAYOUT-REPORT-1
040800         MOVE 0 TO WS-OVERDUE-PR
040900         MOVE 0 TO WS-PART-PAYMENT-FC
041000         MOVE 0 TO WS-BOUNCE-CHARGES
041100         MOVE 0 TO WS-FC-CHARGES
041200     END-IF.
041300     COMPUTE WS-TOTAL-VD ROUNDED =
041400         SI-BS-FTM-LOAN-BAL90 + SI-BS-FTM-PR90 +
041500         SI-PL-FTM-DEBT90 + SI-PL-FTM-BDREC90 +
041600         SI-PL-FTM-SETTLOSS90.
041700     COMPUTE WS-TOTAL-PAYOUT-1 ROUNDED =
041800         WS-PAYOUT-REPORT-1 + WS-OVERDUE-PR + WS-PART-PAYMENT-FC.
041900     COMPUTE WS-DIFF-1 ROUNDED = WS-TOTAL-VD + WS-TOTAL-PAYOUT-1.
042000     COMPUTE WS-OVERDUE-CHECK ROUNDED = SI-BS-OPEN-PR90 -
042100         WS-OVERDUE-PR.
042200     COMPUTE WS-DIFF-BOUNCE ROUNDED = SI-PL-FTM-BOUNCE90 -
042300         WS-BOUNCE-CHARGES.
042400     COMPUTE WS-DIFF-FC ROUNDED = SI-PL-FTM-FCCHG90 -
042500         WS-FC-CHARGES.
042600*
042700 E300-BUILD-PART1.
042900     MOVE SPACES              TO WS-PART1-LINE.
043000     MOVE SI-LMS-LAN           TO P1-LAN.
043100     MOVE SI-LOAN-STATUS       TO P1-STATUS.
043200     MOVE SI-BS-OPEN-PR90      TO P1-BS-OPEN-PR90.
043300     MOVE SI-BS-ITD-END-PR90   TO P1-BS-ITD-END-PR90.
043400     MOVE SI-BS-FTM-LOAN-BAL90 TO P1-PRINCIPAL-DA.
043500     MOVE SI-BS-FTM-PR90       TO P1-VD-PR.
043600     MOVE SI-PL-FTM-DEBT90     TO P1-BAD-DEBT-90.
043700     MOVE SI-PL-FTM-BDREC90    TO P1-BAD-DEBT-RECOVERY-90.
043800     MOVE SI-PL-FTM-SETTLOSS90 TO P1-SETTLEMENT-LOSS-90.
043900     MOVE WS-TOTAL-VD          TO P1-TOTAL-VD.
044000     MOVE WS-PAYOUT-REPORT-1   TO P1-PAYOUT-REPORT.
044100     MOVE WS-OVERDUE-PR        TO P1-OVERDUE-PR.
044200     MOVE WS-PART-PAYMENT-FC   TO P1-PART-PAYMENT-FC.
044300     MOVE WS-TOTAL-PAYOUT-1    TO P1-TOTAL-PAYOUT.
044400     MOVE WS-DIFF-1            TO P1-DIFF.
044500     MOVE WS-OVERDUE-CHECK     TO P1-OVERDUE-CHECK.
044600     IF WS-DIFF-1 >= -1 AND WS-DIFF-1 <= 1
044700         MOVE 'OK'             TO P1-PRINCIPAL-REMARKS
044800     ELSE
044900         MOVE 'NOT OK'         TO P1-PRINCIPAL-REMARKS
045000     END-IF.
045100     MOVE SI-PL-FTM-BOUNCE90   TO P1-BOUNCE-CHARGES-DA.
045200     MOVE WS-BOUNCE-CHARGES    TO P1-PAYOUT-BOUNCE-CHARGES.
045300     MOVE WS-DIFF-BOUNCE       TO P1-DIFF-BOUNCE.
045400     IF WS-DIFF-BOUNCE >= -1 AND WS-DIFF-BOUNCE <= 1
045500         MOVE 'OK'             TO P1-BOUNCE-REMARKS
045600     ELSE
045700         MOVE 'NOT OK'         TO P1-BOUNCE-REMARKS
045800     END-IF.
045900     MOVE SI-PL-FTM-FCCHG90    TO P1-FC-CHARGES-DA.
046000     MOVE WS-FC-CHARGES        TO P1-PAYOUT-FC-CHARGES.
046100     MOVE WS-DIFF-FC           TO P1-DIFF-FC.
046200     IF WS-DIFF-FC >= -1 AND WS-DIFF-FC <= 1
046300         MOVE 'OK'             TO P1-FC-REMARKS
046400     ELSE
046500         MOVE 'NOT OK'         TO P1-FC-REMARKS
046600     END-IF.
046610     MOVE WS-PART1-LINE        TO TBL-PART1-LINE (LN-IX).
046620     ADD SI-BS-OPEN-PR90       TO WT1-BS-OPEN-PR90.
046630     ADD SI-BS-ITD-END-PR90    TO WT1-BS-ITD-END-PR90.
046640     ADD SI-BS-FTM-LOAN-BAL90  TO WT1-PRINCIPAL-DA.
046650     ADD SI-BS-FTM-PR90        TO WT1-VD-PR.
046660     ADD SI-PL-FTM-DEBT90      TO WT1-BAD-DEBT-90.
046670     ADD SI-PL-FTM-BDREC90     TO WT1-BAD-DEBT-RECOVERY-90.
046680     ADD SI-PL-FTM-SETTLOSS90  TO WT1-SETTLEMENT-LOSS-90.
046690     ADD WS-TOTAL-VD           TO WT1-TOTAL-VD.
046700     ADD WS-PAYOUT-REPORT-1    TO WT1-PAYOUT-REPORT.
046710     ADD WS-OVERDUE-PR         TO WT1-OVERDUE-PR.
046720     ADD WS-PART-PAYMENT-FC    TO WT1-PART-PAYMENT-FC.
046730     ADD WS-TOTAL-PAYOUT-1     TO WT1-TOTAL-PAYOUT.
046740     ADD WS-DIFF-1             TO WT1-DIFF.
046750     ADD WS-OVERDUE-CHECK      TO WT1-OVERDUE-CHECK.
046760     ADD SI-PL-FTM-BOUNCE90    TO WT1-BOUNCE-CHARGES-DA.
046770     ADD WS-BOUNCE-CHARGES     TO WT1-PAYOUT-BOUNCE-CHARGES.
046780     ADD WS-DIFF-BOUNCE        TO WT1-DIFF-BOUNCE.
046790     ADD SI-PL-FTM-FCCHG90     TO WT1-FC-CHARGES-DA.
046800     ADD WS-FC-CHARGES         TO WT1-PAYOUT-FC-CHARGES.
046810     ADD WS-DIFF-FC            TO WT1-DIFF-FC.
046900*
047000 E400-CALC-PART2.
047100     IF WS-PAY-FOUND
047200         COMPUTE WS-OPEN-FUTURE-PRIN ROUNDED =
047300             TBL-PY-SELL-OPEN-POS (PY-IX) -
047400             TBL-PY-SELL-PRIN-OD (PY-IX)
047450         MOVE TBL-PY-SELL-INT-OD (PY-IX) TO WS-OPEN-INT-OD
047600         COMPUTE WS-CLOSING-OVERDUE ROUNDED =
047700             TBL-PY-SELL-TOT-INT-PAID (PY-IX) -
047800             TBL-PY-SELL-TOT-INT-DUE (PY-IX)
047900         COMPUTE WS-PAYOUT-REPORT-2 ROUNDED =
048000             TBL-PY-SELL-TOT-INT-PAID (PY-IX) -
048100             TBL-PY-SELL-INT-OD-PAID (PY-IX)
048200         MOVE TBL-PY-SELL-INT-OD-PAID (PY-IX) TO
048300             WS-OVERDUE-CHECK
048500         PERFORM E410-LOOKUP-RATE
048600         PERFORM E420-CALC-DAYS
048700         COMPUTE WS-FTP-INTEREST-DA ROUNDED =
048800             WS-OPEN-FUTURE-PRIN * WS-DEAL-ANNUAL-RATE / 365 *
048900             WS-DAYS-IN-MONTH
049000     ELSE
049100         MOVE 0 TO WS-OPEN-FUTURE-PRIN
049150         MOVE 0 TO WS-OPEN-INT-OD
049200         MOVE 0 TO WS-CLOSING-OVERDUE
049300         MOVE 0 TO WS-PAYOUT-REPORT-2
049400         MOVE 0 TO WS-FTP-INTEREST-DA
049500         MOVE 0 TO WS-DAYS-IN-MONTH
049600     END-IF.
049700     COMPUTE WS-DIFF-AF ROUNDED =
049800         WS-OPEN-FUTURE-PRIN - SI-BS-ITD-BEG-LB90.
049900     COMPUTE WS-TOTAL-PAYOUT-2 ROUNDED =
050000         WS-PAYOUT-REPORT-2 + WS-OVERDUE-CHECK.
050100     COMPUTE WS-DIFF-2 ROUNDED =
050200         WS-FTP-INTEREST-DA - WS-TOTAL-PAYOUT-2.
050300*
050400 E410-LOOKUP-RATE.
050500     MOVE 'N' TO WS-RATE-FOUND-SW.
050600     MOVE 0 TO WS-DEAL-ANNUAL-RATE.
050700     IF WS-DEAL-COUNT > 0
050800         SET RT-IX TO 1
050900         SEARCH ALL WS-RATE-ENTRY
051000             AT END
051100                 MOVE 'N' TO WS-RATE-FOUND-SW
051200             WHEN TBL-RATE-DEAL-ID (RT-IX) = TBL-PY-DEAL-ID (PY-IX)
051300                 MOVE 'Y' TO WS-RATE-FOUND-SW
051400     END-IF.
051500     IF WS-RATE-FOUND
051600         MOVE TBL-RATE-ANNUAL (RT-IX) TO WS-DEAL-ANNUAL-RATE
051700     END-IF.
051800*
051900 E420-CALC-DAYS.
052000     MOVE TBL-PY-CYCLE-END (PY-IX) TO P2-CUTOFF-DATE.
052100     MOVE TBL-PY-CYCLE-END (PY-IX) TO WS-CYCLE-END-WORK.
052300     MOVE WS-DIM (WS-CYCLE-END-MM) TO WS-DAYS-IN-MONTH.
052400     IF WS-CYCLE-END-MM = 2
052500         DIVIDE WS-CYCLE-END-YY BY 4 GIVING WS-YEAR-REM
052600             REMAINDER WS-YEAR-REM
052700         IF WS-YEAR-REM = 0
052800             MOVE 29 TO WS-DAYS-IN-MONTH
052900         END-IF
053000     END-IF.
053100*
053200 E500-BUILD-PART2.
053400     MOVE SPACES              TO WS-PART2-LINE.
053500     MOVE SI-LMS-LAN           TO P2-LAN.
053600     MOVE WS-OPEN-FUTURE-PRIN  TO P2-OPEN-FUTURE-PRIN.
053700     MOVE SI-BS-ITD-BEG-LB90   TO P2-AF.
053800     MOVE WS-DIFF-AF           TO P2-DIFF-AF.
053900     MOVE WS-OPEN-INT-OD       TO P2-OPEN-INT-OD.
054000     MOVE WS-CLOSING-OVERDUE   TO P2-CLOSING-OD.
054100     MOVE WS-DAYS-IN-MONTH     TO P2-NO-OF-DAYS.
054200     MOVE WS-FTP-INTEREST-DA   TO P2-FTP-INTEREST-DA.
054300     MOVE WS-PAYOUT-REPORT-2   TO P2-PAYOUT-REPORT.
054400     MOVE WS-OVERDUE-CHECK     TO P2-OVERDUE-INT-COLL.
054500     MOVE WS-TOTAL-PAYOUT-2    TO P2-TOTAL-PAYOUT.
054600     MOVE WS-DIFF-2            TO P2-DIFF-1.
054610     MOVE WS-PART2-LINE        TO TBL-PART2-LINE (LN-IX).
054620     ADD WS-OPEN-FUTURE-PRIN   TO WT2-OPEN-FUTURE-PRIN.
054630     ADD SI-BS-ITD-BEG-LB90    TO WT2-AF.
054640     ADD WS-DIFF-AF            TO WT2-DIFF-AF.
054650     ADD WS-OPEN-INT-OD        TO WT2-OPEN-INT-OD.
054660     ADD WS-CLOSING-OVERDUE    TO WT2-CLOSING-OD.
054670     ADD WS-FTP-INTEREST-DA    TO WT2-FTP-INTEREST-DA.
054680     ADD WS-PAYOUT-REPORT-2    TO WT2-PAYOUT-REPORT.
054690     ADD WS-OVERDUE-CHECK      TO WT2-OVERDUE-INT-COLL.
054700     ADD WS-TOTAL-PAYOUT-2     TO WT2-TOTAL-PAYOUT.
054710     ADD WS-DIFF-2             TO WT2-DIFF-1.
054720*
054730 F100-PRINT-PART1-SUM.
054740     MOVE SPACES               TO WS-PART1-LINE.
054750     MOVE WS-TOTAL-LAN         TO P1-LAN.
054760     MOVE SPACES               TO P1-STATUS.
054770     MOVE WT1-BS-OPEN-PR90     TO P1-BS-OPEN-PR90.
054780     MOVE WT1-BS-ITD-END-PR90  TO P1-BS-ITD-END-PR90.
054790     MOVE WT1-PRINCIPAL-DA     TO P1-PRINCIPAL-DA.
054800     MOVE WT1-VD-PR            TO P1-VD-PR.
054810     MOVE WT1-BAD-DEBT-90      TO P1-BAD-DEBT-90.
054820     MOVE WT1-BAD-DEBT-RECOVERY-90 TO P1-BAD-DEBT-RECOVERY-90.
054830     MOVE WT1-SETTLEMENT-LOSS-90 TO P1-SETTLEMENT-LOSS-90.
054840     MOVE WT1-TOTAL-VD         TO P1-TOTAL-VD.
054850     MOVE WT1-PAYOUT-REPORT    TO P1-PAYOUT-REPORT.
054860     MOVE WT1-OVERDUE-PR       TO P1-OVERDUE-PR.
054870     MOVE WT1-PART-PAYMENT-FC  TO P1-PART-PAYMENT-FC.
054880     MOVE WT1-TOTAL-PAYOUT     TO P1-TOTAL-PAYOUT.
054890     MOVE WT1-DIFF             TO P1-DIFF.
054900     MOVE WT1-OVERDUE-CHECK    TO P1-OVERDUE-CHECK.
054910     IF WT1-DIFF >= -1 AND WT1-DIFF <= 1
054920         MOVE 'OK'             TO P1-PRINCIPAL-REMARKS
054930     ELSE
054940         MOVE 'NOT OK'         TO P1-PRINCIPAL-REMARKS
054950     END-IF.
054960     MOVE WT1-BOUNCE-CHARGES-DA TO P1-BOUNCE-CHARGES-DA.
054970     MOVE WT1-PAYOUT-BOUNCE-CHARGES TO P1-PAYOUT-BOUNCE-CHARGES.
054980     MOVE WT1-DIFF-BOUNCE      TO P1-DIFF-BOUNCE.
054990     IF WT1-DIFF-BOUNCE >= -1 AND WT1-DIFF-BOUNCE <= 1
055000         MOVE 'OK'             TO P1-BOUNCE-REMARKS
055010     ELSE
055020         MOVE 'NOT OK'         TO P1-BOUNCE-REMARKS
055030     END-IF.
055040     MOVE WT1-FC-CHARGES-DA    TO P1-FC-CHARGES-DA.
055050     MOVE WT1-PAYOUT-FC-CHARGES TO P1-PAYOUT-FC-CHARGES.
055060     MOVE WT1-DIFF-FC          TO P1-DIFF-FC.
055070     IF WT1-DIFF-FC >= -1 AND WT1-DIFF-FC <= 1
055080         MOVE 'OK'             TO P1-FC-REMARKS
055090     ELSE
055100         MOVE 'NOT OK'         TO P1-FC-REMARKS
055110     END-IF.
055120     MOVE WS-PART1-LINE        TO SSRSRPT-LINE.
055130     WRITE SSRSRPT-LINE.
055140*
055150 F110-PRINT-PART1-DETAIL.
055160     ADD 1 TO WS-PRINT-CTR.
055170     SET LN-IX TO WS-PRINT-CTR.
055180     MOVE TBL-PART1-LINE (LN-IX) TO SSRSRPT-LINE.
055190     WRITE SSRSRPT-LINE.
055200 F110-EXIT.
055210     EXIT.
055220*
055230 F200-PRINT-PART2-SUM.
055240     MOVE SPACES               TO WS-PART2-LINE.
055250     MOVE WS-TOTAL-LAN         TO P2-LAN.
055260     MOVE WT2-OPEN-FUTURE-PRIN TO P2-OPEN-FUTURE-PRIN.
055270     MOVE WT2-AF               TO P2-AF.
055280     MOVE WT2-DIFF-AF          TO P2-DIFF-AF.
055290     MOVE WT2-OPEN-INT-OD      TO P2-OPEN-INT-OD.
055300     MOVE WT2-CLOSING-OD       TO P2-CLOSING-OD.
055310     MOVE 0                    TO P2-CUTOFF-DATE.
055320     MOVE 0                    TO P2-NO-OF-DAYS.
055330     MOVE WT2-FTP-INTEREST-DA  TO P2-FTP-INTEREST-DA.
055340     MOVE WT2-PAYOUT-REPORT    TO P2-PAYOUT-REPORT.
055350     MOVE WT2-OVERDUE-INT-COLL TO P2-OVERDUE-INT-COLL.
055360     MOVE WT2-TOTAL-PAYOUT     TO P2-TOTAL-PAYOUT.
055370     MOVE WT2-DIFF-1           TO P2-DIFF-1.
055380     MOVE WS-PART2-LINE        TO SSRSRPT-LINE.
055390     WRITE SSRSRPT-LINE.
055400*
055410 F210-PRINT-PART2-DETAIL.
055420     ADD 1 TO WS-PRINT-CTR.
055430     SET LN-IX TO WS-PRINT-CTR.
055440     MOVE TBL-PART2-LINE (LN-IX) TO SSRSRPT-LINE.
055450     WRITE SSRSRPT-LINE.
055460 F210-EXIT.
055470     EXIT.
055480*
055500 Z900-READ-SSRSFIL.
055510     READ SSRSFIL-FILE
055520         AT END
055530             MOVE 'Y' TO WS-SSRSFIL-EOF-SW
055540     END-READ.
055550*
055600 Z910-READ-DEALFIL.
055700     READ DEALFIL-FILE
055800         AT END
055900             MOVE 'Y' TO WS-DEALFIL-EOF-SW
056000     END-READ.
056100*
056200 Z920-READ-LOANMST.
056300     READ LOANMST-FILE
056400         AT END
056500             MOVE 'Y' TO WS-LOANMST-EOF-SW
056600     END-READ.
056700*
056800 Z930-READ-PAYMST.
056900     READ PAYMST-FILE
057000         AT END
057100             MOVE 'Y' TO WS-PAYMST-EOF-SW
057200     END-READ.
057300*
057400 G000-REPORT-COUNTS.
057500     DISPLAY 'SD6000 - SSRS DETAIL LINES PRINTED = ' WS-DETAIL-COUNT
057600         UPON CRT.
057700*
057800 H900-CLOSE-FILES.
057900     CLOSE SSRSFIL-FILE.
058000     CLOSE PAYMST-FILE.
058100     CLOSE LOANMST-FILE.
058200     CLOSE DEALFIL-FILE.
058300     CLOSE SSRSRPT-FILE.
