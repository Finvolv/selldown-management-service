000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SD1000.
000300 AUTHOR.        R J PATTERSON.
000400 INSTALLATION.  LOAN SERVICING SYSTEMS -- SELL-DOWN UNIT.
000500 DATE-WRITTEN.  MARCH 1988.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL -- BATCH PRODUCTION LIBRARY.
000800******************************************************************
000900*    SD1000 -- MONTHLY PAYOUT INGESTION (U1)                     *
001000*                                                                *
001100*    READS THE MONTH'S LMS PAYOUT EXTRACT (PAYIN) AND UPSERTS    *
001200*    EACH RECORD INTO THE PAYOUT MASTER (PAYMST), KEYED BY       *
001300*    CYCLE (YEAR, MONTH) AND LAN.  DEFAULTS THE CYCLE START/END  *
001400*    DATES WHEN THE EXTRACT DOES NOT SUPPLY THEM, LINKS EACH     *
001500*    RECORD TO ITS PREDECESSOR'S CYCLE-END DATE, AND WRITES THE  *
001600*    REFRESHED MASTER BACK OUT IN LAN-WITHIN-CYCLE ORDER.        *
001700*                                                                *
001800*    CHANGE LOG                                                  *
001900*    ----------                                                  *
002000*    88-27  RJP  US11029  ORIGINAL PROGRAM.                      *
002100*    89-11  RJP  US11145  ADDED THE CYCLE-START/CYCLE-END        *
002200*                          DEFAULTING RULE -- EXTRACT DOES NOT    *
002300*                          ALWAYS CARRY THESE.                    *
002400*    91-14  DAK  US11480  ADDED THE LAST-CYCLE-END LINK LOOKUP    *
002500*                          SO SD2000 DOES NOT HAVE TO RE-READ     *
002600*                          THE PRIOR MONTH'S MASTER.              *
002700*    93-20  RJP  US12250  DISCARD DUPLICATE (CYCLE,LAN) KEYS      *
002800*                          WITHIN THE SAME EXTRACT -- FIRST ONE   *
002900*                          IN WINS, LMS SOMETIMES DOUBLE-SENDS.   *
003000*    98-30  DAK  US14001  Y2K -- CYCLE-YEAR IS NOW 4 DIGITS ON    *
003100*                          BOTH THE EXTRACT AND THE MASTER.       *
003200*    03-09  LMH  US16110  FINAL OUTPUT MASTER IS NOW RE-SORTED    *
003300*                          BY LAN WITHIN CYCLE FOR THE REPORT     *
003400*                          PROGRAMS (SD5000/SD6000/SD7000).       *
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     CONSOLE IS CRT.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT PAYIN-FILE   ASSIGN TO PAYIN
004300            ORGANIZATION IS LINE SEQUENTIAL
004400            FILE STATUS IS WS-PAYIN-STATUS.
004500     SELECT OLDMST-FILE  ASSIGN TO PAYMST
004600            ORGANIZATION IS SEQUENTIAL
004700            FILE STATUS IS WS-OLDMST-STATUS.
004800     SELECT NEWMST-FILE  ASSIGN TO NEWPAYMST
004900            ORGANIZATION IS SEQUENTIAL
005000            FILE STATUS IS WS-NEWMST-STATUS.
005100     SELECT SORT-WORK    ASSIGN TO SORTWK1.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  PAYIN-FILE
005500     RECORD CONTAINS 303 CHARACTERS
005600     LABEL RECORDS ARE STANDARD.
005700 01  PAYIN-REC.
005800     05  PI-LMS-LAN                      PIC X(20).
005900     05  PI-CYCLE-YEAR                   PIC 9(4).
006000     05  PI-CYCLE-MONTH                  PIC 9(2).
006100     05  PI-CYCLE-START                  PIC 9(8).
006200     05  PI-CYCLE-END                    PIC 9(8).
006300     05  PI-OPENING-POS                  PIC S9(13)V99.
006400     05  PI-CLOSING-POS                  PIC S9(13)V99.
006500     05  PI-TOT-PRIN-DUE                 PIC S9(13)V99.
006600     05  PI-PRIN-OVERDUE                 PIC S9(13)V99.
006700     05  PI-TOT-PRIN-PAID                PIC S9(13)V99.
006800     05  PI-PRIN-OVERDUE-PAID            PIC S9(13)V99.
006900     05  PI-TOT-INT-DUE                  PIC S9(13)V99.
007000     05  PI-INT-OVERDUE                  PIC S9(13)V99.
007100     05  PI-TOT-INT-PAID                 PIC S9(13)V99.
007200     05  PI-INT-OVERDUE-PAID             PIC S9(13)V99.
007300     05  PI-FORECLOSURE-PAID             PIC S9(13)V99.
007400     05  PI-FORECLOSURE-CHG-PAID         PIC S9(13)V99.
007500     05  PI-PREPAYMENT-PAID              PIC S9(13)V99.
007600     05  PI-PREPAYMENT-CHG-PAID          PIC S9(13)V99.
007700     05  PI-TOT-CHARGES-PAID             PIC S9(13)V99.
007800     05  PI-TOTAL-PAID                   PIC S9(13)V99.
007900     05  PI-OPENING-DPD                  PIC S9(5).
008000     05  PI-CLOSING-DPD                  PIC S9(5).
008100     05  FILLER                          PIC X(11).
008200 FD  OLDMST-FILE
008300     RECORD CONTAINS 348 CHARACTERS
008400     LABEL RECORDS ARE STANDARD.
008500     COPY 'sdpay.dd.cbl'.
008700 FD  NEWMST-FILE
008800     RECORD CONTAINS 348 CHARACTERS
008900     LABEL RECORDS ARE STANDARD.
009000 01  NEWMST-REC                          PIC X(348).
009100 SD  SORT-WORK
009200     RECORD CONTAINS 348 CHARACTERS.
009300     COPY 'sdpay.dd.cbl'
009310         REPLACING PAY-REC BY SORT-WORK-REC,
009320         ==PAY-== BY ==SW-==.
009400 WORKING-STORAGE SECTION.
009410 77  WS-IN-COUNT                         PIC S9(7)     COMP-3
009420                                          VALUE 0.
009500 01  WS-FILE-STATUS-GROUP.
009600     05  WS-PAYIN-STATUS                 PIC X(2)  VALUE '00'.
009700     05  WS-OLDMST-STATUS                PIC X(2)  VALUE '00'.
009800     05  WS-NEWMST-STATUS                PIC X(2)  VALUE '00'.
009850     05  FILLER                          PIC X(4)  VALUE SPACES.
009900 01  WS-SWITCHES.
010000     05  WS-PAYIN-EOF-SW                 PIC X(1)  VALUE 'N'.
010100         88  PAYIN-EOF                       VALUE 'Y'.
010200     05  WS-OLDMST-EOF-SW                PIC X(1)  VALUE 'N'.
010300         88  OLDMST-EOF                      VALUE 'Y'.
010400     05  WS-FOUND-SW                     PIC X(1)  VALUE 'N'.
010500         88  WS-FOUND                        VALUE 'Y'.
010550     05  WS-SORT-EOF-SW                  PIC X(1)  VALUE 'N'.
010560     05  FILLER                          PIC X(4)  VALUE SPACES.
010600 01  WS-COUNTERS.
010900     05  WS-INSERT-COUNT                 PIC S9(7)     COMP-3
011000                                          VALUE 0.
011100     05  WS-REPLACE-COUNT                PIC S9(7)     COMP-3
011200                                          VALUE 0.
011300     05  WS-DUP-COUNT                    PIC S9(7)     COMP-3
011400                                          VALUE 0.
011500     05  WS-TABLE-COUNT                  PIC S9(7)     COMP
011600                                          VALUE 0.
011700     05  PAY-IX                          PIC S9(7)     COMP.
011800     05  SCAN-IX                         PIC S9(7)     COMP.
011900     05  BEST-IX                         PIC S9(7)     COMP.
011950     05  FILLER                          PIC X(4)  VALUE SPACES.
012000 01  WS-WORK-FIELDS.
012100     05  WS-CENTURY-YEAR                 PIC 9(4).
012200     05  WS-LAST-DAY-OF-MONTH            PIC 9(2).
012300     05  WS-BEST-CYCLE-END                PIC 9(8).
012310     05  WS-LEAP-QUOTIENT                PIC 9(4)  COMP.
012320     05  WS-LEAP-REMAINDER               PIC 9(4)  COMP.
012330     05  FILLER                          PIC X(4)  VALUE SPACES.
012400 01  WS-DAYS-IN-MONTH-TABLE.
012500     05  FILLER                          PIC 9(2)  VALUE 31.
012600     05  FILLER                          PIC 9(2)  VALUE 28.
012700     05  FILLER                          PIC 9(2)  VALUE 31.
012800     05  FILLER                          PIC 9(2)  VALUE 30.
012900     05  FILLER                          PIC 9(2)  VALUE 31.
013000     05  FILLER                          PIC 9(2)  VALUE 30.
013100     05  FILLER                          PIC 9(2)  VALUE 31.
013200     05  FILLER                          PIC 9(2)  VALUE 31.
013300     05  FILLER                          PIC 9(2)  VALUE 30.
013400     05  FILLER                          PIC 9(2)  VALUE 31.
013500     05  FILLER                          PIC 9(2)  VALUE 30.
013600     05  FILLER                          PIC 9(2)  VALUE 31.
013700 01  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH-TABLE.
013800     05  WS-DIM-ENTRY OCCURS 12 TIMES    PIC 9(2).
013900*
014000 01  WS-PAY-TABLE.
014100     05  WS-PAY-ENTRY OCCURS 1 TO 8000 TIMES
014200                      DEPENDING ON WS-TABLE-COUNT
014300                      INDEXED BY TBL-IX.
014400         10  TBL-TOUCHED-SW              PIC X(1)  VALUE 'N'.
014500         10  TBL-PAY-FIELDS.
014510             15  TBL-LMS-LAN             PIC X(20).
014520             15  TBL-CYCLE-YEAR          PIC 9(4).
014530             15  TBL-CYCLE-MONTH         PIC 9(2).
014540             15  TBL-CYCLE-START         PIC 9(8).
014550             15  TBL-CYCLE-END           PIC 9(8).
014560             15  TBL-LAST-CYCLE-END      PIC 9(8).
014570             15  TBL-OPENING-POS         PIC S9(13)V99 COMP-3.
014580             15  TBL-CLOSING-POS         PIC S9(13)V99 COMP-3.
014590             15  TBL-TOT-PRIN-DUE        PIC S9(13)V99 COMP-3.
014600             15  TBL-PRIN-OVERDUE        PIC S9(13)V99 COMP-3.
014610             15  TBL-TOT-PRIN-PAID       PIC S9(13)V99 COMP-3.
014620             15  TBL-PRIN-OVERDUE-PAID   PIC S9(13)V99 COMP-3.
014630             15  TBL-TOT-INT-DUE         PIC S9(13)V99 COMP-3.
014640             15  TBL-INT-OVERDUE         PIC S9(13)V99 COMP-3.
014650             15  TBL-TOT-INT-PAID        PIC S9(13)V99 COMP-3.
014660             15  TBL-INT-OVERDUE-PAID    PIC S9(13)V99 COMP-3.
014670             15  TBL-FORECLOSURE-PAID    PIC S9(13)V99 COMP-3.
014680             15  TBL-FORECLOSURE-CHG-PD  PIC S9(13)V99 COMP-3.
014690             15  TBL-PREPAYMENT-PAID     PIC S9(13)V99 COMP-3.
014700             15  TBL-PREPAYMENT-CHG-PD   PIC S9(13)V99 COMP-3.
014710             15  TBL-TOT-CHARGES-PAID    PIC S9(13)V99 COMP-3.
014720             15  TBL-TOTAL-PAID          PIC S9(13)V99 COMP-3.
014730             15  TBL-OPENING-DPD         PIC S9(5)     COMP-3.
014740             15  TBL-CLOSING-DPD         PIC S9(5)     COMP-3.
014750             15  TBL-SELLER-FIELDS       PIC X(134).
014760             15  TBL-POS-MISMATCH-FLAG   PIC X(1).
014770             15  TBL-FILLER              PIC X(29).
014900 COPY 'sdpay.dd.cbl'
015000     REPLACING PAY-REC BY WS-BUILD-REC,
015100     ==PAY-== BY ==BLD-==.
015200 PROCEDURE DIVISION.
015300 A000-MAIN-LINE.
015400     PERFORM B000-INITIALIZE.
015500     PERFORM C000-LOAD-OLD-MASTER
015600         UNTIL OLDMST-EOF.
015700     PERFORM D000-INGEST-RTN THRU D000-EXIT
015800         UNTIL PAYIN-EOF.
015900     PERFORM E000-SORT-AND-WRITE.
016000     PERFORM F000-END-RTN.
016100     STOP RUN.
016200*
016300 B000-INITIALIZE.
016400     DISPLAY 'SD1000 - PAYOUT INGESTION STARTING' UPON CRT.
016500     OPEN INPUT  PAYIN-FILE.
016600     OPEN INPUT  OLDMST-FILE.
016700     PERFORM D900-READ-PAYIN.
016800*
016900 C000-LOAD-OLD-MASTER.
017000     READ OLDMST-FILE
018000         AT END
018100             MOVE 'Y' TO WS-OLDMST-EOF-SW
018200         NOT AT END
018300             ADD 1 TO WS-TABLE-COUNT
018400             SET TBL-IX TO WS-TABLE-COUNT
018500             MOVE 'N'         TO TBL-TOUCHED-SW (TBL-IX)
018600             MOVE PAY-REC     TO TBL-PAY-FIELDS  (TBL-IX)
018700     END-READ.
018800*
018900 D000-INGEST-RTN.
019000     ADD 1 TO WS-IN-COUNT.
019100     MOVE SPACES               TO WS-BUILD-REC.
019200     MOVE PI-LMS-LAN            TO BLD-LMS-LAN.
019300     MOVE PI-CYCLE-YEAR         TO BLD-CYCLE-YEAR.
019400     MOVE PI-CYCLE-MONTH        TO BLD-CYCLE-MONTH.
019500     PERFORM D100-DEFAULT-CYCLE-DATES.
019600     MOVE PI-OPENING-POS            TO BLD-OPENING-POS.
019700     MOVE PI-CLOSING-POS            TO BLD-CLOSING-POS.
019800     MOVE PI-TOT-PRIN-DUE           TO BLD-TOT-PRIN-DUE.
019900     MOVE PI-PRIN-OVERDUE           TO BLD-PRIN-OVERDUE.
020000     MOVE PI-TOT-PRIN-PAID          TO BLD-TOT-PRIN-PAID.
020100     MOVE PI-PRIN-OVERDUE-PAID      TO BLD-PRIN-OVERDUE-PAID.
020200     MOVE PI-TOT-INT-DUE            TO BLD-TOT-INT-DUE.
020300     MOVE PI-INT-OVERDUE            TO BLD-INT-OVERDUE.
020400     MOVE PI-TOT-INT-PAID           TO BLD-TOT-INT-PAID.
020500     MOVE PI-INT-OVERDUE-PAID       TO BLD-INT-OVERDUE-PAID.
020600     MOVE PI-FORECLOSURE-PAID       TO BLD-FORECLOSURE-PAID.
020700     MOVE PI-FORECLOSURE-CHG-PAID   TO BLD-FORECLOSURE-CHG-PAID.
020800     MOVE PI-PREPAYMENT-PAID        TO BLD-PREPAYMENT-PAID.
020900     MOVE PI-PREPAYMENT-CHG-PAID    TO BLD-PREPAYMENT-CHG-PAID.
021000     MOVE PI-TOT-CHARGES-PAID       TO BLD-TOT-CHARGES-PAID.
021100     MOVE PI-TOTAL-PAID             TO BLD-TOTAL-PAID.
021200     MOVE PI-OPENING-DPD            TO BLD-OPENING-DPD.
021300     MOVE PI-CLOSING-DPD            TO BLD-CLOSING-DPD.
021400     MOVE 'N'                       TO BLD-POS-MISMATCH-FLAG.
021500     PERFORM D200-FIND-LAST-CYCLE.
021600     PERFORM D300-UPSERT-TABLE.
021700     PERFORM D900-READ-PAYIN.
021800 D000-EXIT.
021900     EXIT.
022000*
022100 D100-DEFAULT-CYCLE-DATES.
022200     IF PI-CYCLE-START NOT NUMERIC OR PI-CYCLE-START = 0
022300         COMPUTE BLD-CYCLE-START =
022400             (BLD-CYCLE-YEAR * 10000) + (BLD-CYCLE-MONTH * 100)
022500                 + 1
022600     ELSE
022700         MOVE PI-CYCLE-START TO BLD-CYCLE-START
022800     END-IF.
022900     IF PI-CYCLE-END NOT NUMERIC OR PI-CYCLE-END = 0
023000         PERFORM D110-CALC-LAST-DAY
023100         COMPUTE BLD-CYCLE-END =
023200             (BLD-CYCLE-YEAR * 10000) + (BLD-CYCLE-MONTH * 100)
023300                 + WS-LAST-DAY-OF-MONTH
023400     ELSE
023500         MOVE PI-CYCLE-END TO BLD-CYCLE-END
023600     END-IF.
023700*
023800 D110-CALC-LAST-DAY.
023900     MOVE WS-DIM-ENTRY (BLD-CYCLE-MONTH) TO WS-LAST-DAY-OF-MONTH.
023910     IF BLD-CYCLE-MONTH = 2
023920         DIVIDE BLD-CYCLE-YEAR BY 400 GIVING WS-LEAP-QUOTIENT
023930             REMAINDER WS-LEAP-REMAINDER
023940         IF WS-LEAP-REMAINDER = 0
023950             MOVE 29 TO WS-LAST-DAY-OF-MONTH
023960         ELSE
023970             DIVIDE BLD-CYCLE-YEAR BY 100 GIVING WS-LEAP-QUOTIENT
023980                 REMAINDER WS-LEAP-REMAINDER
023990             IF WS-LEAP-REMAINDER NOT = 0
024010                 DIVIDE BLD-CYCLE-YEAR BY 4 GIVING WS-LEAP-QUOTIENT
024020                     REMAINDER WS-LEAP-REMAINDER
024030                 IF WS-LEAP-REMAINDER = 0
024040                     MOVE 29 TO WS-LAST-DAY-OF-MONTH
024050                 END-IF
024060             END-IF
024070         END-IF
024080     END-IF.
024700*
024800 D200-FIND-LAST-CYCLE.
024900     MOVE 0 TO WS-BEST-CYCLE-END.
025000     MOVE 0 TO BEST-IX.
025010     MOVE 0 TO SCAN-IX.
025020     PERFORM D210-SCAN-RTN THRU D210-EXIT
025030         UNTIL SCAN-IX > WS-TABLE-COUNT.
026000     MOVE WS-BEST-CYCLE-END TO BLD-LAST-CYCLE-END.
026100*
026110 D210-SCAN-RTN.
026120     ADD 1 TO SCAN-IX.
026130     IF SCAN-IX > WS-TABLE-COUNT
026140         GO TO D210-EXIT
026150     END-IF.
026160     SET TBL-IX TO SCAN-IX.
026170     IF TBL-LMS-LAN (TBL-IX) = BLD-LMS-LAN
026180         AND TBL-CYCLE-END (TBL-IX) < BLD-CYCLE-START
026190         AND TBL-CYCLE-END (TBL-IX) > WS-BEST-CYCLE-END
026195         MOVE TBL-CYCLE-END (TBL-IX) TO WS-BEST-CYCLE-END
026196         MOVE SCAN-IX TO BEST-IX
026197     END-IF.
026198 D210-EXIT.
026199     EXIT.
026201*
026202 D300-UPSERT-TABLE.
026300     MOVE 'N' TO WS-FOUND-SW.
026310     MOVE 0 TO SCAN-IX.
026320     PERFORM D310-SCAN-RTN THRU D310-EXIT
026330         UNTIL SCAN-IX > WS-TABLE-COUNT
026340             OR WS-FOUND.
028000     IF NOT WS-FOUND
028100         ADD 1 TO WS-TABLE-COUNT
028200         SET TBL-IX TO WS-TABLE-COUNT
028300         MOVE WS-BUILD-REC TO TBL-PAY-FIELDS (TBL-IX)
028400         MOVE 'Y'          TO TBL-TOUCHED-SW (TBL-IX)
028500         ADD 1 TO WS-INSERT-COUNT
028600     END-IF.
028700*
028710 D310-SCAN-RTN.
028720     ADD 1 TO SCAN-IX.
028730     IF SCAN-IX > WS-TABLE-COUNT
028740         GO TO D310-EXIT
028750     END-IF.
028760     SET TBL-IX TO SCAN-IX.
028770     IF TBL-LMS-LAN     (TBL-IX) = BLD-LMS-LAN
028780         AND TBL-CYCLE-YEAR  (TBL-IX) = BLD-CYCLE-YEAR
028790         AND TBL-CYCLE-MONTH (TBL-IX) = BLD-CYCLE-MONTH
028800         MOVE 'Y' TO WS-FOUND-SW
028810         IF TBL-TOUCHED-SW (TBL-IX) = 'Y'
028820             ADD 1 TO WS-DUP-COUNT
028830         ELSE
028840             MOVE WS-BUILD-REC TO TBL-PAY-FIELDS (TBL-IX)
028850             MOVE 'Y' TO TBL-TOUCHED-SW (TBL-IX)
028860             ADD 1 TO WS-REPLACE-COUNT
028870         END-IF
028880     END-IF.
028890 D310-EXIT.
028895     EXIT.
028896*
028897 D900-READ-PAYIN.
028900     READ PAYIN-FILE
029000         AT END
029100             MOVE 'Y' TO WS-PAYIN-EOF-SW
029200     END-READ.
029300*
029400 E000-SORT-AND-WRITE.
029500     SORT SORT-WORK
029600         ON ASCENDING KEY SW-CYCLE-YEAR SW-CYCLE-MONTH SW-LMS-LAN
029700         INPUT PROCEDURE  IS E100-RELEASE-TABLE
029800         OUTPUT PROCEDURE IS E200-WRITE-NEW-MASTER.
029900*
030000 E100-RELEASE-TABLE.
030010     MOVE 0 TO PAY-IX.
030020     PERFORM E110-RELEASE-RTN THRU E110-EXIT
030030         UNTIL PAY-IX > WS-TABLE-COUNT.
030500*
030510 E110-RELEASE-RTN.
030520     ADD 1 TO PAY-IX.
030530     IF PAY-IX > WS-TABLE-COUNT
030540         GO TO E110-EXIT
030550     END-IF.
030560     RELEASE SORT-WORK-REC FROM TBL-PAY-FIELDS (PAY-IX).
030570 E110-EXIT.
030580     EXIT.
030590*
030600 E200-WRITE-NEW-MASTER.
030700     OPEN OUTPUT NEWMST-FILE.
030800     PERFORM E210-RETURN-SORTED THRU E210-EXIT
030900         UNTIL WS-SORT-EOF-SW = 'Y'.
031000     CLOSE NEWMST-FILE.
031100*
031200 E210-RETURN-SORTED.
031300     RETURN SORT-WORK
031400         AT END
031500             MOVE 'Y' TO WS-SORT-EOF-SW
031600             GO TO E210-EXIT
031700     END-RETURN.
031800     MOVE SORT-WORK-REC TO NEWMST-REC.
031900     WRITE NEWMST-REC.
032000 E210-EXIT.
032100     EXIT.
032200*
032300 F000-END-RTN.
032400     CLOSE PAYIN-FILE.
032500     CLOSE OLDMST-FILE.
032600     DISPLAY 'SD1000 - RECORDS READ    = ' WS-IN-COUNT      UPON
032700         CRT.
032800     DISPLAY 'SD1000 - RECORDS INSERTED = ' WS-INSERT-COUNT UPON
032900         CRT.
033000     DISPLAY 'SD1000 - RECORDS REPLACED = ' WS-REPLACE-COUNT
033100         UPON CRT.
033200     DISPLAY 'SD1000 - DUPLICATES DISCARDED = ' WS-DUP-COUNT
033300         UPON CRT.
