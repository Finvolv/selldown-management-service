000100***************************************************************
000200*    SDDISC.DD.CBL                                             *
000300*    OPENING-POS DISCREPANCY RECORD -- WRITTEN BY SD2000 (U3)    *
000400*    FOR EACH LAN WHOSE PAYOUT-REPORTED OPENING POS DOES NOT     *
000500*    TIE TO THE EXPECTED OPENING POS.                            *
000600*                                                                *
000700*    93-06  RJP  US12207  ORIGINAL LAYOUT.                      *
000800***************************************************************
000900 01  DIS-REC.
001000     05  DIS-LMS-LAN                     PIC X(20).
001100     05  DIS-POS-VALUES.
001200         10  DIS-PAYOUT-OPEN-POS         PIC S9(13)V99 COMP-3.
001300         10  DIS-EXPECTED-OPEN-POS       PIC S9(13)V99 COMP-3.
001400         10  DIS-DIFFERENCE              PIC S9(13)V99 COMP-3.
001500     05  DIS-TYPE                        PIC X(14).
001600         88  DIS-TYPE-PREVIOUS-MONTH         VALUE
001700                                             'PREVIOUS-MONTH'.
001800         88  DIS-TYPE-CURRENT-MONTH          VALUE
001900                                             'CURRENT-MONTH'.
002000         88  DIS-TYPE-NO-LOAN-DETAIL         VALUE
002100                                             'NO-LOAN-DETAIL'.
002200     05  DIS-MISMATCH-FLAG               PIC X(1).
002300         88  DIS-MISMATCH                    VALUE 'Y'.
002400         88  DIS-OK                          VALUE 'N'.
002500     05  FILLER                          PIC X(20).
