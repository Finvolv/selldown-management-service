000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SD4500.
000300 AUTHOR.        L M HARDING.
000400 INSTALLATION.  LOAN SERVICING SYSTEMS -- SELL-DOWN UNIT.
000500 DATE-WRITTEN.  AUGUST 1995.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL -- BATCH PRODUCTION LIBRARY.
000800******************************************************************
000900*    SD4500 -- POS ROLL-FORWARD CALCULATOR (U5)                  *
001000*                                                                *
001100*    TAKES THE PER-LAN/PER-PERIOD CASHFLOW FILE PRODUCED BY      *
001200*    SD4000 AND ROLLS THE OUTSTANDING POS FORWARD PERIOD BY      *
001300*    PERIOD WITHIN EACH LAN.  THE LAN'S OPENING POS FOR ITS      *
001400*    FIRST SCHEDULE PERIOD IS THE SUM OF ALL ITS PRINCIPAL       *
001500*    INSTALMENTS -- SO THE WHOLE GROUP HAS TO BE BUFFERED BEFORE *
001600*    THE FIRST LINE CAN BE PRINTED.  EACH SUBSEQUENT PERIOD'S    *
001700*    OPENING POS IS THE PRIOR PERIOD'S CLOSING POS.  A FULLY     *
001800*    AMORTISING LAN SHOULD ROLL DOWN TO A ZERO CLOSING POS ON    *
001900*    ITS LAST PERIOD -- OPERATIONS WATCHES THE LISTING FOR ANY   *
002000*    LAN THAT DOESN'T.                                           *
002100*                                                                *
002200*    CHANGE LOG                                                  *
002300*    ----------                                                  *
002400*    95-08  LMH  US12844  ORIGINAL PROGRAM.                      *
002500*    97-22  DKS  US13501  RAISED THE PER-LAN PERIOD TABLE FROM   *
002600*                          12 TO 24 ENTRIES -- BALLOON LOANS ON  *
002700*                          THE COMMERCIAL BOOK RUN LONGER THAN A *
002800*                          YEAR OF SCHEDULE.                     *
002900*    99-15  RJP  US14290  Y2K -- MONTH LABEL NOW CARRIES A FULL  *
003000*                          4-DIGIT YEAR; ADDED THE BREAKDOWN     *
003100*                          REDEFINES ON THE INPUT MONTH FIELD.   *
003120*    03-21  LMH  US15850  RE-RAN AGAINST THE CORE-CONVERSION TEST *
003140*                          DECK -- ROLL-FORWARD MATH IS DATE-     *
003160*                          INDEPENDENT, NO CHANGE NEEDED.         *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     CONSOLE IS CRT.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT CASHFLW-FILE ASSIGN TO CASHFLW
004000            ORGANIZATION IS LINE SEQUENTIAL
004100            FILE STATUS IS WS-CASHFLW-STATUS.
004200     SELECT POSRPT-FILE  ASSIGN TO POSRPT
004300            ORGANIZATION IS LINE SEQUENTIAL
004400            FILE STATUS IS WS-POSRPT-STATUS.
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  CASHFLW-FILE
004800     RECORD CONTAINS 81 CHARACTERS
004900     LABEL RECORDS ARE STANDARD.
005000 01  CFIN-REC.
005100     05  CI-LMS-LAN                      PIC X(20).
005200     05  CI-LAN-R REDEFINES CI-LMS-LAN.
005300         10  CI-LAN-BRANCH               PIC X(4).
005400         10  CI-LAN-ACCT-SEQ             PIC X(16).
005500     05  CI-MONTH                        PIC X(11).
005600     05  CI-MONTH-R REDEFINES CI-MONTH.
005700         10  CI-MONTH-DD                 PIC X(2).
005800         10  FILLER                      PIC X(1).
005900         10  CI-MONTH-MMM                PIC X(3).
006000         10  FILLER                      PIC X(1).
006100         10  CI-MONTH-YYYY               PIC X(4).
006200     05  CI-PRINCIPAL                    PIC S9(13)V99.
006300     05  CI-INTEREST                     PIC S9(13)V99.
006400     05  FILLER                          PIC X(20).
006500 FD  POSRPT-FILE
006600     RECORD CONTAINS 112 CHARACTERS
006700     LABEL RECORDS ARE STANDARD.
006800 01  POSRPT-LINE                         PIC X(112).
006900 WORKING-STORAGE SECTION.
006910 77  WS-LAN-COUNT                        PIC S9(7)  COMP
006920                                          VALUE 0.
007000 01  WS-FILE-STATUS-GROUP.
007100     05  WS-CASHFLW-STATUS               PIC X(2)  VALUE '00'.
007200     05  WS-POSRPT-STATUS                PIC X(2)  VALUE '00'.
007300     05  FILLER                          PIC X(2)  VALUE SPACES.
007400 01  WS-SWITCHES.
007500     05  WS-CASHFLW-EOF-SW               PIC X(1)  VALUE 'N'.
007600         88  CASHFLW-EOF                     VALUE 'Y'.
007700     05  FILLER                          PIC X(3)  VALUE SPACES.
007800 01  WS-COUNTERS.
008100     05  WS-LINE-COUNT                   PIC S9(7)  COMP-3
008200                                          VALUE 0.
008300     05  PT-IX-CTR                       PIC S9(7)  COMP.
008400     05  FILLER                          PIC X(4)  VALUE SPACES.
008500 01  WS-ACCUM-FIELDS.
008600     05  WS-TOTAL-PRINCIPAL              PIC S9(13)V99 COMP-3
008700                                          VALUE 0.
008800     05  WS-OPENING-POS                  PIC S9(13)V99 COMP-3
008900                                          VALUE 0.
009000     05  WS-CLOSING-POS                  PIC S9(13)V99 COMP-3
009100                                          VALUE 0.
009200     05  FILLER                          PIC X(10)  VALUE SPACES.
009300 01  WS-CURRENT-LAN                      PIC X(20)  VALUE SPACES.
009400 01  WS-CURRENT-LAN-R REDEFINES WS-CURRENT-LAN.
009500     05  WS-CL-BRANCH                    PIC X(4).
009600     05  WS-CL-ACCT-SEQ                  PIC X(16).
009700 01  WS-CASHFLOW-TABLE.
009800     05  WS-PT-ENTRY OCCURS 1 TO 24 TIMES
009900                     DEPENDING ON WS-PT-COUNT
010000                     INDEXED BY PT-IX.
010100         10  WS-PT-MONTH                 PIC X(11).
010200         10  WS-PT-PRINCIPAL             PIC S9(13)V99 COMP-3.
010300         10  WS-PT-INTEREST              PIC S9(13)V99 COMP-3.
010400         10  FILLER                      PIC X(10).
010500 01  WS-PT-COUNT                         PIC S9(4)  COMP
010600                                          VALUE 0.
010700 01  WS-POS-PRINT-LINE.
010800     05  PL-LAN                          PIC X(20).
010900     05  FILLER                          PIC X(2)   VALUE SPACES.
011000     05  PL-MONTH                        PIC X(11).
011100     05  FILLER                          PIC X(2)   VALUE SPACES.
011200     05  PL-PRINCIPAL                    PIC -(11)9.99.
011300     05  FILLER                          PIC X(2)   VALUE SPACES.
011400     05  PL-INTEREST                     PIC -(11)9.99.
011500     05  FILLER                          PIC X(2)   VALUE SPACES.
011600     05  PL-OPENING-POS                  PIC -(11)9.99.
011700     05  FILLER                          PIC X(2)   VALUE SPACES.
011800     05  PL-CLOSING-POS                  PIC -(11)9.99.
011900     05  FILLER                          PIC X(11)  VALUE SPACES.
012000 PROCEDURE DIVISION.
012100 A000-MAIN-LINE.
012200     PERFORM B000-INITIALIZE.
012300     PERFORM C000-COLLECT-AND-ROLL THRU C000-EXIT
012400         UNTIL CASHFLW-EOF.
012500     PERFORM G000-REPORT-COUNTS.
012600     PERFORM H900-CLOSE-FILES.
012700     STOP RUN.
012800*
012900 B000-INITIALIZE.
013000     DISPLAY 'SD4500 - POS ROLL-FORWARD STARTING' UPON CRT.
013100     OPEN INPUT  CASHFLW-FILE.
013200     OPEN OUTPUT POSRPT-FILE.
013300     PERFORM C900-READ-CASHFLW.
013400*
013500 C000-COLLECT-AND-ROLL.
013600     MOVE CI-LMS-LAN TO WS-CURRENT-LAN.
013700     MOVE 0 TO WS-PT-COUNT.
013800     MOVE 0 TO WS-TOTAL-PRINCIPAL.
013900     PERFORM C100-COLLECT-ONE-LAN THRU C100-EXIT
014000         UNTIL CASHFLW-EOF
014100             OR CI-LMS-LAN NOT = WS-CURRENT-LAN.
014200     ADD 1 TO WS-LAN-COUNT.
014300     MOVE WS-TOTAL-PRINCIPAL TO WS-OPENING-POS.
014400     MOVE 0 TO PT-IX-CTR.
014500     PERFORM C200-PRINT-ONE-PERIOD THRU C200-EXIT
014600         UNTIL PT-IX-CTR NOT < WS-PT-COUNT.
014700 C000-EXIT.
014800     EXIT.
014900*
015000 C100-COLLECT-ONE-LAN.
015100     ADD 1 TO WS-PT-COUNT.
015200     SET PT-IX TO WS-PT-COUNT.
015300     MOVE CI-MONTH     TO WS-PT-MONTH (PT-IX).
015400     MOVE CI-PRINCIPAL TO WS-PT-PRINCIPAL (PT-IX).
015500     MOVE CI-INTEREST  TO WS-PT-INTEREST (PT-IX).
015600     ADD CI-PRINCIPAL TO WS-TOTAL-PRINCIPAL.
015700     PERFORM C900-READ-CASHFLW.
015800 C100-EXIT.
015900     EXIT.
016000*
016100 C200-PRINT-ONE-PERIOD.
016200     ADD 1 TO PT-IX-CTR.
016300     SET PT-IX TO PT-IX-CTR.
016400     SUBTRACT WS-PT-PRINCIPAL (PT-IX) FROM WS-OPENING-POS
016500         GIVING WS-CLOSING-POS.
016600     MOVE SPACES              TO POSRPT-LINE.
016700     MOVE SPACES              TO WS-POS-PRINT-LINE.
016800     MOVE WS-CURRENT-LAN       TO PL-LAN.
016900     MOVE WS-PT-MONTH (PT-IX)  TO PL-MONTH.
017000     MOVE WS-PT-PRINCIPAL (PT-IX) TO PL-PRINCIPAL.
017100     MOVE WS-PT-INTEREST (PT-IX)  TO PL-INTEREST.
017200     MOVE WS-OPENING-POS       TO PL-OPENING-POS.
017300     MOVE WS-CLOSING-POS       TO PL-CLOSING-POS.
017400     MOVE WS-POS-PRINT-LINE   TO POSRPT-LINE.
017500     WRITE POSRPT-LINE.
017600     ADD 1 TO WS-LINE-COUNT.
017700     MOVE WS-CLOSING-POS       TO WS-OPENING-POS.
017800 C200-EXIT.
017900     EXIT.
018000*
018100 C900-READ-CASHFLW.
018200     READ CASHFLW-FILE
018300         AT END
018400             MOVE 'Y' TO WS-CASHFLW-EOF-SW
018500     END-READ.
018600*
018700 G000-REPORT-COUNTS.
018800     DISPLAY 'SD4500 - LANS ROLLED FORWARD    = ' WS-LAN-COUNT
018900         UPON CRT.
019000     DISPLAY 'SD4500 - LISTING LINES WRITTEN  = ' WS-LINE-COUNT
019100         UPON CRT.
019200*
019300 H900-CLOSE-FILES.
019400     CLOSE CASHFLW-FILE.
019500     CLOSE POSRPT-FILE.
