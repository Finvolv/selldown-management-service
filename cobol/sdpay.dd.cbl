000100***************************************************************
000200*    SDPAY.DD.CBL                                              *
000300*    PARTNER PAYOUT RECORD -- ONE PER LAN PER MONTHLY CYCLE.    *
000400*    LOADED BY SD1000 FROM THE LMS EXTRACT, CALCULATED BY       *
000500*    SD2000, PRINTED BY SD5000/SD6000/SD7000.                   *
000600*                                                                *
000700*    88-27  RJP  US11029  ORIGINAL LAYOUT FOR SELL-DOWN PAYOUT   *
000800*                          MASTER, MODELED ON THE MBLPS BILLING  *
000900*                          RECORD FAMILY.                       *
001000*    91-14  DAK  US11480  ADDED PAY-LAST-CYCLE-END LINK FIELD    *
001100*                          SO THE OPENING-POS CHECK DOES NOT     *
001200*                          HAVE TO RE-READ THE PRIOR MASTER.     *
001300*    93-06  RJP  US12207  ADDED PAY-POS-MISMATCH-FLAG (U3).      *
001400*    96-22  LMH  US13355  ADDED SELLER-SHARE MIRROR BLOCK -      *
001500*                          DEAL ASSIGN-RATIO PRORATION NOW       *
001600*                          KEPT ON THE PAYOUT RECORD ITSELF.     *
001700*    98-30  DAK  US14001  Y2K -- ALL CYCLE/LINK DATES CARRIED    *
001800*                          FULL 4-DIGIT YEAR (9(8) YYYYMMDD),    *
001900*                          NO PACKED 2-DIGIT YEAR ON THIS FILE.  *
002000*    01-11  RJP  US15220  ADDED OPENING/CLOSING DPD FIELDS AND   *
002100*                          THEIR SELLER MIRRORS.                 *
002150*    04-19  DAK  US16040  ADDED PAY-LAN-R BRANCH BREAKDOWN SO    *
002160*                          THE REPORT PROGRAMS COULD SUBTOTAL BY *
002170*                          ORIGINATING BRANCH WITHOUT RE-KEYING  *
002180*                          THE LAN THEMSELVES.                   *
002200***************************************************************
002300 01  PAY-REC.
002400     05  PAY-KEY-FIELDS.
002500         10  PAY-LMS-LAN                 PIC X(20).
002510         10  PAY-LAN-R REDEFINES PAY-LMS-LAN.
002520             15  PAY-LAN-BRANCH          PIC X(4).
002530             15  PAY-LAN-ACCT-SEQ        PIC X(16).
002600         10  PAY-CYCLE-YEAR               PIC 9(4).
002700         10  PAY-CYCLE-MONTH              PIC 9(2).
002800     05  PAY-CYCLE-DATES.
002900         10  PAY-CYCLE-START              PIC 9(8).
003000         10  PAY-CYCLE-END                PIC 9(8).
003100         10  PAY-LAST-CYCLE-END           PIC 9(8).
003200     05  PAY-GROSS-FIGURES.
003300         10  PAY-OPENING-POS              PIC S9(13)V99 COMP-3.
003400         10  PAY-CLOSING-POS              PIC S9(13)V99 COMP-3.
003500         10  PAY-TOT-PRIN-DUE             PIC S9(13)V99 COMP-3.
003600         10  PAY-PRIN-OVERDUE             PIC S9(13)V99 COMP-3.
003700         10  PAY-TOT-PRIN-PAID            PIC S9(13)V99 COMP-3.
003800         10  PAY-PRIN-OVERDUE-PAID        PIC S9(13)V99 COMP-3.
003900         10  PAY-TOT-INT-DUE              PIC S9(13)V99 COMP-3.
004000         10  PAY-INT-OVERDUE              PIC S9(13)V99 COMP-3.
004100         10  PAY-TOT-INT-PAID             PIC S9(13)V99 COMP-3.
004200         10  PAY-INT-OVERDUE-PAID         PIC S9(13)V99 COMP-3.
004300         10  PAY-FORECLOSURE-PAID         PIC S9(13)V99 COMP-3.
004400         10  PAY-FORECLOSURE-CHG-PAID     PIC S9(13)V99 COMP-3.
004500         10  PAY-PREPAYMENT-PAID          PIC S9(13)V99 COMP-3.
004600         10  PAY-PREPAYMENT-CHG-PAID      PIC S9(13)V99 COMP-3.
004700         10  PAY-TOT-CHARGES-PAID         PIC S9(13)V99 COMP-3.
004800         10  PAY-TOTAL-PAID               PIC S9(13)V99 COMP-3.
004900         10  PAY-OPENING-DPD              PIC S9(5)     COMP-3.
005000         10  PAY-CLOSING-DPD              PIC S9(5)     COMP-3.
005100     05  PAY-SELLER-FIGURES.
005200         10  PAY-SELLER-OPENING-POS       PIC S9(13)V99 COMP-3.
005300         10  PAY-SELLER-CLOSING-POS       PIC S9(13)V99 COMP-3.
005400         10  PAY-SELLER-TOT-PRIN-DUE      PIC S9(13)V99 COMP-3.
005500         10  PAY-SELLER-PRIN-OVERDUE      PIC S9(13)V99 COMP-3.
005600         10  PAY-SELLER-TOT-PRIN-PAID     PIC S9(13)V99 COMP-3.
005700         10  PAY-SELLER-PRIN-OD-PAID      PIC S9(13)V99 COMP-3.
005800         10  PAY-SELLER-TOT-INT-DUE       PIC S9(13)V99 COMP-3.
005900         10  PAY-SELLER-INT-OVERDUE       PIC S9(13)V99 COMP-3.
006000         10  PAY-SELLER-TOT-INT-PAID      PIC S9(13)V99 COMP-3.
006100         10  PAY-SELLER-INT-OD-PAID       PIC S9(13)V99 COMP-3.
006200         10  PAY-SELLER-FORECLOS-PAID     PIC S9(13)V99 COMP-3.
006300         10  PAY-SELLER-FORECLOS-CHG      PIC S9(13)V99 COMP-3.
006400         10  PAY-SELLER-PREPAY-PAID       PIC S9(13)V99 COMP-3.
006500         10  PAY-SELLER-PREPAY-CHG        PIC S9(13)V99 COMP-3.
006600         10  PAY-SELLER-TOT-CHG-PAID      PIC S9(13)V99 COMP-3.
006700         10  PAY-SELLER-TOTAL-PAID        PIC S9(13)V99 COMP-3.
006800         10  PAY-SELLER-OPENING-DPD       PIC S9(5)     COMP-3.
006900         10  PAY-SELLER-CLOSING-DPD       PIC S9(5)     COMP-3.
007000     05  PAY-CONTROL-FIELDS.
007100         10  PAY-POS-MISMATCH-FLAG        PIC X(1).
007200             88  PAY-POS-MISMATCH             VALUE 'Y'.
007300             88  PAY-POS-OK                    VALUE 'N'.
007400         10  FILLER                       PIC X(29).
007500*
007600 01  PAY-CYCLE-END-R REDEFINES PAY-CYCLE-DATES.
007700     05  PAY-CE-START-YMD.
007800         10  PAY-CE-START-YY              PIC 9(4).
007900         10  PAY-CE-START-MM              PIC 9(2).
008000         10  PAY-CE-START-DD              PIC 9(2).
008100     05  PAY-CE-END-YMD.
008200         10  PAY-CE-END-YY                PIC 9(4).
008300         10  PAY-CE-END-MM                PIC 9(2).
008400         10  PAY-CE-END-DD                PIC 9(2).
008500     05  PAY-CE-LAST-YMD.
008600         10  PAY-CE-LAST-YY               PIC 9(4).
008700         10  PAY-CE-LAST-MM               PIC 9(2).
008800         10  PAY-CE-LAST-DD               PIC 9(2).
