000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SD3000.
000300 AUTHOR.        L M HARDING.
000400 INSTALLATION.  LOAN SERVICING SYSTEMS -- SELL-DOWN UNIT.
000500 DATE-WRITTEN.  AUGUST 1994.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL -- BATCH PRODUCTION LIBRARY.
000800******************************************************************
000900*    SD3000 -- LOAN-MASTER ASSIGNED-POS MAINTENANCE (U4)         *
001000*                                                                *
001100*    APPLIES THE MONTH'S LOAN TRANSACTION FEED (LOANTRN) AGAINST *
001200*    THE EXISTING LOAN MASTER (LOANMST), INSERTING NEW LANS AND  *
001300*    OVERLAYING ONLY THE FIELDS THE FEED ACTUALLY SUPPLIES ON    *
001400*    EXISTING ONES.  RECOMPUTES THE SELLER'S ASSIGNED POS OFF    *
001500*    THE OWNING DEAL'S ASSIGN RATIO EVERY TIME CURRENT POS       *
001600*    CHANGES, DEFAULTS SOURCE SYSTEM TO FINRETAIL AND DPD TO     *
001700*    ZERO ON A BRAND-NEW LAN, AND REWRITES THE MASTER IN LAN     *
001800*    ORDER FOR SD2000 AND THE RECONCILIATION REPORTS TO READ.    *
001900*                                                                *
002000*    CHANGE LOG                                                  *
002100*    ----------                                                  *
002200*    94-25  LMH  US12511  ORIGINAL PROGRAM.                      *
002300*    96-22  LMH  US13355  DEFAULT SOURCE SYSTEM TO FINRETAIL ON   *
002400*                          NEW LANS -- THE CO-LEND FEED DOES NOT  *
002500*                          ALWAYS CARRY IT AND RECON WAS SEEING   *
002600*                          BLANK-SOURCE ROWS ON THE OPS REPORT.   *
002700*    99-14  RJP  US14290  Y2K -- NO DATE FIELDS ON THIS RECORD,   *
002800*                          REVIEWED AND CLEARED FOR THE PROJECT.  *
002900*    02-17  RJP  US15690  LOAN-AGE NOW CARRIED THROUGH ON UPDATE  *
003000*                          THE SAME AS EVERY OTHER SUPPLIED FIELD.*
003100*    05-11  RJP  US16403  NEW MASTER OUTPUT SWITCHED BACK TO      *
003200*                          LINE SEQUENTIAL TO MATCH THE OLD       *
003300*                          MASTER -- SD2000 WAS TRIPPING ON A     *
003400*                          RECORD-FORMAT MISMATCH AFTER ROLLOVER. *
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     CONSOLE IS CRT.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT DEALFIL-FILE  ASSIGN TO DEALFIL
004300            ORGANIZATION IS LINE SEQUENTIAL
004400            FILE STATUS IS WS-DEALFIL-STATUS.
004500     SELECT LOANTRN-FILE  ASSIGN TO LOANTRN
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS IS WS-LOANTRN-STATUS.
004800     SELECT OLDLOAN-FILE  ASSIGN TO LOANMST
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS IS WS-OLDLOAN-STATUS.
005100     SELECT NEWLOAN-FILE  ASSIGN TO NEWLOANMST
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS IS WS-NEWLOAN-STATUS.
005400     SELECT SORT-WORK     ASSIGN TO SORTWK1.
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  DEALFIL-FILE
005800     RECORD CONTAINS 126 CHARACTERS
005900     LABEL RECORDS ARE STANDARD.
006000 01  DEALIN-REC.
006100     05  DI-DEAL-ID                      PIC 9(9).
006200     05  DI-DEAL-NAME                    PIC X(30).
006300     05  DI-DEAL-CUSTOMER-ID             PIC 9(9).
006400     05  DI-DEAL-OPENING-AMOUNT          PIC S9(13)V99.
006500     05  DI-DEAL-ANNUAL-INT-RATE         PIC V9(6).
006600     05  DI-DEAL-ASSIGN-RATIO            PIC V9(6).
006700     05  DI-DEAL-STATUS                  PIC X(12).
006800     05  DI-DEAL-TYPE                    PIC X(10).
006900     05  DI-DEAL-INT-METHOD              PIC X(16).
007000     05  DI-DEAL-MOM-DAY                 PIC 9(2).
007100     05  FILLER                          PIC X(11).
007200 FD  LOANTRN-FILE
007300     RECORD CONTAINS 130 CHARACTERS
007400     LABEL RECORDS ARE STANDARD.
007500 01  LOANTRN-REC.
007600     05  LT-LMS-LAN                      PIC X(20).
007700     05  LT-LAN-R REDEFINES LT-LMS-LAN.
007800         10  LT-LAN-BRANCH               PIC X(4).
007900         10  LT-LAN-ACCT-SEQ             PIC X(16).
008000     05  LT-DEAL-ID                      PIC 9(9).
008100     05  LT-PARTNER-ID                   PIC 9(9).
008200     05  LT-CURRENT-POS                  PIC S9(13)V99.
008300     05  LT-CURRENT-INT-RATE             PIC V9(6).
008400     05  LT-ASSIGNED-RATE-OVRD           PIC V9(6).
008500     05  LT-CUR-ASSIGNED-OD-INT          PIC S9(13)V99.
008600     05  LT-CURRENT-DPD                  PIC S9(5).
008700     05  LT-STATUS                       PIC X(12).
008800     05  LT-LOAN-TYPE                    PIC X(10).
008900     05  LT-LOAN-AGE                     PIC 9(4).
009000     05  LT-SOURCE-SYSTEM                PIC X(10).
009100     05  FILLER                          PIC X(9).
009200 FD  OLDLOAN-FILE
009300     RECORD CONTAINS 139 CHARACTERS
009400     LABEL RECORDS ARE STANDARD.
009500 01  OLDLOAN-REC.
009600     05  OL-LMS-LAN                      PIC X(20).
009700     05  OL-LAN-R REDEFINES OL-LMS-LAN.
009800         10  OL-LAN-BRANCH               PIC X(4).
009900         10  OL-LAN-ACCT-SEQ             PIC X(16).
010000     05  OL-DEAL-ID                      PIC 9(9).
010100     05  OL-PARTNER-ID                   PIC 9(9).
010200     05  OL-CURRENT-POS                  PIC S9(13)V99.
010300     05  OL-ASSIGNED-POS                 PIC S9(13)V99.
010400     05  OL-CURRENT-INT-RATE             PIC V9(6).
010500     05  OL-ASSIGNED-RATE-OVRD           PIC V9(6).
010600     05  OL-CUR-ASSIGNED-OD-INT          PIC S9(13)V99.
010700     05  OL-CURRENT-DPD                  PIC S9(5).
010800     05  OL-STATUS                       PIC X(12).
010900     05  OL-LOAN-TYPE                    PIC X(10).
011000     05  OL-LOAN-AGE                     PIC 9(4).
011100     05  OL-SOURCE-SYSTEM                PIC X(10).
011200     05  FILLER                          PIC X(3).
011300 FD  NEWLOAN-FILE
011400     RECORD CONTAINS 139 CHARACTERS
011500     LABEL RECORDS ARE STANDARD.
011600 01  NEWLOAN-REC.
011700     05  NL-LMS-LAN                      PIC X(20).
011800     05  NL-LAN-R REDEFINES NL-LMS-LAN.
011900         10  NL-LAN-BRANCH               PIC X(4).
012000         10  NL-LAN-ACCT-SEQ             PIC X(16).
012100     05  NL-DEAL-ID                      PIC 9(9).
012200     05  NL-PARTNER-ID                   PIC 9(9).
012300     05  NL-CURRENT-POS                  PIC S9(13)V99.
012400     05  NL-ASSIGNED-POS                 PIC S9(13)V99.
012500     05  NL-CURRENT-INT-RATE             PIC V9(6).
012600     05  NL-ASSIGNED-RATE-OVRD           PIC V9(6).
012700     05  NL-CUR-ASSIGNED-OD-INT          PIC S9(13)V99.
012800     05  NL-CURRENT-DPD                  PIC S9(5).
012900     05  NL-STATUS                       PIC X(12).
013000     05  NL-LOAN-TYPE                    PIC X(10).
013100     05  NL-LOAN-AGE                     PIC 9(4).
013200     05  NL-SOURCE-SYSTEM                PIC X(10).
013300     05  FILLER                          PIC X(3).
013400 SD  SORT-WORK
013500     RECORD CONTAINS 139 CHARACTERS.
013600 01  SW-REC.
013700     05  SW-LMS-LAN                      PIC X(20).
013800     05  FILLER                          PIC X(119).
013900 WORKING-STORAGE SECTION.
013910 77  WS-DEAL-COUNT                       PIC S9(7)  COMP
013920                                          VALUE 0.
014000 01  WS-FILE-STATUS-GROUP.
014100     05  WS-DEALFIL-STATUS               PIC X(2)  VALUE '00'.
014200     05  WS-LOANTRN-STATUS               PIC X(2)  VALUE '00'.
014300     05  WS-OLDLOAN-STATUS               PIC X(2)  VALUE '00'.
014400     05  WS-NEWLOAN-STATUS               PIC X(2)  VALUE '00'.
014500     05  FILLER                          PIC X(2)  VALUE SPACES.
014600 01  WS-SWITCHES.
014700     05  WS-DEALFIL-EOF-SW               PIC X(1)  VALUE 'N'.
014800         88  DEALFIL-EOF                     VALUE 'Y'.
014900     05  WS-LOANTRN-EOF-SW               PIC X(1)  VALUE 'N'.
015000         88  LOANTRN-EOF                     VALUE 'Y'.
015100     05  WS-OLDLOAN-EOF-SW               PIC X(1)  VALUE 'N'.
015200         88  OLDLOAN-EOF                     VALUE 'Y'.
015300     05  WS-FOUND-SW                     PIC X(1)  VALUE 'N'.
015400         88  WS-FOUND                        VALUE 'Y'.
015500     05  WS-DEAL-FOUND-SW                PIC X(1)  VALUE 'N'.
015600         88  WS-DEAL-FOUND                   VALUE 'Y'.
015700     05  WS-SORT-EOF-SW                  PIC X(1)  VALUE 'N'.
015800     05  FILLER                          PIC X(2)  VALUE SPACES.
015900 01  WS-COUNTERS.
016200     05  WS-TRN-COUNT                    PIC S9(7)  COMP-3
016300                                          VALUE 0.
016400     05  WS-TABLE-COUNT                  PIC S9(7)  COMP
016500                                          VALUE 0.
016600     05  WS-INSERT-COUNT                 PIC S9(7)  COMP-3
016700                                          VALUE 0.
016800     05  WS-UPDATE-COUNT                 PIC S9(7)  COMP-3
016900                                          VALUE 0.
017000     05  DL-IX                           PIC S9(7)  COMP.
017100     05  TBL-IX                          PIC S9(7)  COMP.
017200     05  SCAN-IX                         PIC S9(7)  COMP.
017300     05  PAY-IX                          PIC S9(7)  COMP.
017400     05  FILLER                          PIC X(4)  VALUE SPACES.
017500 01  WS-WORK-FIELDS.
017600     05  WS-DEAL-RATIO                   PIC V9(6)  COMP-3.
017700     05  FILLER                          PIC X(4)  VALUE SPACES.
017800 01  WS-DEAL-TABLE.
017900     05  WS-DEAL-ENTRY OCCURS 1 TO 500 TIMES
018000                       DEPENDING ON WS-DEAL-COUNT
018100                       INDEXED BY DL-IX.
018200         10  TBL-DEAL-ID                 PIC 9(9).
018300         10  TBL-DEAL-RATIO              PIC V9(6)     COMP-3.
018400         10  FILLER                      PIC X(4).
018500 01  WS-LOAN-TABLE.
018600     05  WS-LOAN-ENTRY OCCURS 1 TO 5000 TIMES
018700                       DEPENDING ON WS-TABLE-COUNT
018800                       INDEXED BY TBL-IX.
018900         10  TBL-TOUCHED-SW              PIC X(1)  VALUE 'N'.
019000         10  TBL-LMS-LAN                 PIC X(20).
019100         10  TBL-DEAL-ID                 PIC 9(9).
019200         10  TBL-PARTNER-ID              PIC 9(9).
019300         10  TBL-CURRENT-POS             PIC S9(13)V99 COMP-3.
019400         10  TBL-ASSIGNED-POS            PIC S9(13)V99 COMP-3.
019500         10  TBL-CURRENT-INT-RATE        PIC V9(6)     COMP-3.
019600         10  TBL-ASSIGNED-RATE-OVRD      PIC V9(6)     COMP-3.
019700         10  TBL-CUR-ASSIGNED-OD-INT     PIC S9(13)V99 COMP-3.
019800         10  TBL-CURRENT-DPD             PIC S9(5)     COMP-3.
019900         10  TBL-STATUS                  PIC X(12).
020000         10  TBL-LOAN-TYPE               PIC X(10).
020100         10  TBL-LOAN-AGE                PIC 9(4).
020200         10  TBL-SOURCE-SYSTEM           PIC X(10).
020300         10  FILLER                      PIC X(10).
020400 PROCEDURE DIVISION.
020500 A000-MAIN-LINE.
020600     PERFORM B000-INITIALIZE.
020700     PERFORM C000-LOAD-DEAL-RTN
020800         UNTIL DEALFIL-EOF.
020900     PERFORM D000-LOAD-OLD-LOAN
021000         UNTIL OLDLOAN-EOF.
021100     PERFORM E000-APPLY-TRN-RTN THRU E000-EXIT
021200         UNTIL LOANTRN-EOF.
021300     PERFORM F000-SORT-AND-WRITE.
021400     PERFORM G000-REPORT-COUNTS.
021500     PERFORM H900-CLOSE-FILES.
021600     STOP RUN.
021700*
021800 B000-INITIALIZE.
021900     DISPLAY 'SD3000 - LOAN MASTER MAINTENANCE STARTING' UPON CRT.
022000     OPEN INPUT  DEALFIL-FILE.
022100     OPEN INPUT  LOANTRN-FILE.
022200     OPEN INPUT  OLDLOAN-FILE.
022300     PERFORM C900-READ-DEAL.
022400     PERFORM D900-READ-OLDLOAN.
022500     PERFORM E900-READ-LOANTRN.
022600*
022700 C000-LOAD-DEAL-RTN.
022800     ADD 1 TO WS-DEAL-COUNT.
022900     SET DL-IX TO WS-DEAL-COUNT.
023000     MOVE DI-DEAL-ID           TO TBL-DEAL-ID (DL-IX).
023100     MOVE DI-DEAL-ASSIGN-RATIO TO TBL-DEAL-RATIO (DL-IX).
023200     PERFORM C900-READ-DEAL.
023300*
023400 C900-READ-DEAL.
023500     READ DEALFIL-FILE
023600         AT END
023700             MOVE 'Y' TO WS-DEALFIL-EOF-SW
023800     END-READ.
023900*
024000 D000-LOAD-OLD-LOAN.
024100     ADD 1 TO WS-TABLE-COUNT.
024200     SET TBL-IX TO WS-TABLE-COUNT.
024300     MOVE 'N'                   TO TBL-TOUCHED-SW (TBL-IX).
024400     MOVE OL-LMS-LAN            TO TBL-LMS-LAN (TBL-IX).
024500     MOVE OL-DEAL-ID            TO TBL-DEAL-ID (TBL-IX).
024600     MOVE OL-PARTNER-ID         TO TBL-PARTNER-ID (TBL-IX).
024700     MOVE OL-CURRENT-POS        TO TBL-CURRENT-POS (TBL-IX).
024800     MOVE OL-ASSIGNED-POS       TO TBL-ASSIGNED-POS (TBL-IX).
024900     MOVE OL-CURRENT-INT-RATE   TO TBL-CURRENT-INT-RATE (TBL-IX).
025000     MOVE OL-ASSIGNED-RATE-OVRD TO
025100                                   TBL-ASSIGNED-RATE-OVRD (TBL-IX).
025200     MOVE OL-CUR-ASSIGNED-OD-INT TO
025300                                   TBL-CUR-ASSIGNED-OD-INT (TBL-IX).
025400     MOVE OL-CURRENT-DPD        TO TBL-CURRENT-DPD (TBL-IX).
025500     MOVE OL-STATUS             TO TBL-STATUS (TBL-IX).
025600     MOVE OL-LOAN-TYPE          TO TBL-LOAN-TYPE (TBL-IX).
025700     MOVE OL-LOAN-AGE           TO TBL-LOAN-AGE (TBL-IX).
025800     MOVE OL-SOURCE-SYSTEM      TO TBL-SOURCE-SYSTEM (TBL-IX).
025900     PERFORM D900-READ-OLDLOAN.
026000*
026100 D900-READ-OLDLOAN.
026200     READ OLDLOAN-FILE
026300         AT END
026400             MOVE 'Y' TO WS-OLDLOAN-EOF-SW
026500     END-READ.
026600*
026700 E000-APPLY-TRN-RTN.
026800     ADD 1 TO WS-TRN-COUNT.
026900     MOVE 'N' TO WS-FOUND-SW.
027000     MOVE 0   TO SCAN-IX.
027100     PERFORM E100-SCAN-RTN THRU E100-EXIT
027200         UNTIL SCAN-IX > WS-TABLE-COUNT
027300             OR WS-FOUND.
027400     IF WS-FOUND
027500         PERFORM E200-UPDATE-EXISTING
027600     ELSE
027700         PERFORM E300-INSERT-NEW
027800     END-IF.
027900     PERFORM E900-READ-LOANTRN.
028000 E000-EXIT.
028100     EXIT.
028200*
028300 E100-SCAN-RTN.
028400     ADD 1 TO SCAN-IX.
028500     IF SCAN-IX > WS-TABLE-COUNT
028600         GO TO E100-EXIT
028700     END-IF.
028800     SET TBL-IX TO SCAN-IX.
028900     IF TBL-LMS-LAN (TBL-IX) = LT-LMS-LAN
029000         MOVE 'Y' TO WS-FOUND-SW
029100     END-IF.
029200 E100-EXIT.
029300     EXIT.
029400*
029500 E200-UPDATE-EXISTING.
029600     MOVE 'Y' TO TBL-TOUCHED-SW (TBL-IX).
029700     IF LT-DEAL-ID NUMERIC AND LT-DEAL-ID NOT = 0
029800         MOVE LT-DEAL-ID TO TBL-DEAL-ID (TBL-IX)
029900     END-IF.
030000     IF LT-PARTNER-ID NUMERIC AND LT-PARTNER-ID NOT = 0
030100         MOVE LT-PARTNER-ID TO TBL-PARTNER-ID (TBL-IX)
030200     END-IF.
030300     IF LT-CURRENT-INT-RATE NUMERIC AND LT-CURRENT-INT-RATE NOT = 0
030400         MOVE LT-CURRENT-INT-RATE TO
030500                                    TBL-CURRENT-INT-RATE (TBL-IX)
030600     END-IF.
030700     IF LT-ASSIGNED-RATE-OVRD NUMERIC AND
030800                                    LT-ASSIGNED-RATE-OVRD NOT = 0
030900         MOVE LT-ASSIGNED-RATE-OVRD TO
031000                                    TBL-ASSIGNED-RATE-OVRD (TBL-IX)
031100     END-IF.
031200     IF LT-CUR-ASSIGNED-OD-INT NUMERIC
031300         MOVE LT-CUR-ASSIGNED-OD-INT TO
031400                                   TBL-CUR-ASSIGNED-OD-INT (TBL-IX)
031500     END-IF.
031600     IF LT-CURRENT-DPD NUMERIC
031700         MOVE LT-CURRENT-DPD TO TBL-CURRENT-DPD (TBL-IX)
031800     END-IF.
031900     IF LT-STATUS NOT = SPACES
032000         MOVE LT-STATUS TO TBL-STATUS (TBL-IX)
032100     END-IF.
032200     IF LT-LOAN-TYPE NOT = SPACES
032300         MOVE LT-LOAN-TYPE TO TBL-LOAN-TYPE (TBL-IX)
032400     END-IF.
032500     IF LT-LOAN-AGE NUMERIC AND LT-LOAN-AGE NOT = 0
032600         MOVE LT-LOAN-AGE TO TBL-LOAN-AGE (TBL-IX)
032700     END-IF.
032800     IF LT-SOURCE-SYSTEM NOT = SPACES
032900         MOVE LT-SOURCE-SYSTEM TO TBL-SOURCE-SYSTEM (TBL-IX)
033000     END-IF.
033100     IF LT-CURRENT-POS NUMERIC
033200         MOVE LT-CURRENT-POS TO TBL-CURRENT-POS (TBL-IX)
033300         PERFORM E400-RECALC-ASGN-POS
033400     END-IF.
033500     ADD 1 TO WS-UPDATE-COUNT.
033600*
033700 E300-INSERT-NEW.
033800     ADD 1 TO WS-TABLE-COUNT.
033900     SET TBL-IX TO WS-TABLE-COUNT.
034000     MOVE 'Y'            TO TBL-TOUCHED-SW (TBL-IX).
034100     MOVE LT-LMS-LAN     TO TBL-LMS-LAN (TBL-IX).
034200     MOVE LT-DEAL-ID     TO TBL-DEAL-ID (TBL-IX).
034300     MOVE LT-PARTNER-ID  TO TBL-PARTNER-ID (TBL-IX).
034400     MOVE LT-CURRENT-INT-RATE TO TBL-CURRENT-INT-RATE (TBL-IX).
034500     MOVE LT-ASSIGNED-RATE-OVRD TO
034600                                TBL-ASSIGNED-RATE-OVRD (TBL-IX).
034700     MOVE LT-CUR-ASSIGNED-OD-INT TO
034800                                TBL-CUR-ASSIGNED-OD-INT (TBL-IX).
034900     MOVE LT-STATUS      TO TBL-STATUS (TBL-IX).
035000     MOVE LT-LOAN-TYPE   TO TBL-LOAN-TYPE (TBL-IX).
035100     MOVE LT-LOAN-AGE    TO TBL-LOAN-AGE (TBL-IX).
035200     IF LT-CURRENT-DPD NUMERIC
035300         MOVE LT-CURRENT-DPD TO TBL-CURRENT-DPD (TBL-IX)
035400     ELSE
035500         MOVE 0 TO TBL-CURRENT-DPD (TBL-IX)
035600     END-IF.
035700     IF LT-SOURCE-SYSTEM NOT = SPACES
035800         MOVE LT-SOURCE-SYSTEM TO TBL-SOURCE-SYSTEM (TBL-IX)
035900     ELSE
036000         MOVE 'FINRETAIL' TO TBL-SOURCE-SYSTEM (TBL-IX)
036100     END-IF.
036200     IF LT-CURRENT-POS NUMERIC
036300         MOVE LT-CURRENT-POS TO TBL-CURRENT-POS (TBL-IX)
036400     ELSE
036500         MOVE 0 TO TBL-CURRENT-POS (TBL-IX)
036600     END-IF.
036700     PERFORM E400-RECALC-ASGN-POS.
036800     ADD 1 TO WS-INSERT-COUNT.
036900*
037000 E400-RECALC-ASGN-POS.
037100     MOVE 0 TO WS-DEAL-RATIO.
037200     MOVE 'N' TO WS-DEAL-FOUND-SW.
037300     MOVE 0 TO DL-IX.
037400     PERFORM E410-SCAN-DEAL THRU E410-EXIT
037500         UNTIL DL-IX > WS-DEAL-COUNT OR WS-DEAL-FOUND.
037600     COMPUTE TBL-ASSIGNED-POS (TBL-IX) =
037700         TBL-CURRENT-POS (TBL-IX) * WS-DEAL-RATIO.
037800*
037900 E410-SCAN-DEAL.
038000     ADD 1 TO DL-IX.
038100     IF DL-IX > WS-DEAL-COUNT
038200         GO TO E410-EXIT
038300     END-IF.
038400     IF TBL-DEAL-ID (DL-IX) = TBL-DEAL-ID (TBL-IX)
038500         MOVE TBL-DEAL-RATIO (DL-IX) TO WS-DEAL-RATIO
038600         MOVE 'Y' TO WS-DEAL-FOUND-SW
038700     END-IF.
038800 E410-EXIT.
038900     EXIT.
039000*
039100 E900-READ-LOANTRN.
039200     READ LOANTRN-FILE
039300         AT END
039400             MOVE 'Y' TO WS-LOANTRN-EOF-SW
039500     END-READ.
039600*
039700 F000-SORT-AND-WRITE.
039800     SORT SORT-WORK
039900         ON ASCENDING KEY SW-LMS-LAN
040000         INPUT PROCEDURE  IS F100-RELEASE-TABLE
040100         OUTPUT PROCEDURE IS F200-WRITE-NEW-LOAN.
040200*
040300 F100-RELEASE-TABLE.
040400     MOVE 0 TO PAY-IX.
040500     PERFORM F110-RELEASE-RTN THRU F110-EXIT
040600         UNTIL PAY-IX > WS-TABLE-COUNT.
040700*
040800 F110-RELEASE-RTN.
040900     ADD 1 TO PAY-IX.
041000     IF PAY-IX > WS-TABLE-COUNT
041100         GO TO F110-EXIT
041200     END-IF.
041300     SET TBL-IX TO PAY-IX.
041400     MOVE SPACES               TO SW-REC.
041500     MOVE TBL-LMS-LAN (TBL-IX) TO SW-LMS-LAN.
041600     RELEASE SW-REC.
041700 F110-EXIT.
041800     EXIT.
041900*
042000 F200-WRITE-NEW-LOAN.
042100     OPEN OUTPUT NEWLOAN-FILE.
042200     PERFORM F210-RETURN-SORTED THRU F210-EXIT
042300         UNTIL WS-SORT-EOF-SW = 'Y'.
042400     CLOSE NEWLOAN-FILE.
042500*
042600 F210-RETURN-SORTED.
042700     RETURN SORT-WORK
042800         AT END
042900             MOVE 'Y' TO WS-SORT-EOF-SW
043000             GO TO F210-EXIT
043100     END-RETURN.
043200     MOVE 0 TO SCAN-IX.
043300     MOVE 'N' TO WS-FOUND-SW.
043400     PERFORM F220-FIND-BY-LAN THRU F220-EXIT
043500         UNTIL SCAN-IX > WS-TABLE-COUNT OR WS-FOUND.
043600     PERFORM F230-BUILD-OUT-REC.
043700     WRITE NEWLOAN-REC.
043800 F210-EXIT.
043900     EXIT.
044000*
044100 F220-FIND-BY-LAN.
044200     ADD 1 TO SCAN-IX.
044300     IF SCAN-IX > WS-TABLE-COUNT
044400         GO TO F220-EXIT
044500     END-IF.
044600     SET TBL-IX TO SCAN-IX.
044700     IF TBL-LMS-LAN (TBL-IX) = SW-LMS-LAN
044800         MOVE 'Y' TO WS-FOUND-SW
044900     END-IF.
045000 F220-EXIT.
045100     EXIT.
045200*
045300 F230-BUILD-OUT-REC.
045400     MOVE SPACES TO NEWLOAN-REC.
045500     MOVE TBL-LMS-LAN (TBL-IX)             TO NL-LMS-LAN.
045600     MOVE TBL-DEAL-ID (TBL-IX)             TO NL-DEAL-ID.
045700     MOVE TBL-PARTNER-ID (TBL-IX)          TO NL-PARTNER-ID.
045800     MOVE TBL-CURRENT-POS (TBL-IX)         TO NL-CURRENT-POS.
045900     MOVE TBL-ASSIGNED-POS (TBL-IX)        TO NL-ASSIGNED-POS.
046000     MOVE TBL-CURRENT-INT-RATE (TBL-IX)    TO NL-CURRENT-INT-RATE.
046100     MOVE TBL-ASSIGNED-RATE-OVRD (TBL-IX)  TO
046200                                    NL-ASSIGNED-RATE-OVRD.
046300     MOVE TBL-CUR-ASSIGNED-OD-INT (TBL-IX) TO
046400                                    NL-CUR-ASSIGNED-OD-INT.
046500     MOVE TBL-CURRENT-DPD (TBL-IX)         TO NL-CURRENT-DPD.
046600     MOVE TBL-STATUS (TBL-IX)              TO NL-STATUS.
046700     MOVE TBL-LOAN-TYPE (TBL-IX)           TO NL-LOAN-TYPE.
046800     MOVE TBL-LOAN-AGE (TBL-IX)            TO NL-LOAN-AGE.
046900     MOVE TBL-SOURCE-SYSTEM (TBL-IX)       TO NL-SOURCE-SYSTEM.
047000*
047100 G000-REPORT-COUNTS.
047200     DISPLAY 'SD3000 - TRANSACTIONS READ    = ' WS-TRN-COUNT UPON
047300         CRT.
047400     DISPLAY 'SD3000 - LOAN DETAILS INSERTED = ' WS-INSERT-COUNT
047500         UPON CRT.
047600     DISPLAY 'SD3000 - LOAN DETAILS UPDATED  = ' WS-UPDATE-COUNT
047700         UPON CRT.
047800*
047900 H900-CLOSE-FILES.
048000     CLOSE DEALFIL-FILE.
048100     CLOSE LOANTRN-FILE.
048200     CLOSE OLDLOAN-FILE.
