000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SD5000.
000300 AUTHOR.        R J PATTERSON.
000400 INSTALLATION.  LOAN SERVICING SYSTEMS -- SELL-DOWN UNIT.
000500 DATE-WRITTEN.  SEPTEMBER 1988.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL -- BATCH PRODUCTION LIBRARY.
000800******************************************************************
000900*    SD5000 -- PARTNER PAYOUT REPORT (U7)                        *
001000*                                                                *
001100*    PRINTS ONE LINE PER LAN OFF THE MONTHLY PAYOUT MASTER, IN   *
001200*    MASTER FILE ORDER -- NO SORT, NO CONTROL BREAK.  THE ONLY   *
001300*    DERIVED COLUMN IS THE OPENING POS WITHOUT OVERDUES, WHICH   *
001400*    THE PARTNER WANTS SHOWN SEPARATELY FROM THE RAW OPENING     *
001500*    POS ON THE MASTER.  A GRAND-TOTAL LINE FOLLOWS THE LAST     *
001600*    DETAIL LINE, SUMMED OVER EVERY MONEY COLUMN ON THE REPORT.  *
001700*                                                                *
001800*    CHANGE LOG                                                  *
001900*    ----------                                                  *
002000*    88-27  RJP  US11029  ORIGINAL PROGRAM.                      *
002100*    96-23  LMH  US13355  ADDED THE SELLER-SHARE BLOCK OF        *
002200*                          COLUMNS ONCE THE PAYOUT MASTER STARTED *
002300*                          CARRYING THE SELLER MIRROR FIGURES.   *
002400*    99-16  RJP  US14290  Y2K -- NO DATE COLUMNS PRINTED ON THIS *
002500*                          REPORT, REVIEWED AND LEFT AS-IS.      *
002520*    02-14  RJP  US15220  CONFIRMED GRAND-TOTAL LINE STILL TIES  *
002540*                          TO THE PENNY AFTER THE MASTER PICKED  *
002560*                          UP THE OPENING/CLOSING DPD FIELDS --  *
002580*                          NEITHER IS A MONEY COLUMN ON THIS     *
002590*                          REPORT SO THE TOTAL LINE IS UNCHANGED.*
002600******************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     CONSOLE IS CRT.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT PAYMST-FILE ASSIGN TO PAYMST
003400            ORGANIZATION IS SEQUENTIAL
003500            FILE STATUS IS WS-PAYMST-STATUS.
003600     SELECT PAYRPT-FILE ASSIGN TO PAYRPT
003700            ORGANIZATION IS LINE SEQUENTIAL
003800            FILE STATUS IS WS-PAYRPT-STATUS.
003900 DATA DIVISION.
004000 FILE SECTION.
004100 FD  PAYMST-FILE
004200     RECORD CONTAINS 348 CHARACTERS
004300     LABEL RECORDS ARE STANDARD.
004400     COPY 'sdpay.dd.cbl'.
004500 FD  PAYRPT-FILE
004600     RECORD CONTAINS 356 CHARACTERS
004700     LABEL RECORDS ARE STANDARD.
004800 01  PAYRPT-LINE                         PIC X(356).
004900 WORKING-STORAGE SECTION.
004910 77  WS-DETAIL-COUNT                     PIC S9(7)  COMP
004920                                          VALUE 0.
005000 01  WS-FILE-STATUS-GROUP.
005100     05  WS-PAYMST-STATUS                PIC X(2)  VALUE '00'.
005200     05  WS-PAYRPT-STATUS                PIC X(2)  VALUE '00'.
005300     05  FILLER                          PIC X(2)  VALUE SPACES.
005400 01  WS-SWITCHES.
005500     05  WS-PAYMST-EOF-SW                PIC X(1)  VALUE 'N'.
005600         88  PAYMST-EOF                      VALUE 'Y'.
005700     05  FILLER                          PIC X(3)  VALUE SPACES.
006200 01  WS-DERIVED-FIELDS.
006300     05  WS-OPEN-POS-NO-OD               PIC S9(13)V99 COMP-3
006400                                          VALUE 0.
006500     05  FILLER                          PIC X(10)  VALUE SPACES.
006600 01  WS-TOTAL-LAN                        PIC X(20)
006700                                          VALUE 'TOTAL'.
006800 01  WS-TOTAL-LAN-R REDEFINES WS-TOTAL-LAN.
006900     05  WS-TL-LABEL                     PIC X(9).
007000     05  WS-TL-FILLER                    PIC X(11).
007100 01  WS-REPORT-TOTALS.
007200     05  WT-OPEN-POS-NO-OD               PIC S9(13)V99 COMP-3
007300                                          VALUE 0.
007400     05  WT-CLOSE-POS                    PIC S9(13)V99 COMP-3
007500                                          VALUE 0.
007600     05  WT-PRIN-DUE                     PIC S9(13)V99 COMP-3
007700                                          VALUE 0.
007800     05  WT-OPEN-PRIN-OD                 PIC S9(13)V99 COMP-3
007900                                          VALUE 0.
008000     05  WT-COLL-OD-PRIN                 PIC S9(13)V99 COMP-3
008100                                          VALUE 0.
008200     05  WT-INT-DUE                      PIC S9(13)V99 COMP-3
008300                                          VALUE 0.
008400     05  WT-OPEN-INT-OD                  PIC S9(13)V99 COMP-3
008500                                          VALUE 0.
008600     05  WT-COLL-OD-INT                  PIC S9(13)V99 COMP-3
008700                                          VALUE 0.
008800     05  WT-PART-PAYMENT                 PIC S9(13)V99 COMP-3
008900                                          VALUE 0.
009000     05  WT-FC-CHG-RECD                  PIC S9(13)V99 COMP-3
009100                                          VALUE 0.
009200     05  WT-TOTAL-COLL                   PIC S9(13)V99 COMP-3
009300                                          VALUE 0.
009400     05  WT-SELL-OPEN-POS                PIC S9(13)V99 COMP-3
009500                                          VALUE 0.
009600     05  WT-SELL-CLOSE-POS               PIC S9(13)V99 COMP-3
009700                                          VALUE 0.
009800     05  WT-SELL-PRIN                    PIC S9(13)V99 COMP-3
009900                                          VALUE 0.
010000     05  WT-SELL-PRIN-OD-COLL            PIC S9(13)V99 COMP-3
010100                                          VALUE 0.
010200     05  WT-SELL-INT                     PIC S9(13)V99 COMP-3
010300                                          VALUE 0.
010400     05  WT-SELL-INT-OD-COLL             PIC S9(13)V99 COMP-3
010500                                          VALUE 0.
010600     05  WT-SELL-PREPAY                  PIC S9(13)V99 COMP-3
010700                                          VALUE 0.
010800     05  WT-SELL-FC-CHG                  PIC S9(13)V99 COMP-3
010900                                          VALUE 0.
011000     05  WT-SELL-TOTAL-COLL              PIC S9(13)V99 COMP-3
011100                                          VALUE 0.
011200     05  FILLER                          PIC X(20)  VALUE SPACES.
011300 01  WS-PAY-PRINT-LINE.
011400     05  PL-LAN                          PIC X(20).
011500     05  FILLER                          PIC X(1)   VALUE SPACES.
011600     05  PL-OPEN-POS-NO-OD               PIC -(11)9.99.
011700     05  FILLER                          PIC X(1)   VALUE SPACES.
011800     05  PL-CLOSE-POS                    PIC -(11)9.99.
011900     05  FILLER                          PIC X(1)   VALUE SPACES.
012000     05  PL-PRIN-DUE                     PIC -(11)9.99.
012100     05  FILLER                          PIC X(1)   VALUE SPACES.
012200     05  PL-OPEN-PRIN-OD                 PIC -(11)9.99.
012300     05  FILLER                          PIC X(1)   VALUE SPACES.
012400     05  PL-COLL-OD-PRIN                 PIC -(11)9.99.
012500     05  FILLER                          PIC X(1)   VALUE SPACES.
012600     05  PL-INT-DUE                      PIC -(11)9.99.
012700     05  FILLER                          PIC X(1)   VALUE SPACES.
012800     05  PL-OPEN-INT-OD                  PIC -(11)9.99.
012900     05  FILLER                          PIC X(1)   VALUE SPACES.
013000     05  PL-COLL-OD-INT                  PIC -(11)9.99.
013100     05  FILLER                          PIC X(1)   VALUE SPACES.
013200     05  PL-PART-PAYMENT                 PIC -(11)9.99.
013300     05  FILLER                          PIC X(1)   VALUE SPACES.
013400     05  PL-FC-CHG-RECD                  PIC -(11)9.99.
013500     05  FILLER                          PIC X(1)   VALUE SPACES.
013600     05  PL-TOTAL-COLL                   PIC -(11)9.99.
013700     05  FILLER                          PIC X(1)   VALUE SPACES.
013800     05  PL-CLOSING-DPD                  PIC -(4)9.
013900     05  FILLER                          PIC X(1)   VALUE SPACES.
014000     05  PL-SELL-OPEN-POS                PIC -(11)9.99.
014100     05  FILLER                          PIC X(1)   VALUE SPACES.
014200     05  PL-SELL-CLOSE-POS               PIC -(11)9.99.
014300     05  FILLER                          PIC X(1)   VALUE SPACES.
014400     05  PL-SELL-PRIN                    PIC -(11)9.99.
014500     05  FILLER                          PIC X(1)   VALUE SPACES.
014600     05  PL-SELL-PRIN-OD-COLL            PIC -(11)9.99.
014700     05  FILLER                          PIC X(1)   VALUE SPACES.
014800     05  PL-SELL-INT                     PIC -(11)9.99.
014900     05  FILLER                          PIC X(1)   VALUE SPACES.
015000     05  PL-SELL-INT-OD-COLL             PIC -(11)9.99.
015100     05  FILLER                          PIC X(1)   VALUE SPACES.
015200     05  PL-SELL-PREPAY                  PIC -(11)9.99.
015300     05  FILLER                          PIC X(1)   VALUE SPACES.
015400     05  PL-SELL-FC-CHG                  PIC -(11)9.99.
015500     05  FILLER                          PIC X(1)   VALUE SPACES.
015600     05  PL-SELL-TOTAL-COLL              PIC -(11)9.99.
015700     05  FILLER                          PIC X(10)  VALUE SPACES.
015800 PROCEDURE DIVISION.
015900 A000-MAIN-LINE.
016000     PERFORM B000-INITIALIZE.
016100     PERFORM C000-PRINT-DETAIL-RTN THRU C000-EXIT
016200         UNTIL PAYMST-EOF.
016300     PERFORM D000-PRINT-TOTAL-LINE.
016400     PERFORM G000-REPORT-COUNTS.
016500     PERFORM H900-CLOSE-FILES.
016600     STOP RUN.
016700*
016800 B000-INITIALIZE.
016900     DISPLAY 'SD5000 - PARTNER PAYOUT REPORT STARTING' UPON CRT.
017000     OPEN INPUT  PAYMST-FILE.
017100     OPEN OUTPUT PAYRPT-FILE.
017200     PERFORM C900-READ-PAYMST.
017300*
017400 C000-PRINT-DETAIL-RTN.
017500     COMPUTE WS-OPEN-POS-NO-OD =
017600         PAY-OPENING-POS - PAY-PRIN-OVERDUE.
017700     MOVE SPACES                   TO WS-PAY-PRINT-LINE.
017800     MOVE PAY-LMS-LAN               TO PL-LAN.
017900     MOVE WS-OPEN-POS-NO-OD         TO PL-OPEN-POS-NO-OD.
018000     MOVE PAY-CLOSING-POS           TO PL-CLOSE-POS.
018100     MOVE PAY-TOT-PRIN-DUE          TO PL-PRIN-DUE.
018200     MOVE PAY-PRIN-OVERDUE          TO PL-OPEN-PRIN-OD.
018300     MOVE PAY-PRIN-OVERDUE-PAID     TO PL-COLL-OD-PRIN.
018400     MOVE PAY-TOT-INT-DUE           TO PL-INT-DUE.
018500     MOVE PAY-INT-OVERDUE           TO PL-OPEN-INT-OD.
018600     MOVE PAY-INT-OVERDUE-PAID      TO PL-COLL-OD-INT.
018700     MOVE PAY-PREPAYMENT-PAID       TO PL-PART-PAYMENT.
018800     MOVE PAY-FORECLOSURE-CHG-PAID  TO PL-FC-CHG-RECD.
018900     MOVE PAY-TOTAL-PAID            TO PL-TOTAL-COLL.
019000     MOVE PAY-CLOSING-DPD           TO PL-CLOSING-DPD.
019100     MOVE PAY-SELLER-OPENING-POS    TO PL-SELL-OPEN-POS.
019200     MOVE PAY-SELLER-CLOSING-POS    TO PL-SELL-CLOSE-POS.
019300     MOVE PAY-SELLER-TOT-PRIN-PAID  TO PL-SELL-PRIN.
019400     MOVE PAY-SELLER-PRIN-OD-PAID   TO PL-SELL-PRIN-OD-COLL.
019500     MOVE PAY-SELLER-TOT-INT-PAID   TO PL-SELL-INT.
019600     MOVE PAY-SELLER-INT-OD-PAID    TO PL-SELL-INT-OD-COLL.
019700     MOVE PAY-SELLER-PREPAY-PAID    TO PL-SELL-PREPAY.
019800     MOVE PAY-SELLER-FORECLOS-CHG   TO PL-SELL-FC-CHG.
019900     MOVE PAY-SELLER-TOTAL-PAID     TO PL-SELL-TOTAL-COLL.
020000     MOVE WS-PAY-PRINT-LINE         TO PAYRPT-LINE.
020100     WRITE PAYRPT-LINE.
020200     ADD 1 TO WS-DETAIL-COUNT.
020300     PERFORM C100-ACCUM-TOTALS.
020400     PERFORM C900-READ-PAYMST.
020500 C000-EXIT.
020600     EXIT.
020700*
020800 C100-ACCUM-TOTALS.
020900     ADD WS-OPEN-POS-NO-OD        TO WT-OPEN-POS-NO-OD.
021000     ADD PAY-CLOSING-POS          TO WT-CLOSE-POS.
021100     ADD PAY-TOT-PRIN-DUE         TO WT-PRIN-DUE.
021200     ADD PAY-PRIN-OVERDUE         TO WT-OPEN-PRIN-OD.
021300     ADD PAY-PRIN-OVERDUE-PAID    TO WT-COLL-OD-PRIN.
021400     ADD PAY-TOT-INT-DUE          TO WT-INT-DUE.
021500     ADD PAY-INT-OVERDUE          TO WT-OPEN-INT-OD.
021600     ADD PAY-INT-OVERDUE-PAID     TO WT-COLL-OD-INT.
021700     ADD PAY-PREPAYMENT-PAID      TO WT-PART-PAYMENT.
021800     ADD PAY-FORECLOSURE-CHG-PAID TO WT-FC-CHG-RECD.
021900     ADD PAY-TOTAL-PAID           TO WT-TOTAL-COLL.
022000     ADD PAY-SELLER-OPENING-POS   TO WT-SELL-OPEN-POS.
022100     ADD PAY-SELLER-CLOSING-POS   TO WT-SELL-CLOSE-POS.
022200     ADD PAY-SELLER-TOT-PRIN-PAID TO WT-SELL-PRIN.
022300     ADD PAY-SELLER-PRIN-OD-PAID  TO WT-SELL-PRIN-OD-COLL.
022400     ADD PAY-SELLER-TOT-INT-PAID  TO WT-SELL-INT.
022500     ADD PAY-SELLER-INT-OD-PAID   TO WT-SELL-INT-OD-COLL.
022600     ADD PAY-SELLER-PREPAY-PAID   TO WT-SELL-PREPAY.
022700     ADD PAY-SELLER-FORECLOS-CHG  TO WT-SELL-FC-CHG.
022800     ADD PAY-SELLER-TOTAL-PAID    TO WT-SELL-TOTAL-COLL.
022900*
023000 C900-READ-PAYMST.
023100     READ PAYMST-FILE
023200         AT END
023300             MOVE 'Y' TO WS-PAYMST-EOF-SW
023400     END-READ.
023500*
023600 D000-PRINT-TOTAL-LINE.
023700     MOVE SPACES                    TO WS-PAY-PRINT-LINE.
023800     MOVE WS-TL-LABEL                TO PL-LAN.
023900     MOVE WT-OPEN-POS-NO-OD          TO PL-OPEN-POS-NO-OD.
024000     MOVE WT-CLOSE-POS               TO PL-CLOSE-POS.
024100     MOVE WT-PRIN-DUE                TO PL-PRIN-DUE.
024200     MOVE WT-OPEN-PRIN-OD            TO PL-OPEN-PRIN-OD.
024300     MOVE WT-COLL-OD-PRIN            TO PL-COLL-OD-PRIN.
024400     MOVE WT-INT-DUE                 TO PL-INT-DUE.
024500     MOVE WT-OPEN-INT-OD             TO PL-OPEN-INT-OD.
024600     MOVE WT-COLL-OD-INT             TO PL-COLL-OD-INT.
024700     MOVE WT-PART-PAYMENT            TO PL-PART-PAYMENT.
024800     MOVE WT-FC-CHG-RECD             TO PL-FC-CHG-RECD.
024900     MOVE WT-TOTAL-COLL              TO PL-TOTAL-COLL.
025000     MOVE WT-SELL-OPEN-POS           TO PL-SELL-OPEN-POS.
025100     MOVE WT-SELL-CLOSE-POS          TO PL-SELL-CLOSE-POS.
025200     MOVE WT-SELL-PRIN               TO PL-SELL-PRIN.
025300     MOVE WT-SELL-PRIN-OD-COLL       TO PL-SELL-PRIN-OD-COLL.
025400     MOVE WT-SELL-INT                TO PL-SELL-INT.
025500     MOVE WT-SELL-INT-OD-COLL        TO PL-SELL-INT-OD-COLL.
025600     MOVE WT-SELL-PREPAY             TO PL-SELL-PREPAY.
025700     MOVE WT-SELL-FC-CHG             TO PL-SELL-FC-CHG.
025800     MOVE WT-SELL-TOTAL-COLL         TO PL-SELL-TOTAL-COLL.
025900     MOVE WS-PAY-PRINT-LINE          TO PAYRPT-LINE.
026000     WRITE PAYRPT-LINE.
026100*
026200 G000-REPORT-COUNTS.
026300     DISPLAY 'SD5000 - DETAIL LINES PRINTED   = ' WS-DETAIL-COUNT
026400         UPON CRT.
026500*
026600 H900-CLOSE-FILES.
026700     CLOSE PAYMST-FILE.
026800     CLOSE PAYRPT-FILE.
