000100***************************************************************
000200*    SDDEAL.DD.CBL                                             *
000300*    SELL-DOWN DEAL RECORD -- ONE PER DEAL.  RATE AND ASSIGN     *
000400*    RATIO DRIVE THE PRORATION AND ACCRUAL RULES IN SD2000.      *
000500*                                                                *
000600*    88-27  RJP  US11029  ORIGINAL LAYOUT.                      *
000700*    90-03  DAK  US11701  ADDED DEAL-INT-METHOD SO THE ACCRUAL   *
000800*                          BASIS CAN BE CHANGED WITHOUT A CODE   *
000900*                          RELEASE (ONLY ACTUAL-BY-365 IS        *
001000*                          CURRENTLY WIRED UP IN SD2000).        *
001100*    94-25  LMH  US12511  ADDED DEAL-MOM-DAY (MONTH-ON-MONTH     *
001200*                          SETTLEMENT DAY) FOR THE FINANCE FEED. *
001300***************************************************************
001400 01  DEAL-REC.
001500     05  DEAL-ID                         PIC 9(9).
001600     05  DEAL-NAME                       PIC X(30).
001700     05  DEAL-CUSTOMER-ID                PIC 9(9).
001800     05  DEAL-OPENING-AMOUNT             PIC S9(13)V99 COMP-3.
001900     05  DEAL-ANNUAL-INT-RATE            PIC V9(6)     COMP-3.
002000     05  DEAL-ASSIGN-RATIO               PIC V9(6)     COMP-3.
002100     05  DEAL-STATUS                     PIC X(12).
002200         88  DEAL-STATUS-PENDING             VALUE 'PENDING'.
002300         88  DEAL-STATUS-IN-PROGRESS         VALUE 'IN-PROGRESS'.
002400         88  DEAL-STATUS-COMPLETED           VALUE 'COMPLETED'.
002500         88  DEAL-STATUS-CANCELLED           VALUE 'CANCELLED'.
002600     05  DEAL-TYPE                       PIC X(10).
002700         88  DEAL-TYPE-PTC                   VALUE 'PTC'.
002800         88  DEAL-TYPE-DA                    VALUE 'DA'.
002900         88  DEAL-TYPE-COLENDING             VALUE 'COLENDING'.
003000     05  DEAL-INT-METHOD                 PIC X(16).
003100         88  DEAL-METHOD-ONE-TWELFTH         VALUE 'ONE-TWELFTH'.
003200         88  DEAL-METHOD-ACT-360             VALUE 'ACTUAL-BY-360'.
003300         88  DEAL-METHOD-ACT-365             VALUE 'ACTUAL-BY-365'.
003400         88  DEAL-METHOD-ACT-ACT             VALUE
003500                                             'ACTUAL-BY-ACTUAL'.
003600     05  DEAL-MOM-DAY                    PIC 9(2).
003700     05  FILLER                          PIC X(30).
