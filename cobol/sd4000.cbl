000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SD4000.
000300 AUTHOR.        L M HARDING.
000400 INSTALLATION.  LOAN SERVICING SYSTEMS -- SELL-DOWN UNIT.
000500 DATE-WRITTEN.  AUGUST 1995.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL -- BATCH PRODUCTION LIBRARY.
000800******************************************************************
000900*    SD4000 -- CASHFLOW SCHEDULE PIVOT UTILITY (U6)              *
001000*                                                                *
001100*    FINANCE'S CASHFLOW SPREADSHEET EXPORT COMES OUT ONE ROW PER *
001200*    LAN WITH ONE MONTH-PRINCIPAL-INTEREST COLUMN TRIPLET PER    *
001300*    SCHEDULE PERIOD.  THIS PROGRAM TURNS EACH ROW INTO ONE       *
001400*    OUTPUT RECORD PER POPULATED PERIOD, IN SCHEDULE ORDER, SO   *
001500*    SD4500'S ROLL-FORWARD CAN READ IT LIKE ANY OTHER SEQUENTIAL *
001600*    PER-LAN-PER-PERIOD FILE.  ROWS WITH NO LAN AND PERIODS      *
001700*    WITH NO MONTH LABEL OR ZERO PRINCIPAL/INTEREST ARE DROPPED. *
001800*                                                                *
001900*    CHANGE LOG                                                  *
002000*    ----------                                                  *
002100*    95-08  LMH  US12844  ORIGINAL PROGRAM, 24 SCHEDULE PERIODS   *
002200*                          PER LAN (2 YEARS MONTHLY).             *
002300*    99-14  RJP  US14290  Y2K -- MONTH LABEL CARRIES A FULL       *
002400*                          4-DIGIT YEAR (DD-MMM-YYYY); ADDED THE  *
002500*                          MONTH-LABEL REDEFINES SO SD4500 CAN    *
002600*                          PRINT IT WITHOUT RE-PARSING THE FIELD. *
002620*    02-06  DAK  US15408  REVIEWED AGAINST FINANCE'S REVISED       *
002640*                          CASHFLOW EXPORT LAYOUT -- COLUMN COUNT *
002660*                          AND MONTH-LABEL FORMAT UNCHANGED, NO   *
002680*                          CODE CHANGE REQUIRED.                  *
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     CONSOLE IS CRT.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT CFMTX-FILE   ASSIGN TO CFMATRIX
003500            ORGANIZATION IS LINE SEQUENTIAL
003600            FILE STATUS IS WS-CFMTX-STATUS.
003700     SELECT CASHFLW-FILE ASSIGN TO CASHFLW
003800            ORGANIZATION IS LINE SEQUENTIAL
003900            FILE STATUS IS WS-CASHFLW-STATUS.
004000 DATA DIVISION.
004100 FILE SECTION.
004200 FD  CFMTX-FILE
004300     RECORD CONTAINS 1044 CHARACTERS
004400     LABEL RECORDS ARE STANDARD.
004500 01  MX-REC.
004600     05  MX-LAN                          PIC X(20).
004700     05  MX-LAN-R REDEFINES MX-LAN.
004800         10  MX-LAN-BRANCH               PIC X(4).
004900         10  MX-LAN-ACCT-SEQ             PIC X(16).
005000     05  MX-PERIODS OCCURS 24 TIMES
005100                    INDEXED BY MX-IX.
005200         10  MX-MONTH                    PIC X(11).
005300         10  MX-PRINCIPAL                PIC S9(13)V99.
005400         10  MX-INTEREST                 PIC S9(13)V99.
005500     05  FILLER                          PIC X(40).
005600 FD  CASHFLW-FILE
005700     RECORD CONTAINS 81 CHARACTERS
005800     LABEL RECORDS ARE STANDARD.
005900 01  CFOUT-REC.
006000     05  CF-LMS-LAN                      PIC X(20).
006100     05  CF-LAN-R REDEFINES CF-LMS-LAN.
006200         10  CF-LAN-BRANCH               PIC X(4).
006300         10  CF-LAN-ACCT-SEQ             PIC X(16).
006400     05  CF-MONTH                        PIC X(11).
006500     05  CF-MONTH-R REDEFINES CF-MONTH.
006600         10  CF-MONTH-DD                 PIC X(2).
006700         10  FILLER                      PIC X(1).
006800         10  CF-MONTH-MMM                PIC X(3).
006900         10  FILLER                      PIC X(1).
007000         10  CF-MONTH-YYYY               PIC X(4).
007100     05  CF-PRINCIPAL                    PIC S9(13)V99.
007200     05  CF-INTEREST                     PIC S9(13)V99.
007300     05  FILLER                          PIC X(20).
007400 WORKING-STORAGE SECTION.
007410 77  WS-ROW-COUNT                        PIC S9(7)  COMP
007420                                          VALUE 0.
007500 01  WS-FILE-STATUS-GROUP.
007600     05  WS-CFMTX-STATUS                 PIC X(2)  VALUE '00'.
007700     05  WS-CASHFLW-STATUS               PIC X(2)  VALUE '00'.
007800     05  FILLER                          PIC X(2)  VALUE SPACES.
007900 01  WS-SWITCHES.
008000     05  WS-CFMTX-EOF-SW                 PIC X(1)  VALUE 'N'.
008100         88  CFMTX-EOF                       VALUE 'Y'.
008200     05  FILLER                          PIC X(3)  VALUE SPACES.
008300 01  WS-COUNTERS.
008600     05  WS-SKIP-COUNT                   PIC S9(7)  COMP
008700                                          VALUE 0.
008800     05  WS-OUT-COUNT                    PIC S9(7)  COMP-3
008900                                          VALUE 0.
009000     05  PERIOD-IX                       PIC S9(7)  COMP.
009100     05  FILLER                          PIC X(4)  VALUE SPACES.
009200 PROCEDURE DIVISION.
009300 A000-MAIN-LINE.
009400     PERFORM B000-INITIALIZE.
009500     PERFORM C000-PIVOT-RTN THRU C000-EXIT
009600         UNTIL CFMTX-EOF.
009700     PERFORM G000-REPORT-COUNTS.
009800     PERFORM H900-CLOSE-FILES.
009900     STOP RUN.
010000*
010100 B000-INITIALIZE.
010200     DISPLAY 'SD4000 - CASHFLOW PIVOT STARTING' UPON CRT.
010300     OPEN INPUT  CFMTX-FILE.
010400     OPEN OUTPUT CASHFLW-FILE.
010500     PERFORM C900-READ-MATRIX.
010600*
010700 C000-PIVOT-RTN.
010800     ADD 1 TO WS-ROW-COUNT.
010900     IF MX-LAN = SPACES
011000         ADD 1 TO WS-SKIP-COUNT
011100     ELSE
011200         MOVE 0 TO PERIOD-IX
011300         PERFORM C100-EMIT-PERIOD THRU C100-EXIT
011400             UNTIL PERIOD-IX > 24
011500     END-IF.
011600     PERFORM C900-READ-MATRIX.
011700 C000-EXIT.
011800     EXIT.
011900*
012000 C100-EMIT-PERIOD.
012100     ADD 1 TO PERIOD-IX.
012200     IF PERIOD-IX > 24
012300         GO TO C100-EXIT
012400     END-IF.
012500     SET MX-IX TO PERIOD-IX.
012600     IF MX-MONTH (MX-IX) NOT = SPACES
012700         AND (MX-PRINCIPAL (MX-IX) NOT = 0
012800              OR MX-INTEREST (MX-IX) NOT = 0)
012900         PERFORM C200-BUILD-AND-WRITE
013000     END-IF.
013100 C100-EXIT.
013200     EXIT.
013300*
013400 C200-BUILD-AND-WRITE.
013500     MOVE SPACES              TO CFOUT-REC.
013600     MOVE MX-LAN               TO CF-LMS-LAN.
013700     MOVE MX-MONTH (MX-IX)     TO CF-MONTH.
013800     MOVE MX-PRINCIPAL (MX-IX) TO CF-PRINCIPAL.
013900     MOVE MX-INTEREST (MX-IX)  TO CF-INTEREST.
014000     WRITE CFOUT-REC.
014100     ADD 1 TO WS-OUT-COUNT.
014200*
014300 C900-READ-MATRIX.
014400     READ CFMTX-FILE
014500         AT END
014600             MOVE 'Y' TO WS-CFMTX-EOF-SW
014700     END-READ.
014800*
014900 G000-REPORT-COUNTS.
015000     DISPLAY 'SD4000 - MATRIX ROWS READ      = ' WS-ROW-COUNT UPON
015100         CRT.
015200     DISPLAY 'SD4000 - BLANK-LAN ROWS SKIPPED = ' WS-SKIP-COUNT
015300         UPON CRT.
015400     DISPLAY 'SD4000 - PERIOD RECORDS WRITTEN = ' WS-OUT-COUNT
015500         UPON CRT.
015600*
016000 H900-CLOSE-FILES.
016100     CLOSE CFMTX-FILE.
016200     CLOSE CASHFLW-FILE.
